000100******************************************************************
000200* PROGRAM-ID  : 4-SCORE-SORT                                      
000300* AUTHOR      : K. SARAVANAN                                      
000400* INSTALLATION: DIR TECH EDN - DATA CENTRE MADRAS                 
000500* DATE-WRITTEN: 02/04/1987                                        
000600* DATE-COMPILED:                                                  
000700* SECURITY    : RESTRICTED - COUNSELLING DATA                     
000800*-----------------------------------------------------------------
000900* THIS IS STEP 4 OF THE FIVE-STEP COUNSELLING PIPELINE.  IT       
001000* READS THE RUN PARAMETER CARD (THE FOUR CATEGORY WEIGHTS         
001100* AND THE TIER-SELECTION FLAGS), THEN SCORES EVERY MASTER         
001200* RECORD FROM STEP 3 BY TIER AND WEIGHTED RANK, SORTS THE         
001300* SCORED RECORDS TIER-DOMINANTLY (SUM-OF-TIERS DESCENDING,        
001400* THEN FINAL SCORE, THEN OC CUTOFF, THEN COLLEGE RANK), AND       
001500* RENUMBERS THE SORTED LIST INTO A FINAL "CHOOSE ORDER" FOR       
001600* STEP 5'S PRINTED LISTING.  A TWO-PASS DESIGN IS USED            
001700* BECAUSE THE SCORE FORMULA NEEDS EACH CATEGORY'S WORST           
001800* (MAXIMUM) RANK BEFORE ANY RECORD CAN BE SCORED - PASS 1         
001900* FINDS THAT MAXIMUM, PASS 2 SCORES AND FEEDS THE SORT.           
002000*                                                                 
002100* WHY TIER-DOMINANT AND NOT SCORE-DOMINANT - THE COUNSELLING      
002200* CELL'S INSTRUCTION HAS ALWAYS BEEN THAT A SEAT WHOSE TIERS      
002300* ARE STRONG ACROSS ALL THREE SORT-BEARING CATEGORIES SHOULD      
002400* OUTRANK A SEAT WITH A SLIGHTLY HIGHER RAW WEIGHTED SCORE BUT    
002500* A WEAKER TIER SPREAD - SUM-OF-TIERS CAPTURES THAT SPREAD IN     
002600* ONE NUMBER AND IS THEREFORE THE SORT'S FIRST KEY, WITH FINAL    
002700* SCORE ONLY BREAKING TIES WITHIN A GIVEN SUM-OF-TIERS BAND.      
002800*                                                                 
002900* THIS PROGRAM NEVER WRITES BACK TO THE MASTER FILE, THE          
003000* *RNK FILES OR THE REFERENCE INDEXES - EVERYTHING IT READS IS    
003100* TREATED AS FIXED INPUT, AND ITS OWN OUTPUT (SCORE, SCORETMP)    
003200* IS FRESH EVERY RUN.  A RERUN OF THIS STEP ALONE IS THEREFORE    
003300* SAFE AT ANY TIME WITHOUT RERUNNING STEPS 1-3 FIRST, SO LONG     
003400* AS THE MASTER FILE FROM STEP 3 HAS NOT CHANGED.                 
003500*-----------------------------------------------------------------
003600* CHANGE LOG                                                      
003700*-----------------------------------------------------------------
003800* 02/04/1987 KS  INITIAL WRITE-UP. READS THE RUN PARAMETER        
003900*                CARD, SCORES EVERY MASTER RECORD BY TIER AND     
004000*                WEIGHTED RANK, AND SORTS TIER-DOMINANTLY FOR     
004100*                THE COUNSELLING CELL'S PRINTED LISTING.          
004200* 14/08/1987 KS  ADDED THE FOUR-WEIGHT NORMALISATION - THE        
004300*                CELL NOW SUPPLIES RAW WEIGHTS OUT OF 100         
004400*                RATHER THAN PRE-NORMALISED FRACTIONS.            
004500* 20/02/1991 MRM MAX-RANK FOR THE WEIGHTED SCORE IS NOW TAKEN     
004600*                FROM THE MASTER FILE ITSELF (PASS 1) INSTEAD     
004700*                OF A HARD-CODED CONSTANT - GUARDS AGAINST A      
004800*                SHORT RUN WITH FEWER DISTRICTS.                  
004900*                                                  CR0086         
005000* 12/09/1998 PJ  Y2K REVIEW - NO DATE FIELDS ON THESE             
005100*                RECORDS, NO CHANGE REQUIRED.                     
005200*                                                  Y2K004         
005300* 28/03/2006 PJ  SORT KEY SEQUENCE CORRECTED TO MATCH THE         
005400*                REVISED CIRCULAR - OC CUTOFF NOW RANKS AHEAD     
005500*                OF COLLEGE RANK AS THE FOURTH KEY.               
005600*                                                  CR0204         
005700* 21/07/2011 RSK EMPTY TIER-SELECTION CARDS NOW DEFAULT TO        
005800*                "ALL TIERS" RATHER THAN SCORING ZERO.            
005900*                                                  CR0315         
006000* 30/05/2019 RSK HOUSEKEEPING - COMMENT CLEAN-UP ONLY.            
006100* 08/10/2019 RSK BOTH MASTER-FILE PASSES (200/300) AND THE        
006200*                FINAL RENUMBERING PASS (400) RECAST AS           
006300*                GO-TO-CHAINED PERFORM ... THRU RANGES, AND       
006400*                THE SORT'S INPUT PROCEDURE CLAUSE NOW NAMES      
006500*                ITS RANGE EXPLICITLY (INPUT PROCEDURE ...        
006600*                THRU ...) RATHER THAN A SINGLE PARAGRAPH -       
006700*                SAME CONVENTION NOW USED ACROSS ALL FIVE         
006800*                PROGRAMS OF THIS PIPELINE.  NO CHANGE TO THE     
006900*                SCORING FORMULA OR SORT KEYS.                    
007000*                                                  CR0341         
007100* 05/02/1994 MRM A QUERY FROM THE CELL ABOUT WHY TWO CARDS        
007200*                WITH IDENTICAL WEIGHTS GAVE DIFFERENT FINAL      
007300*                SCORES TRACED TO ROUNDING DRIFT IN THE OLD       
007400*                UNROUNDED NORMALISED-WEIGHT COMPUTE - ADDED      
007500*                ROUNDED TO ALL FOUR COMPUTES IN                  
007600*                160-NORMALISER-POIDS.                            
007700*                                                  CR0102         
007800* 17/11/2003 PJ  CONFIRMED WITH THE CELL THAT DEPARTMENT RANK     
007900*                DELIBERATELY STAYS OUT OF SUM-OF-TIERS (IT       
008000*                HAS NO TIER OF ITS OWN ON THE SORT WORK          
008100*                RECORD) BUT DOES COUNT TOWARD FINAL SCORE -      
008200*                THIS WAS RAISED AS A POSSIBLE BUG AND CLOSED     
008300*                AS WORKING AS DESIGNED.                          
008400*                                                  CR0172         
008500* 14/10/2009 RSK DISPLAY TEXT ON ALL FIN-PGM LINES REPHRASED      
008600*                FOR THE NEW OPERATOR STAFF ROTATION, NO LOGIC    
008700*                TOUCHED.                                         
008800******************************************************************
008900 IDENTIFICATION DIVISION.                                         
009000 PROGRAM-ID. 4-SCORE-SORT.                                        
009100 AUTHOR. K. SARAVANAN.                                            
009200 INSTALLATION. DIR TECH EDN - DATA CENTRE MADRAS.                 
009300 DATE-WRITTEN. 02/04/1987.                                        
009400 DATE-COMPILED.                                                   
009500 SECURITY. RESTRICTED - COUNSELLING DATA.                         
009600******************************************************************
009700 ENVIRONMENT DIVISION.                                            
009800 CONFIGURATION SECTION.                                           
009900*    STANDARD SHOP SPECIAL-NAMES ENTRY - SAME IN ALL FIVE         
010000*    PROGRAMS OF THIS PIPELINE.                                   
010100 SPECIAL-NAMES.                                                   
010200     C01 IS TOP-OF-FORM                                           
010300     UPSI-0 IS SW-RERUN-INDICATEUR                                
010400         ON STATUS IS SW-RERUN                                    
010500         OFF STATUS IS SW-1ERE-PASSE.                             
010600                                                                  
010700 INPUT-OUTPUT SECTION.                                            
010800 FILE-CONTROL.                                                    
010900                                                                  
011000*    THE RUN PARAMETER CARD - ONE CARD PER RUN, CARRYING THE      
011100*    FOUR CATEGORY WEIGHTS AND THE THREE TIER-SELECTION           
011200*    MASKS.                                                       
011300     SELECT F-PARAMS ASSIGN TO "PARAMS"                           
011400         ORGANIZATION LINE SEQUENTIAL                             
011500         FILE STATUS IS WS-FS-PARAMS.                             
011600                                                                  
011700*    STEP 3'S JOIN OUTPUT - READ TWICE, ONCE FOR THE MAX-RANK     
011800*    PASS AND ONCE FOR THE SCORE PASS, SINCE A LINE               
011900*    SEQUENTIAL FILE HAS NO REWIND/START VERB.                    
012000     SELECT F-MASTER ASSIGN TO "MASTER"                           
012100         ORGANIZATION LINE SEQUENTIAL                             
012200         FILE STATUS IS WS-FS-MASTER.                             
012300                                                                  
012400     SELECT SORT-WORK ASSIGN TO DISK.                             
012500                                                                  
012600*    UNNUMBERED, TIER-DOMINANT SORTED WORK FILE - THE SORT'S      
012700*    GIVING FILE.                                                 
012800     SELECT F-SCORE-RAW ASSIGN TO "SCORETMP"                      
012900         ORGANIZATION LINE SEQUENTIAL                             
013000         FILE STATUS IS WS-FS-SCORE-RAW.                          
013100                                                                  
013200*    FINAL NUMBERED SCORE FILE, READ BY STEP 5.                   
013300     SELECT F-SCORE ASSIGN TO "SCORE"                             
013400         ORGANIZATION LINE SEQUENTIAL                             
013500         FILE STATUS IS WS-FS-SCORE.                              
013600                                                                  
013700******************************************************************
013800 DATA DIVISION.                                                   
013900 FILE SECTION.                                                    
014000                                                                  
014100*    RUN PARAMETER CARD - THREE 4-BYTE TIER-SELECTION MASKS,      
014200*    EACH REDEFINED AS FOUR 1-BYTE "Y"/"N" FLAGS (ONE PER         
014300*    TIER), FOLLOWED BY THE FOUR RAW CATEGORY WEIGHTS.  AN        
014400*    ALL-SPACE OR ALL-"N" MASK IS TREATED AS "ALL TIERS           
014500*    SELECTED" BY THE 88-LEVEL BELOW - SEE CR0315.  NO            
014600*    SELECTION MASK EXISTS FOR DEPARTMENT, SINCE DEPARTMENT       
014700*    TIER NEVER APPEARS ON THE SORT WORK RECORD AND THE CARD      
014800*    ONLY EVER SELECTS AMONG TIERS THAT ARE ACTUALLY SCORED.      
014900*    FIELD ORDER ON THE CARD - COLLEGE, BRANCH, DISTRICT,         
015000*    THEN THE FOUR WEIGHTS - MATCHES THE PUNCHED CARD LAYOUT      
015100*    THE COUNSELLING CELL HAS USED SINCE THE ORIGINAL 1987        
015200*    WRITE-UP AND HAS NEVER BEEN REORDERED.                       
015300 FD  F-PARAMS.                                                    
015400 01  FD-PARAM-REC.                                                
015500     05 FD-PARAM-COLLEGE-SEL       PIC X(4).                      
015600         88 COLLEGE-SEL-EMPTY             VALUE "NNNN".           
015700     05 FD-PARAM-COLLEGE-SEL-R REDEFINES FD-PARAM-COLLEGE-SEL.    
015800         10 FD-PARAM-COLLEGE-SEL-TOP       PIC X(1).              
015900         10 FD-PARAM-COLLEGE-SEL-BEST      PIC X(1).              
016000         10 FD-PARAM-COLLEGE-SEL-NEXTBEST  PIC X(1).              
016100         10 FD-PARAM-COLLEGE-SEL-REST      PIC X(1).              
016200     05 FD-PARAM-BRANCH-SEL        PIC X(4).                      
016300         88 BRANCH-SEL-EMPTY              VALUE "NNNN".           
016400     05 FD-PARAM-BRANCH-SEL-R REDEFINES FD-PARAM-BRANCH-SEL.      
016500         10 FD-PARAM-BRANCH-SEL-TOP        PIC X(1).              
016600         10 FD-PARAM-BRANCH-SEL-BEST       PIC X(1).              
016700         10 FD-PARAM-BRANCH-SEL-NEXTBEST   PIC X(1).              
016800         10 FD-PARAM-BRANCH-SEL-REST       PIC X(1).              
016900     05 FD-PARAM-DISTRICT-SEL      PIC X(4).                      
017000         88 DISTRICT-SEL-EMPTY            VALUE "NNNN".           
017100     05 FD-PARAM-DISTRICT-SEL-R REDEFINES FD-PARAM-DISTRICT-SEL.  
017200         10 FD-PARAM-DISTRICT-SEL-TOP      PIC X(1).              
017300         10 FD-PARAM-DISTRICT-SEL-BEST     PIC X(1).              
017400         10 FD-PARAM-DISTRICT-SEL-NEXTBEST PIC X(1).              
017500         10 FD-PARAM-DISTRICT-SEL-REST     PIC X(1).              
017600     05 FD-PARAM-DISTRICT-W        PIC 9(3).                      
017700     05 FD-PARAM-DEPARTMENT-W      PIC 9(3).                      
017800     05 FD-PARAM-BRANCH-W          PIC 9(3).                      
017900     05 FD-PARAM-COLLEGE-W         PIC 9(3).                      
018000                                                                  
018100*    STEP 3'S JOINED MASTER RECORD, READ TWICE AS NOTED           
018200*    ABOVE - SAME LAYOUT AS 3-MASTER-BUILD'S OUTPUT.  EVERY       
018300*    FIELD NAME, PICTURE AND ORDER MUST STAY IN LOCKSTEP          
018400*    WITH THAT PROGRAM'S FD-MASTER-REC - THIS PROGRAM HAS NO      
018500*    WAY TO DETECT A LAYOUT MISMATCH AT RUN TIME, SINCE A         
018600*    LINE SEQUENTIAL READ NEVER VALIDATES FIELD BOUNDARIES.       
018700 FD  F-MASTER.                                                    
018800 01  FD-MASTER-REC.                                               
018900     05 MR-COLLEGE-CODE         PIC 9(4).                         
019000     05 MR-BRANCH-CODE          PIC X(4).                         
019100     05 MR-DISTRICT-ID          PIC 9(4).                         
019200     05 MR-DEPARTMENT-ID        PIC 9(4).                         
019300     05 MR-OC-CUTOFF            PIC 9(3)V99.                      
019400     05 MR-DISTRICT-NAME        PIC X(30).                        
019500     05 MR-COLLEGE-NAME         PIC X(50).                        
019600     05 MR-BRANCH-NAME          PIC X(40).                        
019700     05 MR-DEPARTMENT-NAME      PIC X(30).                        
019800     05 MR-DISTRICT-MAXCUT      PIC 9(3)V99.                      
019900     05 MR-DISTRICT-RANK        PIC 9(4).                         
020000     05 MR-DISTRICT-TIER        PIC X(9).                         
020100     05 MR-DEPARTMENT-MAXCUT    PIC 9(3)V99.                      
020200     05 MR-DEPARTMENT-RANK      PIC 9(4).                         
020300     05 MR-DEPARTMENT-TIER      PIC X(9).                         
020400     05 MR-BRANCH-MAXCUT        PIC 9(3)V99.                      
020500     05 MR-BRANCH-RANK          PIC 9(4).                         
020600     05 MR-BRANCH-TIER          PIC X(9).                         
020700     05 MR-COLLEGE-MAXCUT       PIC 9(3)V99.                      
020800     05 MR-COLLEGE-RANK         PIC 9(4).                         
020900     05 MR-COLLEGE-TIER         PIC X(9).                         
021000     05 FILLER                  PIC X(15).                        
021100                                                                  
021200*    SORT WORK RECORD - SCORED BY PASS 2 BELOW AND FED TO         
021300*    THE SORT.  CHOOSE-ORDER IS LEFT ZERO HERE; IT IS FILLED      
021400*    IN ONLY AFTER THE SORT, BY 400-NUMEROTER-RESULTAT.  THIS     
021500*    LAYOUT, F-SCORE-RAW'S RW-SCORE-REC BELOW, AND F-SCORE'S      
021600*    SC-SCORE-REC FURTHER BELOW ARE THE SAME RECORD REPEATED      
021700*    THREE TIMES UNDER THREE PREFIXES (SW-/RW-/SC-) - ONE FOR     
021800*    THE SORT, ONE FOR ITS RAW OUTPUT, ONE FOR THE RENUMBERED     
021900*    FINAL FILE.  THIS SHOP USES NO COPYBOOKS, SO EACH STAGE
022000*    OF A SORT PIPELINE RE-DECLARES THE SHAPE UNDER THE
022100*    PREFIX THAT MATCHES ITS OWN FILE.
022200 SD  SORT-WORK.                                                   
022300 01  SW-SCORE-REC.                                                
022400     05 SW-CHOOSE-ORDER         PIC 9(4).                         
022500     05 SW-SUM-OF-TIERS         PIC 9(2).                         
022600     05 SW-FINAL-SCORE          PIC 9(3)V99.                      
022700     05 SW-COLLEGE-TIER         PIC X(9).                         
022800     05 SW-COLLEGE-TIER-SCORE   PIC 9(1).                         
022900     05 SW-BRANCH-TIER          PIC X(9).                         
023000     05 SW-BRANCH-TIER-SCORE    PIC 9(1).                         
023100     05 SW-DISTRICT-TIER        PIC X(9).                         
023200     05 SW-DISTRICT-TIER-SCORE  PIC 9(1).                         
023300     05 SW-COLLEGE-RANK         PIC 9(4).                         
023400     05 SW-BRANCH-RANK          PIC 9(4).                         
023500     05 SW-DISTRICT-RANK        PIC 9(4).                         
023600     05 SW-DEPARTMENT-RANK      PIC 9(4).                         
023700     05 SW-COLLEGE-NAME         PIC X(50).                        
023800     05 SW-BRANCH-NAME          PIC X(40).                        
023900     05 SW-DEPARTMENT-NAME      PIC X(30).                        
024000     05 SW-DISTRICT-NAME        PIC X(30).                        
024100     05 SW-OC-CUTOFF            PIC 9(3)V99.                      
024200     05 FILLER                  PIC X(10).                        
024300                                                                  
024400*    THE SORT'S GIVING FILE - SAME SHAPE AS SW-SCORE-REC,         
024500*    STILL IN SORTED ORDER BUT NOT YET NUMBERED.  A LINE          
024600*    SEQUENTIAL FILE SO 400-NUMEROTER-RESULTAT CAN RE-READ        
024700*    IT SEQUENTIALLY, IN THE SORT'S OWN OUTPUT ORDER, WITHOUT     
024800*    NEEDING A KEY.                                               
024900 FD  F-SCORE-RAW.                                                 
025000 01  RW-SCORE-REC.                                                
025100     05 RW-CHOOSE-ORDER         PIC 9(4).                         
025200     05 RW-SUM-OF-TIERS         PIC 9(2).                         
025300     05 RW-FINAL-SCORE          PIC 9(3)V99.                      
025400     05 RW-COLLEGE-TIER         PIC X(9).                         
025500     05 RW-COLLEGE-TIER-SCORE   PIC 9(1).                         
025600     05 RW-BRANCH-TIER          PIC X(9).                         
025700     05 RW-BRANCH-TIER-SCORE    PIC 9(1).                         
025800     05 RW-DISTRICT-TIER        PIC X(9).                         
025900     05 RW-DISTRICT-TIER-SCORE  PIC 9(1).                         
026000     05 RW-COLLEGE-RANK         PIC 9(4).                         
026100     05 RW-BRANCH-RANK          PIC 9(4).                         
026200     05 RW-DISTRICT-RANK        PIC 9(4).                         
026300     05 RW-DEPARTMENT-RANK      PIC 9(4).                         
026400     05 RW-COLLEGE-NAME         PIC X(50).                        
026500     05 RW-BRANCH-NAME          PIC X(40).                        
026600     05 RW-DEPARTMENT-NAME      PIC X(30).                        
026700     05 RW-DISTRICT-NAME        PIC X(30).                        
026800     05 RW-OC-CUTOFF            PIC 9(3)V99.                      
026900     05 FILLER                  PIC X(10).                        
027000                                                                  
027100*    FINAL SCORE FILE - SAME SHAPE AGAIN, NOW WITH                
027200*    SC-CHOOSE-ORDER FILLED IN.  THIS IS WHAT STEP 5 READS.       
027300*    STILL LINE SEQUENTIAL, NOT INDEXED - STEP 5 ONLY EVER        
027400*    SCANS IT TOP TO BOTTOM IN CHOOSE-ORDER, IT NEVER NEEDS       
027500*    TO JUMP TO ONE RECORD BY KEY.                                
027600 FD  F-SCORE.                                                     
027700 01  SC-SCORE-REC.                                                
027800     05 SC-CHOOSE-ORDER         PIC 9(4).                         
027900     05 SC-SUM-OF-TIERS         PIC 9(2).                         
028000     05 SC-FINAL-SCORE          PIC 9(3)V99.                      
028100     05 SC-COLLEGE-TIER         PIC X(9).                         
028200     05 SC-COLLEGE-TIER-SCORE   PIC 9(1).                         
028300     05 SC-BRANCH-TIER          PIC X(9).                         
028400     05 SC-BRANCH-TIER-SCORE    PIC 9(1).                         
028500     05 SC-DISTRICT-TIER        PIC X(9).                         
028600     05 SC-DISTRICT-TIER-SCORE  PIC 9(1).                         
028700     05 SC-COLLEGE-RANK         PIC 9(4).                         
028800     05 SC-BRANCH-RANK          PIC 9(4).                         
028900     05 SC-DISTRICT-RANK        PIC 9(4).                         
029000     05 SC-DEPARTMENT-RANK      PIC 9(4).                         
029100     05 SC-COLLEGE-NAME         PIC X(50).                        
029200     05 SC-BRANCH-NAME          PIC X(40).                        
029300     05 SC-DEPARTMENT-NAME      PIC X(30).                        
029400     05 SC-DISTRICT-NAME        PIC X(30).                        
029500     05 SC-OC-CUTOFF            PIC 9(3)V99.                      
029600     05 FILLER                  PIC X(10).                        
029700                                                                  
029800******************************************************************
029900 WORKING-STORAGE SECTION.                                         
030000                                                                  
030100*    FOUR STATUS BYTES - ONLY WS-FS-PARAMS IS EVER TESTED         
030200*    (AT 150-LIRE-PARAMETRES, ON OPEN).  THE OTHER THREE ARE      
030300*    CARRIED FOR CONSISTENCY WITH THE REST OF THE PIPELINE;       
030400*    SORT-WORK HAS NO STATUS BYTE AT ALL SINCE IT IS NOT A        
030500*    SELECT CLAUSE THIS PROGRAM OPENS OR CLOSES ITSELF - THE      
030600*    SORT VERB MANAGES IT.                                        
030700 01  WS-FILE-STATUSES.                                            
030800     05 WS-FS-PARAMS            PIC X(02) VALUE "00".             
030900     05 WS-FS-MASTER            PIC X(02) VALUE "00".             
031000     05 WS-FS-SCORE-RAW         PIC X(02) VALUE "00".             
031100     05 WS-FS-SCORE             PIC X(02) VALUE "00".             
031200     05 FILLER                  PIC X(02).                        
031300                                                                  
031400*    TWO EOF SWITCHES, BUT NEITHER IS ACTUALLY TESTED IN AN       
031500*    UNTIL CLAUSE - BOTH MASTER-FILE PASSES AND THE FINAL         
031600*    RENUMBERING PASS USE THE GO-TO READ-LOOP SHAPE (READ,        
031700*    AT END GO TO THE CLOSE PARAGRAPH, NOT AT END ... GO TO       
031800*    THE READ AGAIN), SO THE 88-LEVELS BELOW ARE SET BUT          
031900*    NEVER INTERROGATED.  LEFT IN PLACE BECAUSE EVERY OTHER       
032000*    PROGRAM IN THE PIPELINE DECLARES ITS EOF SWITCHES THE        
032100*    SAME WAY, EVEN WHEN A GIVEN LOOP DOES NOT NEED ONE.          
032200*    WS-EOF-RAW IN PARTICULAR IS VESTIGIAL - 400-NUMEROTER-       
032300*    RESULTAT'S READ LOOP NEVER SETS OR TESTS IT.                 
032400 01  WS-EOF-SWITCHES.                                             
032500     05 WS-EOF-MASTER           PIC X(01) VALUE SPACE.            
032600         88 EOF-MASTER                  VALUE "Y".                
032700     05 WS-EOF-RAW              PIC X(01) VALUE SPACE.            
032800         88 EOF-RAW                     VALUE "Y".                
032900     05 FILLER                  PIC X(08).                        
033000                                                                  
033100*    NORMALISED WEIGHTS - THE CARD'S RAW 0-100 WEIGHTS            
033200*    DIVIDED BY THEIR OWN TOTAL SO THE FOUR OF THEM ALWAYS        
033300*    SUM TO (APPROXIMATELY) 1, REGARDLESS OF WHAT SCALE THE       
033400*    CELL PUNCHED THEM ON.  A ZERO-TOTAL CARD DEFAULTS TO AN      
033500*    EQUAL QUARTER EACH - SEE 160-NORMALISER-POIDS BELOW.         
033600*    WS-TOTAL-WEIGHT IS COMP WHILE THE FOUR NORMALISED            
033700*    WEIGHTS BELOW ARE NOT - THE TOTAL IS A WHOLE-NUMBER          
033800*    INTERMEDIATE (SUM OF FOUR PIC 9(3) CARD FIELDS) WHILE        
033900*    THE NORMALISED WEIGHTS ARE FRACTIONS BETWEEN 0 AND 1         
034000*    AND NEED DECIMAL PLACES, WHICH COMP DOES NOT SUIT HERE.      
034100 01  WS-NORMALISED-WEIGHTS.                                       
034200     05 WS-TOTAL-WEIGHT         PIC 9(3) COMP VALUE ZERO.         
034300     05 WS-NORM-DISTRICT-W      PIC 9V9999 VALUE ZERO.            
034400     05 WS-NORM-DEPARTMENT-W    PIC 9V9999 VALUE ZERO.            
034500     05 WS-NORM-BRANCH-W        PIC 9V9999 VALUE ZERO.            
034600     05 WS-NORM-COLLEGE-W       PIC 9V9999 VALUE ZERO.            
034700     05 FILLER                  PIC X(04).                        
034800                                                                  
034900*    HIGHEST RANK SEEN IN EACH CATEGORY, FOUND BY PASS 1 AND      
035000*    USED BY PASS 2'S SCORE FORMULA AS THE "WORST POSSIBLE"       
035100*    RANK FOR THAT CATEGORY (SEE CR0086).                         
035200*    ALL FOUR COMP, SINCE EACH IS COMPARED AND REPLACED ON        
035300*    EVERY ONE OF POTENTIALLY SEVERAL THOUSAND MASTER READS       
035400*    IN PASS 1 - A DISPLAY-USAGE COMPARISON HERE WOULD COST       
035500*    NOTICEABLY MORE MACHINE TIME ACROSS A FULL RUN.              
035600 01  WS-MAX-RANKS.                                                
035700     05 WS-MAX-DISTRICT-RANK    PIC 9(4) COMP VALUE ZERO.         
035800     05 WS-MAX-DEPARTMENT-RANK  PIC 9(4) COMP VALUE ZERO.         
035900     05 WS-MAX-BRANCH-RANK      PIC 9(4) COMP VALUE ZERO.         
036000     05 WS-MAX-COLLEGE-RANK     PIC 9(4) COMP VALUE ZERO.         
036100     05 FILLER                  PIC X(04).                        
036200                                                                  
036300*    RUN-END COUNTERS, ALL COMP PER HOUSE STANDARD.               
036400*    WS-MASTER-READ-1 AND WS-MASTER-READ-2 SHOULD ALWAYS          
036500*    MATCH (SEE THE FIN-PGM BANNER BELOW); WS-CHOOSE-COUNTER      
036600*    DOUBLES AS BOTH THE RUNNING COUNT AND THE VALUE MOVED        
036700*    INTO RW-CHOOSE-ORDER FOR EACH RECORD, SO IT IS NOT A         
036800*    PURE "COUNT AT THE END" COUNTER LIKE THE OTHER THREE.        
036900 77  WS-MASTER-READ-1           PIC 9(6) COMP VALUE ZERO.         
037000 77  WS-MASTER-READ-2           PIC 9(6) COMP VALUE ZERO.         
037100 77  WS-SCORE-WRITTEN           PIC 9(6) COMP VALUE ZERO.         
037200 77  WS-CHOOSE-COUNTER          PIC 9(6) COMP VALUE ZERO.         
037300                                                                  
037400******************************************************************
037500 PROCEDURE DIVISION.                                              
037600                                                                  
037700*-----------------------------------------------------------------
037800*    FOUR STEPS, IN ORDER: LOAD AND NORMALISE THE PARAMETER       
037900*    CARD, FIND EACH CATEGORY'S MAXIMUM RANK (PASS 1), SCORE      
038000*    AND SORT (PASS 2), THEN RENUMBER THE SORTED OUTPUT.          
038100*-----------------------------------------------------------------
038200 MAIN-PROCEDURE.                                                  
038300*    FOUR PERFORMS IN FIXED ORDER - EACH DEPENDS ON THE ONE       
038400*    BEFORE IT (PASS 1'S MAX-RANKS FEED PASS 2'S SCORE            
038500*    FORMULA, PASS 2'S SORTED OUTPUT FEEDS THE RENUMBERING        
038600*    PASS), SO UNLIKE STEP 3'S SEVEN LOOK-UPS THIS ORDER IS       
038700*    NOT MERELY COSMETIC.                                         
038800     PERFORM 150-LIRE-PARAMETRES THRU 160-NORMALISER-POIDS-EXIT   
038900     PERFORM 200-PASSE-1-MAX-RANGS                                
039000         THRU 202-FERMER-MASTER-1-EXIT                            
039100     PERFORM 250-TRIER-ET-NOTER THRU 250-TRIER-ET-NOTER-EXIT      
039200     PERFORM 400-NUMEROTER-RESULTAT                               
039300         THRU 402-FERMER-RESULTAT-EXIT                            
039400     GO TO FIN-PGM.                                               
039500                                                                  
039600*-----------------------------------------------------------------
039700*    PARAMETER CARD AND WEIGHT NORMALISATION.  THE CARD IS A      
039800*    SINGLE RECORD - AN EMPTY FILE IS LOGGED BUT NOT FATAL,       
039900*    SINCE 160-NORMALISER-POIDS BELOW STILL PRODUCES A USABLE     
040000*    EQUAL-QUARTER WEIGHTING FROM AN ALL-ZERO CARD AREA.          
040100*-----------------------------------------------------------------
040200 150-LIRE-PARAMETRES.                                             
040300*    OPEN STATUS IS FATAL HERE, UNLIKE STEP 3'S LOOK-UP           
040400*    FILES - THERE IS NO "NEVER DROP A CARD" FALLBACK FOR A       
040500*    MISSING PARAMETER CARD, SINCE EVERY SCORE IN THE ENTIRE      
040600*    RUN DEPENDS ON IT.                                           
040700     OPEN INPUT F-PARAMS                                          
040800     IF WS-FS-PARAMS NOT = "00"                                   
040900         DISPLAY "4-SCORE-SORT: PARAMS FILE OPEN ERROR "          
041000                 WS-FS-PARAMS                                     
041100         GO TO FIN-PGM                                            
041200     END-IF                                                       
041300*    AN EMPTY FILE IS DIFFERENT FROM A FAILED OPEN - THE          
041400*    OPEN SUCCEEDED BUT THE CARD WAS NEVER PUNCHED.  LOGGED       
041500*    AND ALLOWED TO CONTINUE BECAUSE FD-PARAM-REC'S INITIAL       
041600*    (UNMOVED) STATE IS ALL-SPACE, WHICH 160-NORMALISER-          
041700*    POIDS' ZERO-TOTAL BRANCH TURNS INTO AN EQUAL-QUARTER         
041800*    WEIGHTING AND COLLEGE-SEL-EMPTY ET AL. TURN INTO             
041900*    "ALL TIERS SELECTED" - A USABLE, IF UNINTENDED, RUN.         
042000     READ F-PARAMS                                                
042100         AT END                                                   
042200             DISPLAY "4-SCORE-SORT: PARAMS FILE IS EMPTY"         
042300         NOT AT END                                               
042400             CONTINUE                                             
042500     END-READ                                                     
042600     CLOSE F-PARAMS.                                              
042700 150-LIRE-PARAMETRES-EXIT.                                        
042800     EXIT.                                                        
042900                                                                  
043000*    RAW WEIGHTS ARE WHATEVER SCALE THE CELL PUNCHED THEM ON      
043100*    (TYPICALLY OUT OF 100, SEE 14/08/1987 CHANGE LOG) - ALL      
043200*    THAT MATTERS HERE IS THEIR RATIO TO ONE ANOTHER, SO          
043300*    DIVIDING EACH BY THE TOTAL GIVES A WEIGHT BETWEEN 0 AND      
043400*    1 NO MATTER WHAT SCALE WAS USED.  ROUNDED WAS ADDED TO       
043500*    ALL FOUR COMPUTES BY CR0102 AFTER A CELL QUERY ABOUT         
043600*    SCORE DRIFT BETWEEN TWO IDENTICALLY-WEIGHTED RUNS.           
043700 160-NORMALISER-POIDS.                                            
043800     COMPUTE WS-TOTAL-WEIGHT =                                    
043900         FD-PARAM-DISTRICT-W + FD-PARAM-DEPARTMENT-W              
044000             + FD-PARAM-BRANCH-W + FD-PARAM-COLLEGE-W             
044100     IF WS-TOTAL-WEIGHT = 0                                       
044200         MOVE .25 TO WS-NORM-DISTRICT-W                           
044300         MOVE .25 TO WS-NORM-DEPARTMENT-W                         
044400         MOVE .25 TO WS-NORM-BRANCH-W                             
044500         MOVE .25 TO WS-NORM-COLLEGE-W                            
044600     ELSE                                                         
044700         COMPUTE WS-NORM-DISTRICT-W ROUNDED =                     
044800             FD-PARAM-DISTRICT-W / WS-TOTAL-WEIGHT                
044900         COMPUTE WS-NORM-DEPARTMENT-W ROUNDED =                   
045000             FD-PARAM-DEPARTMENT-W / WS-TOTAL-WEIGHT              
045100         COMPUTE WS-NORM-BRANCH-W ROUNDED =                       
045200             FD-PARAM-BRANCH-W / WS-TOTAL-WEIGHT                  
045300         COMPUTE WS-NORM-COLLEGE-W ROUNDED =                      
045400             FD-PARAM-COLLEGE-W / WS-TOTAL-WEIGHT                 
045500     END-IF.                                                      
045600 160-NORMALISER-POIDS-EXIT.                                       
045700     EXIT.                                                        
045800                                                                  
045900*-----------------------------------------------------------------
046000*    PASS 1 - MAXIMUM RANK PER CATEGORY OVER THE MASTER FILE.     
046100*    OPEN, GO-TO READ LOOP, CLOSE - ONE CONTIGUOUS RANGE, THE     
046200*    SAME SHAPE AS THE CONVERSION PASSES IN 1-REF-INDEX.          
046300*-----------------------------------------------------------------
046400 200-PASSE-1-MAX-RANGS.                                           
046500*    WS-EOF-MASTER IS RESET HERE EVEN THOUGH THIS PASS'S          
046600*    OWN READ LOOP NEVER TESTS IT (SEE THE WS-EOF-SWITCHES        
046700*    COMMENT ABOVE) - LEFT IN FOR SYMMETRY WITH 300-PASSE-2-      
046800*    NOTATION BELOW, WHICH SHARES THE SAME SWITCH.                
046900     MOVE SPACE TO WS-EOF-MASTER                                  
047000     OPEN INPUT F-MASTER.                                         
047100 201-LIRE-MASTER-1.                                               
047200*    FOUR INDEPENDENT "KEEP THE LARGEST SEEN" TESTS, ONE PER      
047300*    CATEGORY - THE GREATER-THAN COMPARISON WORKS BECAUSE         
047400*    EVERY RANK FIELD STARTS AT 1 (THE STRONGEST RANK), SO        
047500*    THE WORST (HIGHEST-NUMBERED) RANK SEEN OVER THE WHOLE        
047600*    MASTER FILE IS, BY DEFINITION, THAT CATEGORY'S MAXIMUM.      
047700     READ F-MASTER                                                
047800         AT END                                                   
047900             GO TO 202-FERMER-MASTER-1                            
048000         NOT AT END                                               
048100             ADD 1 TO WS-MASTER-READ-1                            
048200             IF MR-DISTRICT-RANK > WS-MAX-DISTRICT-RANK           
048300                 MOVE MR-DISTRICT-RANK TO WS-MAX-DISTRICT-RANK    
048400             END-IF                                               
048500             IF MR-DEPARTMENT-RANK > WS-MAX-DEPARTMENT-RANK       
048600                 MOVE MR-DEPARTMENT-RANK                          
048700                     TO WS-MAX-DEPARTMENT-RANK                    
048800             END-IF                                               
048900             IF MR-BRANCH-RANK > WS-MAX-BRANCH-RANK               
049000                 MOVE MR-BRANCH-RANK TO WS-MAX-BRANCH-RANK        
049100             END-IF                                               
049200             IF MR-COLLEGE-RANK > WS-MAX-COLLEGE-RANK             
049300                 MOVE MR-COLLEGE-RANK TO WS-MAX-COLLEGE-RANK      
049400             END-IF                                               
049500     END-READ                                                     
049600     GO TO 201-LIRE-MASTER-1.                                     
049700 202-FERMER-MASTER-1.                                             
049800     CLOSE F-MASTER.                                              
049900 202-FERMER-MASTER-1-EXIT.                                        
050000     EXIT.                                                        
050100                                                                  
050200*-----------------------------------------------------------------
050300*    PASS 2 + SORT - SCORE EVERY MASTER RECORD AND SORT THE       
050400*    SCORED RECORDS TIER-DOMINANTLY INTO THE UNNUMBERED WORK      
050500*    FILE.  THE SORT KEY ORDER (SUM-OF-TIERS, THEN FINAL          
050600*    SCORE, THEN OC CUTOFF, THEN COLLEGE RANK) IS THE             
050700*    OFFICIAL TIE-BREAK SEQUENCE FROM THE CIRCULAR - SEE          
050800*    CHANGE LOG 28/03/2006.  THE INPUT PROCEDURE NAMES THE        
050900*    FULL OPEN/READ-LOOP/CLOSE RANGE SO THE SORT VERB ITSELF      
051000*    NEVER SEES THE MASTER FILE DIRECTLY.                         
051100*-----------------------------------------------------------------
051200 250-TRIER-ET-NOTER.                                              
051300*    ASCENDING ON COLLEGE-RANK AS THE FOURTH KEY, NOT             
051400*    DESCENDING LIKE THE FIRST THREE - A LOWER COLLEGE RANK       
051500*    IS THE STRONGER ONE, SO WHEN ALL THREE HIGHER KEYS TIE,      
051600*    THE BETTER-RANKED COLLEGE SHOULD SORT FIRST.                 
051700     SORT SORT-WORK                                               
051800         ON DESCENDING KEY SW-SUM-OF-TIERS                        
051900         ON DESCENDING KEY SW-FINAL-SCORE                         
052000         ON DESCENDING KEY SW-OC-CUTOFF                           
052100         ON ASCENDING  KEY SW-COLLEGE-RANK                        
052200         INPUT PROCEDURE 300-PASSE-2-NOTATION                     
052300             THRU 303-FERMER-MASTER-2-EXIT                        
052400         GIVING F-SCORE-RAW.                                      
052500 250-TRIER-ET-NOTER-EXIT.                                         
052600     EXIT.                                                        
052700                                                                  
052800 300-PASSE-2-NOTATION.                                            
052900     MOVE SPACE TO WS-EOF-MASTER                                  
053000     OPEN INPUT F-MASTER.                                         
053100 301-LIRE-ET-NOTER.                                               
053200     READ F-MASTER                                                
053300         AT END                                                   
053400             GO TO 303-FERMER-MASTER-2                            
053500         NOT AT END                                               
053600             ADD 1 TO WS-MASTER-READ-2                            
053700             PERFORM 310-CHARGER-SCORE-REC                        
053800                 THRU 310-CHARGER-SCORE-REC-EXIT                  
053900             PERFORM 320-NOTER-PALIER-COLLEGE                     
054000                 THRU 320-NOTER-PALIER-COLLEGE-EXIT               
054100             PERFORM 321-NOTER-PALIER-BRANCHE                     
054200                 THRU 321-NOTER-PALIER-BRANCHE-EXIT               
054300             PERFORM 322-NOTER-PALIER-DISTRICT                    
054400                 THRU 322-NOTER-PALIER-DISTRICT-EXIT              
054500             COMPUTE SW-SUM-OF-TIERS =                            
054600                 SW-COLLEGE-TIER-SCORE + SW-BRANCH-TIER-SCORE     
054700                     + SW-DISTRICT-TIER-SCORE                     
054800             PERFORM 330-NOTER-SCORE-FINAL                        
054900                 THRU 330-NOTER-SCORE-FINAL-EXIT                  
055000             RELEASE SW-SCORE-REC                                 
055100     END-READ                                                     
055200     GO TO 301-LIRE-ET-NOTER.                                     
055300 303-FERMER-MASTER-2.                                             
055400     CLOSE F-MASTER.                                              
055500 303-FERMER-MASTER-2-EXIT.                                        
055600     EXIT.                                                        
055700                                                                  
055800*    MOVE THE JOIN FIELDS THIS PASS NEEDS OUT OF THE MASTER       
055900*    RECORD INTO THE SORT WORK RECORD.  SW-CHOOSE-ORDER IS        
056000*    ZEROED HERE AND STAYS ZERO UNTIL 400-NUMEROTER-RESULTAT      
056100*    FILLS IT IN AFTER THE SORT.  NOTE SW-DEPARTMENT-RANK IS      
056200*    MOVED HERE BUT HAS NO CORRESPONDING SW-DEPARTMENT-TIER       
056300*    FIELD - DEPARTMENT TIER IS NOT CARRIED PAST THIS POINT,      
056400*    SINCE IT FEEDS NEITHER SUM-OF-TIERS NOR ANY SORT KEY,        
056500*    ONLY THE FINAL SCORE FORMULA VIA THE RANK FIGURE ITSELF.     
056600 310-CHARGER-SCORE-REC.                                           
056700     MOVE ZERO              TO SW-CHOOSE-ORDER                    
056800     MOVE MR-COLLEGE-TIER   TO SW-COLLEGE-TIER                    
056900     MOVE MR-BRANCH-TIER    TO SW-BRANCH-TIER                     
057000     MOVE MR-DISTRICT-TIER  TO SW-DISTRICT-TIER                   
057100     MOVE MR-COLLEGE-RANK   TO SW-COLLEGE-RANK                    
057200     MOVE MR-BRANCH-RANK    TO SW-BRANCH-RANK                     
057300     MOVE MR-DISTRICT-RANK  TO SW-DISTRICT-RANK                   
057400     MOVE MR-DEPARTMENT-RANK TO SW-DEPARTMENT-RANK                
057500     MOVE MR-COLLEGE-NAME   TO SW-COLLEGE-NAME                    
057600     MOVE MR-BRANCH-NAME    TO SW-BRANCH-NAME                     
057700     MOVE MR-DEPARTMENT-NAME TO SW-DEPARTMENT-NAME                
057800     MOVE MR-DISTRICT-NAME  TO SW-DISTRICT-NAME                   
057900     MOVE MR-OC-CUTOFF      TO SW-OC-CUTOFF.                      
058000 310-CHARGER-SCORE-REC-EXIT.                                      
058100     EXIT.                                                        
058200                                                                  
058300*-----------------------------------------------------------------
058400*    TIER-TO-SCORE CONVERSION, ONE PARAGRAPH PER CATEGORY -       
058500*    TOP=4  BEST=3  NEXT-BEST=2  REST=1, ZEROED WHENEVER THE      
058600*    RECORD'S TIER IS NOT IN THE CARD'S SELECTED SET FOR          
058700*    THAT CATEGORY (AN EMPTY SELECTION CARD SELECTS EVERY         
058800*    TIER - CR0315).  THE THREE PARAGRAPHS BELOW ARE              
058900*    IDENTICAL IN SHAPE, DIFFERING ONLY IN WHICH CATEGORY'S       
059000*    TIER, SELECTION MASK AND SCORE FIELD THEY TOUCH.             
059100*-----------------------------------------------------------------
059200 320-NOTER-PALIER-COLLEGE.                                        
059300*    FOUR-WAY IF/ELSE CASCADE RATHER THAN A TABLE LOOK-UP -       
059400*    ONLY FOUR TIER VALUES EXIST AND THEY NEVER CHANGE, SO A      
059500*    TABLE WOULD ADD INDIRECTION FOR NO BENEFIT.  TESTED IN       
059600*    THE SAME Top/Best/Next-Best/Rest ORDER THAT 2-RANK-TIER      
059700*    ASSIGNS THEM.                                                
059800     IF MR-COLLEGE-TIER = "Top"                                   
059900         IF COLLEGE-SEL-EMPTY                                     
060000                 OR FD-PARAM-COLLEGE-SEL-TOP = "Y"                
060100             MOVE 4 TO SW-COLLEGE-TIER-SCORE                      
060200         ELSE                                                     
060300             MOVE 0 TO SW-COLLEGE-TIER-SCORE                      
060400         END-IF                                                   
060500     ELSE                                                         
060600         IF MR-COLLEGE-TIER = "Best"                              
060700             IF COLLEGE-SEL-EMPTY                                 
060800                     OR FD-PARAM-COLLEGE-SEL-BEST = "Y"           
060900                 MOVE 3 TO SW-COLLEGE-TIER-SCORE                  
061000             ELSE                                                 
061100                 MOVE 0 TO SW-COLLEGE-TIER-SCORE                  
061200             END-IF                                               
061300         ELSE                                                     
061400             IF MR-COLLEGE-TIER = "Next-Best"                     
061500                 IF COLLEGE-SEL-EMPTY                             
061600                      OR FD-PARAM-COLLEGE-SEL-NEXTBEST = "Y"      
061700                     MOVE 2 TO SW-COLLEGE-TIER-SCORE              
061800                 ELSE                                             
061900                     MOVE 0 TO SW-COLLEGE-TIER-SCORE              
062000                 END-IF                                           
062100             ELSE                                                 
062200                 IF COLLEGE-SEL-EMPTY                             
062300                         OR FD-PARAM-COLLEGE-SEL-REST = "Y"       
062400                     MOVE 1 TO SW-COLLEGE-TIER-SCORE              
062500                 ELSE                                             
062600                     MOVE 0 TO SW-COLLEGE-TIER-SCORE              
062700                 END-IF                                           
062800             END-IF                                               
062900         END-IF                                                   
063000     END-IF.                                                      
063100 320-NOTER-PALIER-COLLEGE-EXIT.                                   
063200     EXIT.                                                        
063300                                                                  
063400*    SAME TIER-TO-SCORE SHAPE AS 320 ABOVE, BRANCH CATEGORY.      
063500 321-NOTER-PALIER-BRANCHE.                                        
063600     IF MR-BRANCH-TIER = "Top"                                    
063700         IF BRANCH-SEL-EMPTY                                      
063800                 OR FD-PARAM-BRANCH-SEL-TOP = "Y"                 
063900             MOVE 4 TO SW-BRANCH-TIER-SCORE                       
064000         ELSE                                                     
064100             MOVE 0 TO SW-BRANCH-TIER-SCORE                       
064200         END-IF                                                   
064300     ELSE                                                         
064400         IF MR-BRANCH-TIER = "Best"                               
064500             IF BRANCH-SEL-EMPTY                                  
064600                     OR FD-PARAM-BRANCH-SEL-BEST = "Y"            
064700                 MOVE 3 TO SW-BRANCH-TIER-SCORE                   
064800             ELSE                                                 
064900                 MOVE 0 TO SW-BRANCH-TIER-SCORE                   
065000             END-IF                                               
065100         ELSE                                                     
065200             IF MR-BRANCH-TIER = "Next-Best"                      
065300                 IF BRANCH-SEL-EMPTY                              
065400                      OR FD-PARAM-BRANCH-SEL-NEXTBEST = "Y"       
065500                     MOVE 2 TO SW-BRANCH-TIER-SCORE               
065600                 ELSE                                             
065700                     MOVE 0 TO SW-BRANCH-TIER-SCORE               
065800                 END-IF                                           
065900             ELSE                                                 
066000                 IF BRANCH-SEL-EMPTY                              
066100                         OR FD-PARAM-BRANCH-SEL-REST = "Y"        
066200                     MOVE 1 TO SW-BRANCH-TIER-SCORE               
066300                 ELSE                                             
066400                     MOVE 0 TO SW-BRANCH-TIER-SCORE               
066500                 END-IF                                           
066600             END-IF                                               
066700         END-IF                                                   
066800     END-IF.                                                      
066900 321-NOTER-PALIER-BRANCHE-EXIT.                                   
067000     EXIT.                                                        
067100                                                                  
067200*    SAME TIER-TO-SCORE SHAPE AGAIN, DISTRICT CATEGORY.           
067300 322-NOTER-PALIER-DISTRICT.                                       
067400     IF MR-DISTRICT-TIER = "Top"                                  
067500         IF DISTRICT-SEL-EMPTY                                    
067600                 OR FD-PARAM-DISTRICT-SEL-TOP = "Y"               
067700             MOVE 4 TO SW-DISTRICT-TIER-SCORE                     
067800         ELSE                                                     
067900             MOVE 0 TO SW-DISTRICT-TIER-SCORE                     
068000         END-IF                                                   
068100     ELSE                                                         
068200         IF MR-DISTRICT-TIER = "Best"                             
068300             IF DISTRICT-SEL-EMPTY                                
068400                     OR FD-PARAM-DISTRICT-SEL-BEST = "Y"          
068500                 MOVE 3 TO SW-DISTRICT-TIER-SCORE                 
068600             ELSE                                                 
068700                 MOVE 0 TO SW-DISTRICT-TIER-SCORE                 
068800             END-IF                                               
068900         ELSE                                                     
069000             IF MR-DISTRICT-TIER = "Next-Best"                    
069100                 IF DISTRICT-SEL-EMPTY                            
069200                      OR FD-PARAM-DISTRICT-SEL-NEXTBEST = "Y"     
069300                     MOVE 2 TO SW-DISTRICT-TIER-SCORE             
069400                 ELSE                                             
069500                     MOVE 0 TO SW-DISTRICT-TIER-SCORE             
069600                 END-IF                                           
069700             ELSE                                                 
069800                 IF DISTRICT-SEL-EMPTY                            
069900                         OR FD-PARAM-DISTRICT-SEL-REST = "Y"      
070000                     MOVE 1 TO SW-DISTRICT-TIER-SCORE             
070100                 ELSE                                             
070200                     MOVE 0 TO SW-DISTRICT-TIER-SCORE             
070300                 END-IF                                           
070400             END-IF                                               
070500         END-IF                                                   
070600     END-IF.                                                      
070700 322-NOTER-PALIER-DISTRICT-EXIT.                                  
070800     EXIT.                                                        
070900                                                                  
071000*    WEIGHTED-RANK FINAL SCORE - FOR EACH CATEGORY, THE           
071100*    BETTER (LOWER-NUMBERED) THE RANK, THE CLOSER                 
071200*    "MAX-RANK+1-RANK" GETS TO MAX-RANK, SO RANK 1 SCORES         
071300*    THE HIGHEST POSSIBLE CONTRIBUTION IN THAT CATEGORY.          
071400*    DEPARTMENT RANK DOES CONTRIBUTE TO THIS SCORE, THROUGH       
071500*    ITS OWN NORMALISED WEIGHT BELOW - IT IS EXCLUDED ONLY        
071600*    FROM SUM-OF-TIERS (THE SORT'S FIRST KEY), NOT FROM HERE.     
071700*    SEE THE 17/11/2003 CHANGE LOG ENTRY - THIS WAS ONCE          
071800*    RAISED AS A SUSPECTED BUG AND CONFIRMED AS INTENTIONAL.      
071900*    ALL FOUR TERMS ARE SUMMED IN ONE COMPUTE STATEMENT           
072000*    RATHER THAN FOUR SEPARATE ADDS SO THE ROUNDING HAPPENS       
072100*    ONCE, ON THE FINAL TOTAL, NOT FOUR TIMES ALONG THE WAY.      
072200 330-NOTER-SCORE-FINAL.                                           
072300     COMPUTE SW-FINAL-SCORE ROUNDED =                             
072400         (WS-MAX-DISTRICT-RANK + 1 - MR-DISTRICT-RANK)            
072500             * WS-NORM-DISTRICT-W                                 
072600       + (WS-MAX-DEPARTMENT-RANK + 1 - MR-DEPARTMENT-RANK)        
072700             * WS-NORM-DEPARTMENT-W                               
072800       + (WS-MAX-BRANCH-RANK + 1 - MR-BRANCH-RANK)                
072900             * WS-NORM-BRANCH-W                                   
073000       + (WS-MAX-COLLEGE-RANK + 1 - MR-COLLEGE-RANK)              
073100             * WS-NORM-COLLEGE-W.                                 
073200 330-NOTER-SCORE-FINAL-EXIT.                                      
073300     EXIT.                                                        
073400                                                                  
073500*-----------------------------------------------------------------
073600*    RENUMBER THE SORTED WORK FILE INTO THE FINAL SCORE           
073700*    FILE - THE SORT HAS ALREADY PUT EVERY RECORD IN              
073800*    TIER-DOMINANT ORDER, SO THE CHOOSE-ORDER ASSIGNED HERE       
073900*    IS SIMPLY A RUNNING COUNT OF RECORDS READ.  CHOOSE-ORDER     
074000*    1 IS THEREFORE THE FIRST RECORD THE SORT PRODUCED -          
074100*    i.e. THE BEST-RANKED SEAT - NOT A COUNT FROM ANY OTHER       
074200*    ORDERING, NUMERIC OR ALPHABETIC.                             
074300*-----------------------------------------------------------------
074400 400-NUMEROTER-RESULTAT.                                          
074500     OPEN INPUT F-SCORE-RAW                                       
074600     OPEN OUTPUT F-SCORE.                                         
074700 401-LIRE-RAW.                                                    
074800*    RW-CHOOSE-ORDER IS STAMPED ON THE RAW RECORD BEFORE THE      
074900*    WHOLE-RECORD MOVE BELOW, SO THE MOVE CARRIES THE NEW         
075000*    CHOOSE-ORDER ALONG WITH EVERY OTHER FIELD IN ONE SHOT -      
075100*    NO FIELD-BY-FIELD MOVE LIST IS NEEDED SINCE RW-SCORE-REC     
075200*    AND SC-SCORE-REC ARE IDENTICAL IN SHAPE.                     
075300     READ F-SCORE-RAW                                             
075400         AT END                                                   
075500             GO TO 402-FERMER-RESULTAT                            
075600         NOT AT END                                               
075700             ADD 1 TO WS-CHOOSE-COUNTER                           
075800             MOVE WS-CHOOSE-COUNTER TO RW-CHOOSE-ORDER            
075900             MOVE RW-SCORE-REC TO SC-SCORE-REC                    
076000             WRITE SC-SCORE-REC                                   
076100             ADD 1 TO WS-SCORE-WRITTEN                            
076200     END-READ                                                     
076300     GO TO 401-LIRE-RAW.                                          
076400 402-FERMER-RESULTAT.                                             
076500     CLOSE F-SCORE-RAW F-SCORE.                                   
076600 402-FERMER-RESULTAT-EXIT.                                        
076700     EXIT.                                                        
076800                                                                  
076900******************************************************************
077000* FIN-PGM DISPLAYS THE RUN'S RECORD COUNTS FOR THE OPERATOR'S     
077100* LOG.  PASS-1 AND PASS-2 COUNTS SHOULD ALWAYS MATCH - IF         
077200* THEY DO NOT, THE MASTER FILE CHANGED BETWEEN THE TWO            
077300* PASSES, WHICH SHOULD NEVER HAPPEN WITHIN ONE RUN.               
077400******************************************************************
077500 FIN-PGM.                                                         
077600*    WS-SCORE-WRITTEN SHOULD ALSO MATCH THE TWO MASTER-READ       
077700*    COUNTS ABOVE - THE SORT NEITHER DROPS NOR DUPLICATES         
077800*    RECORDS, IT ONLY REORDERS THEM, SO EVERY SCORED RECORD       
077900*    RELEASED IN PASS 2 COMES BACK OUT OF GIVING F-SCORE-RAW      
078000*    EXACTLY ONCE FOR 400-NUMEROTER-RESULTAT TO RENUMBER.         
078100     DISPLAY "4-SCORE-SORT: MASTER RECORDS (PASS 1)="             
078200             WS-MASTER-READ-1                                     
078300     DISPLAY "4-SCORE-SORT: MASTER RECORDS (PASS 2)="             
078400             WS-MASTER-READ-2                                     
078500     DISPLAY "4-SCORE-SORT: SCORE RECORDS WRITTEN="               
078600             WS-SCORE-WRITTEN                                     
078700     STOP RUN.                                                    
078800******************************************************************
078900                                                                  
