000100******************************************************************
000200* PROGRAM-ID  : 2-RANK-TIER                                       
000300* AUTHOR      : K. SARAVANAN                                      
000400* INSTALLATION: DIR TECH EDN - DATA CENTRE MADRAS                 
000500* DATE-WRITTEN: 03/02/1987                                        
000600* DATE-COMPILED:                                                  
000700* SECURITY    : RESTRICTED - COUNSELLING DATA                     
000800*-----------------------------------------------------------------
000900* THIS IS STEP 2 OF THE FIVE-STEP COUNSELLING PIPELINE.  IT       
001000* READS THE CUTOFF CARD FILE (ONE CARD PER COLLEGE/BRANCH         
001100* COMBINATION, CARRYING THE OPEN-CATEGORY CUTOFF MARK FOR THAT    
001200* COMBINATION'S DISTRICT, DEPARTMENT, BRANCH AND COLLEGE) AND     
001300* BUILDS FOUR SEPARATE RANKINGS - ONE EACH FOR DISTRICT,          
001400* DEPARTMENT, BRANCH AND COLLEGE - BY TAKING THE HIGHEST          
001500* CUTOFF SEEN FOR EACH KEY, THEN DENSE-RANKING AND QUARTILE-      
001600* TIERING (Top/Best/Next-Best/Rest) THE DISTINCT CUTOFF           
001700* VALUES.  THE FOUR RESULTING RANK/TIER INDEXES ARE READ BACK     
001800* BY STEP 3 (MASTER BUILD, FOR THE JOIN) AND STEP 5 (REPORT,      
001900* FOR THE TOP-TIER PALMARES TABLES).                              
002000* THIS PROGRAM DOES NOT VALIDATE A CARD'S DISTRICT, COLLEGE       
002100* OR BRANCH KEY AGAINST THE REFERENCE FILES STEP 1 INDEXES -      
002200* ANY KEY PUNCHED ON A CUTOFF CARD IS ACCEPTED AND RANKED,        
002300* EVEN ONE THAT TURNS OUT NOT TO EXIST IN THE REFERENCE DATA.     
002400* A BAD KEY SURFACES LATER, AS A "NOT FOUND" NAME LOOK-UP IN      
002500* STEP 3's 300-RATTACHER-REFERENCES RANGE - THIS PROGRAM'S        
002600* JOB IS ONLY TO RANK WHATEVER CUTOFF CARDS IT IS GIVEN.          
002700*-----------------------------------------------------------------
002800* CHANGE LOG                                                      
002900*-----------------------------------------------------------------
003000* 03/02/1987 KS  INITIAL WRITE-UP. BUILDS THE DISTRICT,           
003100*                DEPARTMENT, BRANCH AND COLLEGE MAX-CUTOFF        
003200*                TABLES FROM THE CUTOFF CARDS AND DENSE-RANKS     
003300*                EACH TABLE.                                      
003400* 20/07/1987 KS  ADDED THE QUARTILE TIER ASSIGNMENT CALLED        
003500*                FOR BY THE COUNSELLING CELL CIRCULAR OF          
003600*                JUNE 1987.                                       
003700* 11/02/1991 MRM RAISED COLLEGE TABLE TO 600 ENTRIES - SELF       
003800*                FINANCING COLLEGES OPENED UNDER GOVT ORDER.      
003900*                                                  CR0077         
004000* 14/09/1994 MRM DISTINCT-VALUE SORT REWRITTEN AS A PLAIN         
004100*                BUBBLE PASS - THE OLD SORT-FILE VERSION TIED     
004200*                UP A SCRATCH DATASET FOR A TABLE OF UNDER        
004300*                50 VALUES.                                       
004400* 09/09/1998 PJ  Y2K REVIEW - NO DATE FIELDS ON THESE             
004500*                RECORDS, NO CHANGE REQUIRED.                     
004600*                                                  Y2K002         
004700* 15/04/2006 PJ  RAISED BRANCH TABLE TO 100 ENTRIES FOR THE       
004800*                NEW VOCATIONAL STREAMS.                          
004900*                                                  CR0201         
005000* 22/11/2013 RSK DENSE-RANK TIE HANDLING CORRECTED - A            
005100*                REPEAT CUTOFF WAS GETTING TWO DIFFERENT          
005200*                RANKS.                                           
005300*                                                  CR0339         
005400* 30/05/2019 RSK HOUSEKEEPING - COMMENT CLEAN-UP ONLY.            
005500* 03/06/1988 KS  ADDED A DISPLAY OF THE DISTINCT-VALUE COUNT TO   
005600*                THE OPERATOR LOG FOR EACH CATEGORY - HELPED      
005700*                CATCH A BAD CUTOFF CARD DECK DURING THE 1988     
005800*                COUNSELLING ROUND.                               
005900* 17/01/1990 KS  SWAPPED THE SEARCH LOOP IN EACH MAJ-* PARAGRAPH  
006000*                FROM A BINARY SEARCH BACK TO A LINEAR SEARCH -   
006100*                THE TABLES WERE NOT BEING KEPT IN KEY ORDER SO   
006200*                THE BINARY SEARCH WAS SILENTLY MISSING ROWS.     
006300* 04/08/1992 MRM CORRECTED THE BRANCH-CODE COMPARISON TO BE       
006400*                FULLY ALPHANUMERIC - A TRAILING SPACE ON A       
006500*                4-CHARACTER BRANCH CODE WAS MATCHING THE WRONG   
006600*                ROW ON SOME CARDS PUNCHED SHORT.                 
006700* 21/02/1997 PJ  REVIEWED THE QUARTILE BOUNDARY ARITHMETIC WITH   
006800*                THE COUNSELLING CELL - RANK*4<=COUNT ETC. WAS    
006900*                CONFIRMED AS THE OFFICIAL DEFINITION OF THE      
007000*                FOUR TIERS AND IS NOT TO BE CHANGED WITHOUT A    
007100*                FRESH CIRCULAR.                                  
007200* 12/12/2001 PJ  ADDED THE FILE-STATUS GROUP AND STANDARDISED     
007300*                THE OPEN-ERROR DISPLAY WORDING TO MATCH THE      
007400*                OTHER FOUR PROGRAMS OF THE PIPELINE.             
007500* 08/10/2019 RSK THE FOUR RANK-CALCULATION PASSES (DISTRICT,      
007600*                DEPARTMENT, BRANCH, COLLEGE) WERE EACH A         
007700*                DRIVER PARAGRAPH CALLING FIVE OR SIX NAMED       
007800*                SUB-PARAGRAPHS VIA PERFORM ... VARYING.          
007900*                RECAST AS FOUR CONTIGUOUS GO-TO-CHAINED          
008000*                PERFORM-THRU RANGES, SAME SHAPE AS THE           
008100*                TOP-TIER PALMARES BUILDS IN 5-RAPPORT - ONE      
008200*                PERFORM PER CATEGORY, NO CHANGE TO THE           
008300*                DENSE-RANK OR TIER ARITHMETIC ITSELF.            
008400*                                                  CR0341         
008500* 25/03/1989 KS  ADDED THE TRAILING FILLER PAD TO ALL FOUR        
008600*                RANK/TIER INDEX RECORDS AT STEP 3'S REQUEST -    
008700*                HEADROOM FOR A POSSIBLE FIFTH FIELD, NONE ADDED  
008800*                SINCE.                                           
008900* 18/06/1993 MRM FIXED A DUPLICATE-KEY ABEND ON THE COLLEGE       
009000*                INDEX WRITE - TWO CUTOFF CARDS CARRIED THE SAME  
009100*                COLLEGE CODE, ONE PUNCHED WITH THE LEADING ZERO  
009200*                DROPPED.  THE DISPLAY-AND-CONTINUE POLICY IN     
009300*                821-824 BELOW DATES FROM THIS FIX.               
009400* 02/03/1996 PJ  REVIEWED THE BUBBLE SORT'S WORST-CASE PASS COUNT 
009500*                AGAINST THE 600-ROW COLLEGE TABLE AND CLEARED IT 
009600*                AS WELL WITHIN THE OVERNIGHT BATCH WINDOW.       
009700* 14/10/2009 RSK FIN-PGM NOW DISPLAYS THE CUTOFF-CARDS-READ COUNT 
009800*                SO THE OPERATOR CAN RECONCILE IT AGAINST THE     
009900*                ADMISSIONS CELL'S CARD DECK COUNT BEFORE STEP 3  
010000*                IS RELEASED TO RUN.                              
010100*-----------------------------------------------------------------
010200* A NOTE ON WHY FOUR SEPARATE TABLES RATHER THAN ONE - DISTRICT,  
010300* DEPARTMENT, BRANCH AND COLLEGE ARE RANKED AGAINST EACH OTHER    
010400* WITHIN THEIR OWN CATEGORY ONLY.  A COLLEGE IS NEVER RANKED      
010500* AGAINST A DISTRICT'S CUTOFF, SO THE FOUR TABLES, FOUR DISTINCT- 
010600* VALUE LISTS AND FOUR RANK PASSES STAY COMPLETELY SEPARATE FROM  
010700* LOAD THROUGH TO THE FINAL WRITE - THERE IS NO POINT IN THE      
010800* PROGRAM WHERE A ROW FROM ONE CATEGORY TABLE IS COMPARED TO A    
010900* ROW FROM ANOTHER.                                               
011000* A SECOND NOTE, ON THE 08/10/2019 RESHAPING - THE FOUR RANK      
011100* PASSES WERE RECAST AS GO-TO CHAINS BUT THE LOAD PASS (200-250   
011200* ABOVE) WAS LEFT AS PERFORM ... VARYING, SINCE IT ALREADY READ   
011300* CLEANLY AS ONE RECORD IN, FOUR TABLE UPDATES OUT - THERE WAS NO 
011400* READ-LOOP/EOF TANGLE TO UNWIND THE WAY THERE WAS IN THE FOUR    
011500* RANK PASSES, SO RESHAPING IT WOULD HAVE BEEN CHANGE FOR ITS OWN 
011600* SAKE.                                                           
011700******************************************************************
011800 IDENTIFICATION DIVISION.                                         
011900 PROGRAM-ID. 2-RANK-TIER.                                         
012000 AUTHOR. K. SARAVANAN.                                            
012100 INSTALLATION. DIR TECH EDN - DATA CENTRE MADRAS.                 
012200 DATE-WRITTEN. 03/02/1987.                                        
012300 DATE-COMPILED.                                                   
012400 SECURITY. RESTRICTED - COUNSELLING DATA.                         
012500******************************************************************
012600 ENVIRONMENT DIVISION.                                            
012700 CONFIGURATION SECTION.                                           
012800*    STANDARD SHOP SPECIAL-NAMES ENTRY - SAME IN ALL FIVE         
012900*    PROGRAMS OF THIS PIPELINE.                                   
013000*    C01/UPSI-0 ARE CARRIED FOR CONSISTENCY WITH THE OTHER FOUR   
013100*    PROGRAMS OF THE PIPELINE EVEN THOUGH THIS PROGRAM HAS NO     
013200*    PRINTER OUTPUT AND NO RERUN SWITCH OF ITS OWN TO TEST.       
013300 SPECIAL-NAMES.                                                   
013400     C01 IS TOP-OF-FORM                                           
013500     UPSI-0 IS SW-RERUN-INDICATEUR                                
013600         ON STATUS IS SW-RERUN                                    
013700         OFF STATUS IS SW-1ERE-PASSE.                             
013800                                                                  
013900 INPUT-OUTPUT SECTION.                                            
014000 FILE-CONTROL.                                                    
014100                                                                  
014200*    CUTOFF CARDS - DRIVER FILE FOR THE WHOLE COUNSELLING         
014300*    RUN.  ONE CARD PER COLLEGE/BRANCH COMBINATION - THE SAME     
014400*    DISTRICT, DEPARTMENT, BRANCH OR COLLEGE KEY CAN (AND         
014500*    USUALLY DOES) REPEAT ACROSS MANY CARDS, WHICH IS WHY         
014600*    EACH OF THE FOUR LOAD PASSES BELOW KEEPS ONLY THE            
014700*    HIGHEST CUTOFF SEEN FOR A GIVEN KEY.                         
014800     SELECT F-CUTOFF ASSIGN TO "CUTOFF"                           
014900         ORGANIZATION LINE SEQUENTIAL                             
015000         FILE STATUS IS WS-FS-CUTOFF.                             
015100                                                                  
015200*    RANK/TIER INDEX FILES, ONE PER GROUPING KEY, READ BACK       
015300*    BY STEP 3 (MASTER BUILD) AND STEP 5 (TOP-TIER LISTINGS).     
015400     SELECT X-DISTRICT-RANK ASSIGN TO "DISTRNK"                   
015500         ORGANIZATION IS INDEXED                                  
015600         ACCESS MODE IS RANDOM                                    
015700         RECORD KEY IS XR-DIST-ID                                 
015800         FILE STATUS IS WS-FS-X-DIST.                             
015900                                                                  
016000*    DEPARTMENT RANK FILE - SEE THE BANNER ABOVE                  
016100*    400-CALCULER-RANGS-DEPARTEMENT FOR WHY DEPARTMENT IS         
016200*    RANKED BUT NOT SCORED.                                       
016300     SELECT X-DEPARTMENT-RANK ASSIGN TO "DEPTRNK"                 
016400         ORGANIZATION IS INDEXED                                  
016500         ACCESS MODE IS RANDOM                                    
016600         RECORD KEY IS XR-DEPT-ID                                 
016700         FILE STATUS IS WS-FS-X-DEPT.                             
016800                                                                  
016900*    NOTE THE RECORD KEY HERE IS ALPHANUMERIC (XR-BRANCH-         
017000*    CODE), THE ONLY ONE OF THE FOUR INDEX FILES THAT IS -        
017100*    THE OTHER THREE ARE KEYED ON A NUMERIC ID OR CODE.           
017200     SELECT X-BRANCH-RANK ASSIGN TO "BRNCHRNK"                    
017300         ORGANIZATION IS INDEXED                                  
017400         ACCESS MODE IS RANDOM                                    
017500         RECORD KEY IS XR-BRANCH-CODE                             
017600         FILE STATUS IS WS-FS-X-BRANCH.                           
017700                                                                  
017800*    LARGEST OF THE FOUR INDEX FILES AT RUN TIME - UP TO 600      
017900*    ROWS, SEE CR0077 IN THE CHANGE LOG ABOVE.                    
018000     SELECT X-COLLEGE-RANK ASSIGN TO "COLLGRNK"                   
018100         ORGANIZATION IS INDEXED                                  
018200         ACCESS MODE IS RANDOM                                    
018300         RECORD KEY IS XR-COLLEGE-CODE                            
018400         FILE STATUS IS WS-FS-X-COLL.                             
018500                                                                  
018600******************************************************************
018700 DATA DIVISION.                                                   
018800 FILE SECTION.                                                    
018900                                                                  
019000*    CUTOFF CARD LAYOUT - EXTERNAL CONTRACT WITH THE              
019100*    ADMISSIONS CELL, NO FILLER ADDED.                            
019200*-----------------------------------------------------------------
019300*    THE FOUR FDs BELOW ARE IN TWO GROUPS: THE CUTOFF CARD (THE   
019400*    EXTERNAL CONTRACT WITH THE ADMISSIONS CELL - NO FILLER MAY   
019500*    BE ADDED TO IT) AND THE FOUR RANK/TIER INDEX RECORDS THIS    
019600*    PROGRAM OWNS THE LAYOUT OF, WHICH DO CARRY A TRAILING        
019700*    FILLER PAD IN CASE A LATER COUNSELLING ROUND ADDS A FIFTH    
019800*    FIELD (E.G. A SECOND-LEVEL TIE-BREAK RANK).                  
019900*-----------------------------------------------------------------
020000 FD  F-CUTOFF.                                                    
020100 01  FD-CUTOFF-REC.                                               
020200*    FIELD ORDER ON THE CARD IS FIXED BY THE ADMISSIONS CELL'S    
020300*    PUNCHING LAYOUT - COLLEGE, BRANCH, DISTRICT, DEPARTMENT,     
020400*    THEN THE CUTOFF MARK ITSELF.                                 
020500*    NO SEQUENCE NUMBER, NO TRAILING FILLER - THE ADMISSIONS
020600*    CELL'S PUNCHING EQUIPMENT PRODUCES FIXED-LENGTH CARDS
020700*    TO THIS LAYOUT AND NOTHING ELSE.
021000     05 FD-CUTOFF-COLLEGE-CODE  PIC 9(4).                         
021100     05 FD-CUTOFF-BRANCH-CODE   PIC X(4).                         
021200     05 FD-CUTOFF-DISTRICT-ID   PIC 9(4).                         
021300     05 FD-CUTOFF-DEPARTMENT-ID PIC 9(4).                         
021400     05 FD-CUTOFF-OC-CUTOFF     PIC 9(3)V99.                      
021500                                                                  
021600*    RANK/TIER INDEX LAYOUTS - KEY, MAX CUTOFF, DENSE RANK        
021700*    AND QUARTILE TIER LABEL, PLUS A TRAILING FILLER PAD.         
021800 FD  X-DISTRICT-RANK.                                             
021900 01  XR-DISTRICT-REC.                                             
022000     05 XR-DIST-ID              PIC 9(4).                         
022100     05 XR-DIST-MAXCUT          PIC 9(3)V99.                      
022200     05 XR-DIST-RANK            PIC 9(4).                         
022300     05 XR-DIST-TIER            PIC X(9).                         
022400     05 FILLER                  PIC X(10).                        
022500                                                                  
022600*    SAME LAYOUT SHAPE AS XR-DISTRICT-REC ABOVE.                  
022700 FD  X-DEPARTMENT-RANK.                                           
022800 01  XR-DEPARTMENT-REC.                                           
022900     05 XR-DEPT-ID              PIC 9(4).                         
023000     05 XR-DEPT-MAXCUT          PIC 9(3)V99.                      
023100     05 XR-DEPT-RANK            PIC 9(4).                         
023200     05 XR-DEPT-TIER            PIC X(9).                         
023300     05 FILLER                  PIC X(10).                        
023400                                                                  
023500*    SAME LAYOUT SHAPE AGAIN, KEYED BY THE ALPHANUMERIC           
023600*    BRANCH CODE INSTEAD OF A NUMERIC ID.                         
023700 FD  X-BRANCH-RANK.                                               
023800 01  XR-BRANCH-REC.                                               
023900     05 XR-BRANCH-CODE          PIC X(4).                         
024000     05 XR-BRANCH-MAXCUT        PIC 9(3)V99.                      
024100     05 XR-BRANCH-RANK          PIC 9(4).                         
024200     05 XR-BRANCH-TIER          PIC X(9).                         
024300     05 FILLER                  PIC X(10).                        
024400                                                                  
024500*    SAME LAYOUT SHAPE AGAIN - THE INDEX FILE THAT FEEDS ALL      
024600*    THREE PALMARES TABLES' COLLEGE-TIER COLUMN IN 5-RAPPORT.     
024700 FD  X-COLLEGE-RANK.                                              
024800 01  XR-COLLEGE-REC.                                              
024900     05 XR-COLLEGE-CODE         PIC 9(4).                         
025000     05 XR-COLLEGE-MAXCUT       PIC 9(3)V99.                      
025100     05 XR-COLLEGE-RANK         PIC 9(4).                         
025200     05 XR-COLLEGE-TIER         PIC X(9).                         
025300     05 FILLER                  PIC X(10).                        
025400                                                                  
025500******************************************************************
025600                                                                  
025700*-----------------------------------------------------------------
025800*    WORKING-STORAGE IS LAID OUT IN THE ORDER THE PROCEDURE       
025900*    DIVISION USES IT: FILE STATUSES AND SWITCHES FIRST, THEN     
026000*    THE FOUR CATEGORY TABLES (THE BIG MEMORY USERS), THEN THE    
026100*    FOUR DISTINCT-VALUE WORK TABLES THE RANK PASS BUILDS AND     
026200*    SORTS, THEN THE COUNTERS AND SUBSCRIPTS SHARED ACROSS ALL    
026300*    FOUR CATEGORIES.                                             
026400*-----------------------------------------------------------------
026500 WORKING-STORAGE SECTION.                                         
026600                                                                  
026700*    FIVE TWO-CHARACTER FILE-STATUS FIELDS, ONE PER SELECT        
026800*    CLAUSE ABOVE - ADDED IN ONE SWEEP BY THE 12/12/2001 CHANGE   
026900*    LOG ENTRY TO BRING THIS PROGRAM INTO LINE WITH THE OTHER     
027000*    FOUR PROGRAMS OF THE PIPELINE, WHICH ALREADY CARRIED THE     
027100*    SAME GROUP.  ONLY WS-FS-CUTOFF IS ACTUALLY TESTED BELOW -    
027200*    THE FOUR INDEX-FILE STATUSES ARE CARRIED FOR THE SAME        
027300*    CONSISTENCY REASON BUT THEIR OPENS ARE NOT CHECKED, SINCE    
027400*    AN INDEXED FILE OPEN OUTPUT FAILING ON THIS SYSTEM HAS       
027500*    ALWAYS MEANT A FULL DASD VOLUME, WHICH THE OPERATOR SEES     
027600*    LONG BEFORE THIS PROGRAM DOES.                               
027700 01  WS-FILE-STATUSES.                                            
027800     05 WS-FS-CUTOFF            PIC X(02) VALUE "00".             
027900     05 WS-FS-X-DIST            PIC X(02) VALUE "00".             
028000     05 WS-FS-X-DEPT            PIC X(02) VALUE "00".             
028100     05 WS-FS-X-BRANCH          PIC X(02) VALUE "00".             
028200     05 WS-FS-X-COLL            PIC X(02) VALUE "00".             
028300     05 FILLER                  PIC X(06).                        
028400                                                                  
028500*    UNLIKE THE THREE EOF SWITCHES CARRIED (BUT NO LONGER         
028600*    TESTED) IN 1-REF-INDEX, THIS ONE SWITCH IS STILL LIVE - IT   
028700*    DRIVES THE UNTIL CLAUSE OF 200-LIRE-CUTOFF IN MAIN-          
028800*    PROCEDURE BELOW.  ONLY ONE EOF SWITCH IS NEEDED SINCE THIS   
028900*    PROGRAM HAS ONLY ONE DRIVING FILE (THE CUTOFF CARDS) -       
029000*    THE FOUR INDEX OUTPUT FILES BELOW ARE WRITTEN STRAIGHT       
029100*    THROUGH BY PERFORM ... VARYING, NOT A READ LOOP.             
029200 01  WS-EOF-SWITCHES.                                             
029300     05 WS-EOF-CUTOFF           PIC X(01) VALUE SPACE.            
029400         88 EOF-CUTOFF                  VALUE "Y".                
029500     05 FILLER                  PIC X(09).                        
029600                                                                  
029700*    GENERIC SEARCH FLAGS SHARED BY ALL FOUR GROUPING KEYS -      
029800*    ONLY ONE SEARCH IS EVER ACTIVE AT A TIME SO SHARING IS       
029900*    SAFE - SAME IDIOM AS THE OTHER PROGRAMS OF THE PIPELINE.     
030000 01  WS-WORK-SWITCHES.                                            
030100     05 WS-ITEM-FOUND-SW        PIC X(01) VALUE "N".              
030200         88 WS-ITEM-FOUND               VALUE "Y".                
030300         88 WS-ITEM-NOT-FOUND           VALUE "N".                
030400     05 WS-DISTINCT-FOUND-SW    PIC X(01) VALUE "N".              
030500         88 WS-DISTINCT-FOUND           VALUE "Y".                
030600         88 WS-DISTINCT-NOT-FOUND       VALUE "N".                
030700     05 FILLER                  PIC X(08).                        
030800                                                                  
030900*    SPARE KEY-AREA USED TO DISPLAY A REJECTED KEY IN ITS         
031000*    EXTERNAL (ALPHANUMERIC) FORM ON A DUPLICATE-KEY WRITE.       
031100*    THE BRANCH KEY HAS NO MATCHING ENTRY HERE BECAUSE IT IS      
031200*    ALREADY ALPHANUMERIC ON THE RECORD (WS-BR-CODE, PIC X(4)) -  
031300*    NO REDEFINES IS NEEDED TO DISPLAY IT, SEE 823-ECRIRE-UNE-    
031400*    BRANCHE BELOW WHICH DISPLAYS WS-BR-CODE DIRECTLY.            
031500 01  WS-DISPLAY-KEYS.                                             
031600     05 WS-DISTRICT-KEY-WORK    PIC 9(4)  VALUE ZEROES.           
031700     05 WS-DISTRICT-KEY-ALPHA REDEFINES WS-DISTRICT-KEY-WORK      
031800                                 PIC X(4).                        
031900     05 WS-DEPARTMENT-KEY-WORK  PIC 9(4)  VALUE ZEROES.           
032000     05 WS-DEPARTMENT-KEY-ALPHA                                   
032100                         REDEFINES WS-DEPARTMENT-KEY-WORK         
032200                                 PIC X(4).                        
032300     05 WS-COLLEGE-KEY-WORK     PIC 9(4)  VALUE ZEROES.           
032400     05 WS-COLLEGE-KEY-ALPHA REDEFINES WS-COLLEGE-KEY-WORK        
032500                                 PIC X(4).                        
032600     05 FILLER                  PIC X(04).                        
032700                                                                  
032800*    FOUR ACCUMULATOR TABLES, ONE PER GROUPING KEY - EACH         
032900*    ROW HOLDS THE KEY, ITS HIGHEST CUTOFF SEEN SO FAR, AND       
033000*    (ONCE THE RANK PASS BELOW HAS RUN) ITS DENSE RANK AND        
033100*    QUARTILE TIER.  THE OCCURS LIMIT IS THE MAXIMUM COUNT OF     
033200*    DISTRICTS/DEPARTMENTS/BRANCHES/COLLEGES THE DIRECTORATE      
033300*    TRACKS, NOT A ROW-PER-CARD COUNT.                            
033400*    50 DISTRICTS IS THE DIRECTORATE'S OWN COUNT AND HAS NOT      
033500*    CHANGED SINCE THE PROGRAM WAS WRITTEN.                       
033600 01  WS-DISTRICT-TABLE.                                           
033700     05 WS-DISTRICT-ENTRY OCCURS 50 TIMES.                        
033800         10 WS-DIST-ID           PIC 9(4).                        
033900         10 WS-DIST-MAXCUT       PIC 9(3)V99.                     
034000         10 WS-DIST-RANK         PIC 9(4).                        
034100         10 WS-DIST-TIER         PIC X(9).                        
034200     05 FILLER                  PIC X(04).                        
034300                                                                  
034400*    50 DEPARTMENTS - ENGINEERING BRANCHES OFFERED ACROSS THE     
034500*    STATE, NOT TO BE CONFUSED WITH THE 100-ENTRY BRANCH TABLE    
034600*    BELOW WHICH IS KEYED BY BRANCH CODE WITHIN ONE COLLEGE.      
034700 01  WS-DEPARTMENT-TABLE.                                         
034800     05 WS-DEPARTMENT-ENTRY OCCURS 50 TIMES.                      
034900         10 WS-DEPT-ID           PIC 9(4).                        
035000         10 WS-DEPT-MAXCUT       PIC 9(3)V99.                     
035100         10 WS-DEPT-RANK         PIC 9(4).                        
035200         10 WS-DEPT-TIER         PIC X(9).                        
035300     05 FILLER                  PIC X(04).                        
035400                                                                  
035500*    100 BRANCHES - RAISED FROM AN EARLIER SMALLER LIMIT BY       
035600*    CR0201 WHEN THE VOCATIONAL STREAMS WERE ADDED.               
035700 01  WS-BRANCH-TABLE.                                             
035800     05 WS-BRANCH-ENTRY OCCURS 100 TIMES.                         
035900         10 WS-BR-CODE           PIC X(4).                        
036000         10 WS-BR-MAXCUT         PIC 9(3)V99.                     
036100         10 WS-BR-RANK           PIC 9(4).                        
036200         10 WS-BR-TIER           PIC X(9).                        
036300     05 FILLER                  PIC X(04).                        
036400                                                                  
036500*    600 COLLEGES - THE LARGEST TABLE IN THE PROGRAM, RAISED      
036600*    FROM A SMALLER LIMIT BY CR0077 WHEN SELF-FINANCING           
036700*    COLLEGES WERE BROUGHT INTO THE COUNSELLING SCHEME.           
036800 01  WS-COLLEGE-TABLE.                                            
036900     05 WS-COLLEGE-ENTRY OCCURS 600 TIMES.                        
037000         10 WS-COLL-CODE         PIC 9(4).                        
037100         10 WS-COLL-MAXCUT       PIC 9(3)V99.                     
037200         10 WS-COLL-RANK         PIC 9(4).                        
037300         10 WS-COLL-TIER         PIC X(9).                        
037400     05 FILLER                  PIC X(04).                        
037500                                                                  
037600*    DISTINCT-CUTOFF-VALUE WORK TABLES - ONE VALUE PER            
037700*    DISTINCT CUTOFF SEEN IN A CATEGORY, SORTED DESCENDING        
037800*    BELOW SO A TABLE LOOK-UP OF A CUTOFF'S POSITION IS THE       
037900*    SAME AS ITS DENSE RANK.                                      
038000*    A DISTINCT-VALUE TABLE CAN NEVER HOLD MORE ROWS THAN ITS     
038100*    PARENT CATEGORY TABLE, SO EACH OCCURS LIMIT BELOW MATCHES    
038200*    THE CORRESPONDING CATEGORY TABLE'S LIMIT ABOVE.              
038300*    PIC 9(3)V99 MATCHES THE CUTOFF CARD'S OWN FIELD WIDTH -      
038400*    A CUTOFF MARK CAN RUN TO THREE WHOLE DIGITS PLUS TWO         
038500*    DECIMAL PLACES (A PERFECT 100.00 ON THE OPEN-CATEGORY        
038600*    CUTOFF FOR A VERY HIGH-DEMAND SEAT).                         
038700 01  WS-DISTRICT-DISTINCT-TABLE.                                  
038800     05 WS-DD-DISTRICT OCCURS 50 TIMES    PIC 9(3)V99.            
038900     05 FILLER                  PIC X(04).                        
039000                                                                  
039100*    SAME SHAPE AS WS-DISTRICT-DISTINCT-TABLE ABOVE.              
039200 01  WS-DEPARTMENT-DISTINCT-TABLE.                                
039300     05 WS-DD-DEPARTMENT OCCURS 50 TIMES  PIC 9(3)V99.            
039400     05 FILLER                  PIC X(04).                        
039500                                                                  
039600*    SAME SHAPE AGAIN, 100-ROW LIMIT MATCHING                     
039700*    WS-BRANCH-TABLE'S OCCURS 100 ABOVE.                          
039800 01  WS-BRANCH-DISTINCT-TABLE.                                    
039900     05 WS-DD-BRANCH OCCURS 100 TIMES     PIC 9(3)V99.            
040000     05 FILLER                  PIC X(04).                        
040100                                                                  
040200*    SAME SHAPE AGAIN, 600-ROW LIMIT MATCHING                     
040300*    WS-COLLEGE-TABLE'S OCCURS 600 ABOVE - THE BIGGEST OF         
040400*    THE FOUR WORK AREAS IN THIS PROGRAM.                         
040500 01  WS-COLLEGE-DISTINCT-TABLE.                                   
040600     05 WS-DD-COLLEGE OCCURS 600 TIMES    PIC 9(3)V99.            
040700     05 FILLER                  PIC X(04).                        
040800                                                                  
040900*    RUNNING COUNTS, SUBSCRIPTS AND THE BUBBLE-SORT SWAP          
041000*    TEMP - ALL COMP, SHARED ACROSS ALL FOUR CATEGORIES SINCE     
041100*    EACH CATEGORY'S PASS RUNS TO COMPLETION BEFORE THE NEXT      
041200*    CATEGORY'S PASS BEGINS.                                      
041300*    FROM HERE DOWN - RUNNING COUNTS, SUBSCRIPTS AND THE          
041400*    BUBBLE-SORT SWAP TEMP.  ALL COUNTERS AND SUBSCRIPTS ARE      
041500*    COMP PER HOUSE STANDARD; THE SWAP TEMP IS NOT A COUNTER      
041600*    SO IT STAYS ZONED LIKE THE CUTOFF FIELD IT HOLDS.            
041700*    WS-CUTOFF-READ IS PIC 9(6), A FULL TWO DIGITS WIDER THAN     
041800*    THE FOUR TABLE-ROW COUNTS BELOW IT, BECAUSE IT COUNTS        
041900*    CARDS, NOT DISTINCT KEYS - THE SAME COLLEGE/BRANCH PAIR      
042000*    CAN REPEAT ACROSS MANY CUTOFF CARDS OVER THE ROUNDS OF A     
042100*    COUNSELLING SESSION, SO THE CARD COUNT RUNS WELL PAST        
042200*    WHAT ANY ONE CATEGORY TABLE WILL EVER HOLD.                  
042300 77  WS-CUTOFF-READ                    PIC 9(6) COMP VALUE ZERO.  
042400 77  WS-DISTRICT-COUNT                 PIC 9(4) COMP VALUE ZERO.  
042500 77  WS-DEPARTMENT-COUNT               PIC 9(4) COMP VALUE ZERO.  
042600 77  WS-BRANCH-COUNT                   PIC 9(4) COMP VALUE ZERO.  
042700 77  WS-COLLEGE-COUNT                  PIC 9(4) COMP VALUE ZERO.  
042800 77  WS-DISTRICT-DISTINCT-COUNT        PIC 9(4) COMP VALUE ZERO.  
042900 77  WS-DEPARTMENT-DISTINCT-COUNT      PIC 9(4) COMP VALUE ZERO.  
043000 77  WS-BRANCH-DISTINCT-COUNT          PIC 9(4) COMP VALUE ZERO.  
043100 77  WS-COLLEGE-DISTINCT-COUNT         PIC 9(4) COMP VALUE ZERO.  
043200*    WS-SUB-I AND WS-SUB-J ARE REUSED ACROSS ALL FOUR             
043300*    CATEGORIES AND ACROSS ALL THREE STAGES (BUILD, SORT,         
043400*    RANK) OF EACH CATEGORY'S PASS - THERE IS NEVER A POINT       
043500*    IN THE PROGRAM WHERE TWO STAGES NEED TWO DIFFERENT           
043600*    VALUES OF EITHER AT ONCE.                                    
043700 77  WS-SUB-I                          PIC 9(4) COMP VALUE ZERO.  
043800 77  WS-SUB-J                          PIC 9(4) COMP VALUE ZERO.  
043900*    HOLDS THE SUBSCRIPT OF A SUCCESSFUL SEARCH HIT, SET BY       
044000*    WHICHEVER *-SEARCH PARAGRAPH OR INNER-LOOP GO TO CHAIN       
044100*    IS CURRENTLY RUNNING - ZEROED BEFORE EVERY SEARCH SO A       
044200*    STALE VALUE FROM AN EARLIER CATEGORY CAN NEVER LEAK IN.      
044300 77  WS-FOUND-INDEX                    PIC 9(4) COMP VALUE ZERO.  
044400*    ONE SWAP TEMP SERVES ALL FOUR BUBBLE SORTS - AGAIN SAFE      
044500*    BECAUSE ONLY ONE CATEGORY'S SORT IS EVER IN PROGRESS.        
044600 77  WS-DD-SWAP-TEMP                   PIC 9(3)V99 VALUE ZERO.    
044700                                                                  
044800******************************************************************
044900 PROCEDURE DIVISION.                                              
045000                                                                  
045100*-----------------------------------------------------------------
045200*    TOP OF THE PROGRAM - LOAD THE CUTOFF CARDS, RANK AND         
045300*    TIER EACH OF THE FOUR CATEGORIES IN TURN, THEN WRITE THE     
045400*    FOUR INDEX FILES.  EVERY STEP IS CALLED AS A                 
045500*    PERFORM ... THRU RANGE, SAME HOUSE PRACTICE AS THE OTHER     
045600*    FOUR PROGRAMS OF THIS PIPELINE.                              
045700*-----------------------------------------------------------------
045800 MAIN-PROCEDURE.                                                  
045900     PERFORM 100-OUVRIR-FICHIERS THRU 100-OUVRIR-FICHIERS-EXIT    
046000     PERFORM 200-LIRE-CUTOFF THRU 200-LIRE-CUTOFF-EXIT            
046100         UNTIL EOF-CUTOFF                                         
046200     PERFORM 210-FERMER-CUTOFF THRU 210-FERMER-CUTOFF-EXIT        
046300                                                                  
046400*    FOUR RANK/TIER PASSES - DISTRICT, DEPARTMENT, BRANCH,        
046500*    COLLEGE.  EACH IS A SELF-CONTAINED GO-TO-CHAINED RANGE       
046600*    (BUILD DISTINCT VALUES, BUBBLE-SORT THEM DESCENDING,         
046700*    THEN ASSIGN DENSE RANK AND QUARTILE TIER) - SEE THE          
046800*    08/10/2019 CHANGE LOG ENTRY ABOVE.                           
046900     PERFORM 300-CALCULER-RANGS-DISTRICT                          
047000         THRU 310-DISTRICT-RANK-EXIT                              
047100     PERFORM 400-CALCULER-RANGS-DEPARTEMENT                       
047200         THRU 410-DEPARTEMENT-RANK-EXIT                           
047300     PERFORM 500-CALCULER-RANGS-BRANCHE                           
047400         THRU 510-BRANCHE-RANK-EXIT                               
047500     PERFORM 600-CALCULER-RANGS-COLLEGE                           
047600         THRU 610-COLLEGE-RANK-EXIT                               
047700                                                                  
047800     PERFORM 800-ECRIRE-INDEX-RANGS                               
047900         THRU 800-ECRIRE-INDEX-RANGS-EXIT                         
048000                                                                  
048100*    GO TO FIN-PGM RATHER THAN FALLING OFF THE END OF MAIN-       
048200*    PROCEDURE, SO THAT FIN-PGM READS THE SAME WAY WHETHER IT     
048300*    IS REACHED NORMALLY (HERE) OR ON AN OPEN-ERROR ABORT FROM    
048400*    100-OUVRIR-FICHIERS - ONE EXIT DOOR FOR THE WHOLE PROGRAM.   
048500     GO TO FIN-PGM.                                               
048600                                                                  
048700*-----------------------------------------------------------------
048800*    OPEN THE CUTOFF CARD FILE.  THE FOUR INDEX OUTPUT FILES      
048900*    ARE NOT OPENED UNTIL 800-ECRIRE-INDEX-RANGS, SINCE           
049000*    NOTHING IS WRITTEN TO THEM UNTIL ALL FOUR RANK PASSES        
049100*    HAVE FINISHED.                                               
049200*-----------------------------------------------------------------
049300*    OPEN-CHECK IDIOM REPEATED IN EVERY PROGRAM OF THIS           
049400*    PIPELINE - A NON-ZERO FILE STATUS ON THE DRIVER FILE IS      
049500*    TREATED AS FATAL AND THE RUN STOPS IMMEDIATELY.              
049600 100-OUVRIR-FICHIERS.                                             
049700     OPEN INPUT F-CUTOFF                                          
049800     IF WS-FS-CUTOFF NOT = "00"                                   
049900         DISPLAY "2-RANK-TIER: CUTOFF FILE OPEN ERROR "           
050000                 WS-FS-CUTOFF                                     
050100         GO TO FIN-PGM                                            
050200     END-IF.                                                      
050300 100-OUVRIR-FICHIERS-EXIT.                                        
050400     EXIT.                                                        
050500                                                                  
050600*-----------------------------------------------------------------
050700*    LOAD PASS - READ EVERY CUTOFF CARD ONCE AND ROLL ITS OC      
050800*    CUTOFF MARK INTO ALL FOUR ACCUMULATOR TABLES.  A CARD        
050900*    THAT NAMES A DISTRICT/DEPARTMENT/BRANCH/COLLEGE ALREADY      
051000*    ON A TABLE ONLY RAISES THAT TABLE'S MAX CUTOFF IF THE        
051100*    NEW CARD'S CUTOFF IS HIGHER; OTHERWISE THE KEY IS ADDED      
051200*    AS A NEW ROW.  THE FOUR 2xx-MAJ-* PARAGRAPHS BELOW ARE       
051300*    IDENTICAL IN SHAPE TO EACH OTHER, DIFFERING ONLY IN          
051400*    WHICH TABLE AND WHICH CUTOFF-CARD FIELD THEY USE.            
051500*-----------------------------------------------------------------
051600 200-LIRE-CUTOFF.                                                 
051700     READ F-CUTOFF                                                
051800         AT END                                                   
051900             SET EOF-CUTOFF TO TRUE                               
052000         NOT AT END                                               
052100             ADD 1 TO WS-CUTOFF-READ                              
052200*            THE ORDER OF THE FOUR MAJ-* CALLS DOES NOT MATTER -  
052300*            EACH UPDATES A DIFFERENT TABLE FROM A DIFFERENT      
052400*            FIELD OF THE SAME CARD, SO THEY ARE INDEPENDENT OF   
052500*            ONE ANOTHER.  KEPT IN CARD-LAYOUT ORDER (COLLEGE,    
052600*            BRANCH, DISTRICT, DEPARTMENT) SIMPLY FOR READABILITY.
052700             PERFORM 220-MAJ-DISTRICT                             
052800             PERFORM 230-MAJ-DEPARTEMENT                          
052900             PERFORM 240-MAJ-BRANCHE                              
053000             PERFORM 250-MAJ-COLLEGE                              
053100     END-READ.                                                    
053200 200-LIRE-CUTOFF-EXIT.                                            
053300     EXIT.                                                        
053400                                                                  
053500*    CLOSED AS ITS OWN PARAGRAPH, SEPARATE FROM 200-LIRE-         
053600*    CUTOFF, SO THAT MAIN-PROCEDURE'S PERFORM ... THRU LIST       
053700*    READS AS ONE LINE PER LOGICAL STEP - OPEN, READ-TO-EOF,      
053800*    CLOSE - RATHER THAN BURYING THE CLOSE INSIDE THE READ        
053900*    PARAGRAPH'S AT-END BRANCH.                                   
054000 210-FERMER-CUTOFF.                                               
054100     CLOSE F-CUTOFF.                                              
054200 210-FERMER-CUTOFF-EXIT.                                          
054300     EXIT.                                                        
054400                                                                  
054500*    UPDATE THE DISTRICT MAX-CUTOFF TABLE FOR ONE CARD.           
054600*    A CARD'S DISTRICT KEY IS LOOKED UP IN THE DISTRICT TABLE     
054700*    BUILT SO FAR; A HIT RAISES THE STORED MAX-CUTOFF IF THE      
054800*    NEW CARD'S CUTOFF IS HIGHER, A MISS APPENDS A NEW ROW.       
054900 220-MAJ-DISTRICT.                                                
055000     SET WS-ITEM-NOT-FOUND TO TRUE                                
055100     MOVE ZERO TO WS-FOUND-INDEX                                  
055200     PERFORM 221-DISTRICT-SEARCH                                  
055300         VARYING WS-SUB-I FROM 1 BY 1                             
055400         UNTIL WS-SUB-I > WS-DISTRICT-COUNT                       
055500            OR WS-ITEM-FOUND                                      
055600     IF WS-ITEM-FOUND                                             
055700         IF FD-CUTOFF-OC-CUTOFF >                                 
055800                 WS-DIST-MAXCUT(WS-FOUND-INDEX)                   
055900             MOVE FD-CUTOFF-OC-CUTOFF                             
056000                 TO WS-DIST-MAXCUT(WS-FOUND-INDEX)                
056100         END-IF                                                   
056200     ELSE                                                         
056300         ADD 1 TO WS-DISTRICT-COUNT                               
056400         MOVE FD-CUTOFF-DISTRICT-ID                               
056500             TO WS-DIST-ID(WS-DISTRICT-COUNT)                     
056600         MOVE FD-CUTOFF-OC-CUTOFF                                 
056700             TO WS-DIST-MAXCUT(WS-DISTRICT-COUNT)                 
056800     END-IF.                                                      
056900 220-MAJ-DISTRICT-EXIT.                                           
057000     EXIT.                                                        
057100                                                                  
057200*    ONE COMPARISON OF THE PERFORM ... VARYING LOOP IN            
057300*    220-MAJ-DISTRICT ABOVE - SPLIT OUT AS ITS OWN PARAGRAPH      
057400*    SO THE VARYING CLAUSE CAN PERFORM IT DIRECTLY, THE SAME      
057500*    PATTERN AS THE OTHER THREE MAJ-* PARAGRAPHS BELOW.  SEE      
057600*    THE 17/01/1990 CHANGE LOG ENTRY FOR WHY THIS IS A PLAIN      
057700*    LINEAR SCAN AND NOT A SEARCH ALL/BINARY SEARCH.              
057800 221-DISTRICT-SEARCH.                                             
057900     IF WS-DIST-ID(WS-SUB-I) = FD-CUTOFF-DISTRICT-ID              
058000         SET WS-ITEM-FOUND TO TRUE                                
058100         MOVE WS-SUB-I TO WS-FOUND-INDEX                          
058200     END-IF.                                                      
058300 221-DISTRICT-SEARCH-EXIT.                                        
058400     EXIT.                                                        
058500                                                                  
058600*    SAME UPDATE LOGIC AS 220-MAJ-DISTRICT, AGAINST THE           
058700*    DEPARTMENT TABLE AND THE CUTOFF CARD'S DEPARTMENT ID.        
058800*    DEPARTMENT HERE MEANS ENGINEERING DISCIPLINE (CIVIL,         
058900*    MECHANICAL AND SO ON), NOT AN ADMINISTRATIVE OFFICE - THE    
059000*    50-ROW LIMIT ON WS-DEPARTMENT-TABLE ABOVE IS THE COUNT OF    
059100*    DISCIPLINES THE DIRECTORATE OFFERS ACROSS ALL COLLEGES.      
059200 230-MAJ-DEPARTEMENT.                                             
059300     SET WS-ITEM-NOT-FOUND TO TRUE                                
059400     MOVE ZERO TO WS-FOUND-INDEX                                  
059500     PERFORM 231-DEPARTEMENT-SEARCH                               
059600         VARYING WS-SUB-I FROM 1 BY 1                             
059700         UNTIL WS-SUB-I > WS-DEPARTMENT-COUNT                     
059800            OR WS-ITEM-FOUND                                      
059900     IF WS-ITEM-FOUND                                             
060000         IF FD-CUTOFF-OC-CUTOFF >                                 
060100                 WS-DEPT-MAXCUT(WS-FOUND-INDEX)                   
060200             MOVE FD-CUTOFF-OC-CUTOFF                             
060300                 TO WS-DEPT-MAXCUT(WS-FOUND-INDEX)                
060400         END-IF                                                   
060500     ELSE                                                         
060600         ADD 1 TO WS-DEPARTMENT-COUNT                             
060700         MOVE FD-CUTOFF-DEPARTMENT-ID                             
060800             TO WS-DEPT-ID(WS-DEPARTMENT-COUNT)                   
060900         MOVE FD-CUTOFF-OC-CUTOFF                                 
061000             TO WS-DEPT-MAXCUT(WS-DEPARTMENT-COUNT)               
061100     END-IF.                                                      
061200 230-MAJ-DEPARTEMENT-EXIT.                                        
061300     EXIT.                                                        
061400                                                                  
061500*    SAME SPLIT-OUT-COMPARISON IDIOM AS 221-DISTRICT-SEARCH       
061600*    ABOVE, AGAINST THE DEPARTMENT TABLE.                         
061700 231-DEPARTEMENT-SEARCH.                                          
061800     IF WS-DEPT-ID(WS-SUB-I) = FD-CUTOFF-DEPARTMENT-ID            
061900         SET WS-ITEM-FOUND TO TRUE                                
062000         MOVE WS-SUB-I TO WS-FOUND-INDEX                          
062100     END-IF.                                                      
062200 231-DEPARTEMENT-SEARCH-EXIT.                                     
062300     EXIT.                                                        
062400                                                                  
062500*    SAME UPDATE LOGIC AGAIN, AGAINST THE BRANCH TABLE AND        
062600*    THE CUTOFF CARD'S BRANCH CODE (ALPHANUMERIC, NOT             
062700*    NUMERIC, LIKE THE BRANCH KEY IN 1-REF-INDEX).                
062800*    A COLLEGE CAN OFFER THE SAME BRANCH CODE AS ANOTHER          
062900*    COLLEGE - THIS TABLE IS KEYED ON THE CODE ALONE, SO TWO      
063000*    COLLEGES' SEATS IN, SAY, BRANCH "CIVL" ROLL INTO ONE ROW     
063100*    HERE.  SEE 1-REF-INDEX FOR THE COLLEGE-SPECIFIC BRANCH       
063200*    REFERENCE DATA THIS DIFFERS FROM.                            
063300 240-MAJ-BRANCHE.                                                 
063400     SET WS-ITEM-NOT-FOUND TO TRUE                                
063500     MOVE ZERO TO WS-FOUND-INDEX                                  
063600     PERFORM 241-BRANCHE-SEARCH                                   
063700         VARYING WS-SUB-I FROM 1 BY 1                             
063800         UNTIL WS-SUB-I > WS-BRANCH-COUNT                         
063900            OR WS-ITEM-FOUND                                      
064000     IF WS-ITEM-FOUND                                             
064100         IF FD-CUTOFF-OC-CUTOFF >                                 
064200                 WS-BR-MAXCUT(WS-FOUND-INDEX)                     
064300             MOVE FD-CUTOFF-OC-CUTOFF                             
064400                 TO WS-BR-MAXCUT(WS-FOUND-INDEX)                  
064500         END-IF                                                   
064600     ELSE                                                         
064700         ADD 1 TO WS-BRANCH-COUNT                                 
064800         MOVE FD-CUTOFF-BRANCH-CODE                               
064900             TO WS-BR-CODE(WS-BRANCH-COUNT)                       
065000         MOVE FD-CUTOFF-OC-CUTOFF                                 
065100             TO WS-BR-MAXCUT(WS-BRANCH-COUNT)                     
065200     END-IF.                                                      
065300 240-MAJ-BRANCHE-EXIT.                                            
065400     EXIT.                                                        
065500                                                                  
065600*    SAME SPLIT-OUT-COMPARISON IDIOM AGAIN, AGAINST THE           
065700*    BRANCH TABLE - AN ALPHANUMERIC COMPARE, NOT NUMERIC.         
065800 241-BRANCHE-SEARCH.                                              
065900     IF WS-BR-CODE(WS-SUB-I) = FD-CUTOFF-BRANCH-CODE              
066000         SET WS-ITEM-FOUND TO TRUE                                
066100         MOVE WS-SUB-I TO WS-FOUND-INDEX                          
066200     END-IF.                                                      
066300 241-BRANCHE-SEARCH-EXIT.                                         
066400     EXIT.                                                        
066500                                                                  
066600*    SAME UPDATE LOGIC AGAIN, AGAINST THE COLLEGE TABLE -         
066700*    THE LARGEST OF THE FOUR, SEE THE 11/02/1991 ENTRY ABOVE.     
066800*    THE LINEAR SEARCH BELOW IS THE SAME SHAPE AS THE OTHER       
066900*    THREE MAJ-* PARAGRAPHS BUT RUNS THE LONGEST IN PRACTICE -    
067000*    UP TO 600 COMPARISONS PER CARD ONCE THE TABLE FILLS - SEE    
067100*    THE 02/03/1996 CHANGE LOG ENTRY WHICH CLEARED THIS AS        
067200*    ACCEPTABLE FOR THE BATCH WINDOW.                             
067300 250-MAJ-COLLEGE.                                                 
067400     SET WS-ITEM-NOT-FOUND TO TRUE                                
067500     MOVE ZERO TO WS-FOUND-INDEX                                  
067600     PERFORM 251-COLLEGE-SEARCH                                   
067700         VARYING WS-SUB-I FROM 1 BY 1                             
067800         UNTIL WS-SUB-I > WS-COLLEGE-COUNT                        
067900            OR WS-ITEM-FOUND                                      
068000     IF WS-ITEM-FOUND                                             
068100         IF FD-CUTOFF-OC-CUTOFF >                                 
068200                 WS-COLL-MAXCUT(WS-FOUND-INDEX)                   
068300             MOVE FD-CUTOFF-OC-CUTOFF                             
068400                 TO WS-COLL-MAXCUT(WS-FOUND-INDEX)                
068500         END-IF                                                   
068600     ELSE                                                         
068700         ADD 1 TO WS-COLLEGE-COUNT                                
068800         MOVE FD-CUTOFF-COLLEGE-CODE                              
068900             TO WS-COLL-CODE(WS-COLLEGE-COUNT)                    
069000         MOVE FD-CUTOFF-OC-CUTOFF                                 
069100             TO WS-COLL-MAXCUT(WS-COLLEGE-COUNT)                  
069200     END-IF.                                                      
069300 250-MAJ-COLLEGE-EXIT.                                            
069400     EXIT.                                                        
069500                                                                  
069600*    SAME SPLIT-OUT-COMPARISON IDIOM AGAIN, AGAINST THE           
069700*    COLLEGE TABLE - THE ONE THAT RUNS LONGEST, SEE THE           
069800*    02/03/1996 CHANGE LOG ENTRY ABOVE.                           
069900 251-COLLEGE-SEARCH.                                              
070000     IF WS-COLL-CODE(WS-SUB-I) = FD-CUTOFF-COLLEGE-CODE           
070100         SET WS-ITEM-FOUND TO TRUE                                
070200         MOVE WS-SUB-I TO WS-FOUND-INDEX                          
070300     END-IF.                                                      
070400 251-COLLEGE-SEARCH-EXIT.                                         
070500     EXIT.                                                        
070600                                                                  
070700*-----------------------------------------------------------------
070800*    RANK PASS - DISTRICT.  THREE STAGES IN ONE CONTIGUOUS        
070900*    GO-TO-CHAINED RANGE: (1) BUILD THE LIST OF DISTINCT          
071000*    CUTOFF VALUES SEEN FOR THIS CATEGORY, (2) BUBBLE-SORT        
071100*    THAT LIST DESCENDING SO THE HIGHEST CUTOFF IS RANK 1,        
071200*    (3) WALK EVERY DISTRICT AGAIN, LOOK UP ITS CUTOFF'S          
071300*    POSITION IN THE SORTED DISTINCT LIST (THAT POSITION IS       
071400*    ITS DENSE RANK BY DEFINITION - A REPEATED CUTOFF MAPS TO     
071500*    THE SAME POSITION, WHICH IS THE FIX THE 22/11/2013           
071600*    CHANGE LOG ENTRY RECORDS) AND SET ITS QUARTILE TIER.         
071700*    DEPARTMENT (400), BRANCH (500) AND COLLEGE (600) BELOW       
071800*    REPEAT THIS EXACT SHAPE AGAINST THEIR OWN TABLES.            
071900*-----------------------------------------------------------------
072000 300-CALCULER-RANGS-DISTRICT.                                     
072100     MOVE ZERO TO WS-DISTRICT-DISTINCT-COUNT                      
072200     MOVE 1 TO WS-SUB-I.                                          
072300                                                                  
072400*    STAGE 1 - BUILD THE DISTINCT-VALUE LIST.  OUTER INDEX        
072500*    WS-SUB-I WALKS THE DISTRICT TABLE, INNER INDEX WS-SUB-J      
072600*    SEARCHES THE DISTINCT LIST BUILT SO FAR.                     
072700 301-DISTRICT-BUILD-OUTER.                                        
072800     IF WS-SUB-I > WS-DISTRICT-COUNT                              
072900         GO TO 303-DISTRICT-SORT-INIT                             
073000     END-IF                                                       
073100     SET WS-DISTINCT-NOT-FOUND TO TRUE                            
073200     MOVE 1 TO WS-SUB-J.                                          
073300 302-DISTRICT-BUILD-INNER.                                        
073400     IF WS-SUB-J > WS-DISTRICT-DISTINCT-COUNT                     
073500         GO TO 302-DISTRICT-BUILD-ADD                             
073600     END-IF                                                       
073700     IF WS-DD-DISTRICT(WS-SUB-J) = WS-DIST-MAXCUT(WS-SUB-I)       
073800         SET WS-DISTINCT-FOUND TO TRUE                            
073900         GO TO 302-DISTRICT-BUILD-ADD                             
074000     END-IF                                                       
074100     ADD 1 TO WS-SUB-J                                            
074200     GO TO 302-DISTRICT-BUILD-INNER.                              
074300*    REACHED EITHER FROM THE INNER SEARCH FALLING OFF THE         
074400*    END OF THE DISTINCT LIST (NOT FOUND) OR FROM A MATCH         
074500*    PARTWAY THROUGH (FOUND) - THE SWITCH SET BY WHICHEVER        
074600*    PATH GOT HERE DECIDES WHETHER A NEW ROW IS APPENDED.         
074700 302-DISTRICT-BUILD-ADD.                                          
074800     IF WS-DISTINCT-NOT-FOUND                                     
074900         ADD 1 TO WS-DISTRICT-DISTINCT-COUNT                      
075000         MOVE WS-DIST-MAXCUT(WS-SUB-I)                            
075100             TO WS-DD-DISTRICT(WS-DISTRICT-DISTINCT-COUNT)        
075200     END-IF                                                       
075300     ADD 1 TO WS-SUB-I                                            
075400     GO TO 301-DISTRICT-BUILD-OUTER.                              
075500                                                                  
075600*    STAGE 2 - BUBBLE-SORT THE DISTINCT LIST DESCENDING.          
075700 303-DISTRICT-SORT-INIT.                                          
075800     MOVE 1 TO WS-SUB-I.                                          
075900 304-DISTRICT-SORT-OUTER.                                         
076000     IF WS-SUB-I >= WS-DISTRICT-DISTINCT-COUNT                    
076100         GO TO 306-DISTRICT-RANK-INIT                             
076200     END-IF                                                       
076300     MOVE 1 TO WS-SUB-J.                                          
076400*    ONE PASS OF THE BUBBLE SORT - SWAP A PAIR IF OUT OF          
076500*    DESCENDING ORDER, THEN STEP THE INNER INDEX ON.  SAME        
076600*    SHAPE AS THE OTHER THREE CATEGORY SORTS BELOW.               
076700 305-DISTRICT-SORT-INNER.                                         
076800     IF WS-SUB-J > WS-DISTRICT-DISTINCT-COUNT - WS-SUB-I          
076900         ADD 1 TO WS-SUB-I                                        
077000         GO TO 304-DISTRICT-SORT-OUTER                            
077100     END-IF                                                       
077200     IF WS-DD-DISTRICT(WS-SUB-J) < WS-DD-DISTRICT(WS-SUB-J + 1)   
077300         MOVE WS-DD-DISTRICT(WS-SUB-J)   TO WS-DD-SWAP-TEMP       
077400         MOVE WS-DD-DISTRICT(WS-SUB-J + 1)                        
077500             TO WS-DD-DISTRICT(WS-SUB-J)                          
077600         MOVE WS-DD-SWAP-TEMP                                     
077700             TO WS-DD-DISTRICT(WS-SUB-J + 1)                      
077800     END-IF                                                       
077900     ADD 1 TO WS-SUB-J                                            
078000     GO TO 305-DISTRICT-SORT-INNER.                               
078100                                                                  
078200*    STAGE 3 - ASSIGN DENSE RANK AND QUARTILE TIER TO EVERY       
078300*    DISTRICT BY LOOKING UP ITS CUTOFF IN THE SORTED LIST.        
078400*    OUTER LOOP OVER EVERY DISTRICT ROW IN TABLE ORDER (NOT       
078500*    SORTED ORDER) - EACH ROW'S RANK IS FOUND INDEPENDENTLY       
078600*    BY THE INNER SEARCH BELOW, SO TABLE ORDER DOES NOT           
078700*    MATTER HERE.                                                 
078800 306-DISTRICT-RANK-INIT.                                          
078900     MOVE 1 TO WS-SUB-I.                                          
079000 307-DISTRICT-RANK-OUTER.                                         
079100     IF WS-SUB-I > WS-DISTRICT-COUNT                              
079200         GO TO 310-DISTRICT-RANK-EXIT                             
079300     END-IF                                                       
079400     MOVE ZERO TO WS-FOUND-INDEX                                  
079500     MOVE 1 TO WS-SUB-J.                                          
079600 308-DISTRICT-RANK-INNER.                                         
079700     IF WS-SUB-J > WS-DISTRICT-DISTINCT-COUNT                     
079800         GO TO 309-DISTRICT-SET-TIER                              
079900     END-IF                                                       
080000     IF WS-DD-DISTRICT(WS-SUB-J) = WS-DIST-MAXCUT(WS-SUB-I)       
080100         MOVE WS-SUB-J TO WS-FOUND-INDEX                          
080200         GO TO 309-DISTRICT-SET-TIER                              
080300     END-IF                                                       
080400     ADD 1 TO WS-SUB-J                                            
080500     GO TO 308-DISTRICT-RANK-INNER.                               
080600                                                                  
080700*    QUARTILE BOUNDARIES: RANK*4<=COUNT IS THE TOP QUARTER,       
080800*    RANK*2<=COUNT IS THE TOP HALF, RANK*4<=COUNT*3 IS THE        
080900*    TOP THREE QUARTERS - ANYTHING ELSE IS THE BOTTOM QUARTER.    
081000*    A "TOP" DISTRICT TIER FEEDS TWO PLACES DOWNSTREAM - IT IS    
081100*    ONE OF THE THREE ADDENDS OF SUM-OF-TIERS IN 4-SCORE-SORT,    
081200*    AND IT QUALIFIES THE DISTRICT FOR THE DISTRICT PALMARES      
081300*    TABLE PRINTED BY 5-RAPPORT.                                  
081400 309-DISTRICT-SET-TIER.                                           
081500     MOVE WS-FOUND-INDEX TO WS-DIST-RANK(WS-SUB-I)                
081600*    TOP QUARTER TEST FIRST, SINCE IT IS THE NARROWEST BAND -     
081700*    A DISTRICT THAT PASSES IT NEVER NEEDS THE WIDER TESTS        
081800*    BELOW.                                                       
081900     IF WS-DIST-RANK(WS-SUB-I) * 4                                
082000             <= WS-DISTRICT-DISTINCT-COUNT                        
082100         MOVE "Top" TO WS-DIST-TIER(WS-SUB-I)                     
082200     ELSE                                                         
082300         IF WS-DIST-RANK(WS-SUB-I) * 2                            
082400                 <= WS-DISTRICT-DISTINCT-COUNT                    
082500             MOVE "Best" TO WS-DIST-TIER(WS-SUB-I)                
082600         ELSE                                                     
082700             IF WS-DIST-RANK(WS-SUB-I) * 4 <=                     
082800                     WS-DISTRICT-DISTINCT-COUNT * 3               
082900                 MOVE "Next-Best" TO WS-DIST-TIER(WS-SUB-I)       
083000             ELSE                                                 
083100*                A DISTRICT FALLS TO "REST" ONLY WHEN ALL         
083200*                THREE NARROWER BANDS ABOVE HAVE BEEN RULED       
083300*                OUT - THE BOTTOM QUARTER, BY DEFINITION.         
083400                 MOVE "Rest" TO WS-DIST-TIER(WS-SUB-I)            
083500             END-IF                                               
083600         END-IF                                                   
083700     END-IF                                                       
083800     ADD 1 TO WS-SUB-I                                            
083900     GO TO 307-DISTRICT-RANK-OUTER.                               
084000 310-DISTRICT-RANK-EXIT.                                          
084100     EXIT.                                                        
084200                                                                  
084300*-----------------------------------------------------------------
084400*    RANK PASS - DEPARTMENT.  SAME THREE-STAGE SHAPE AS           
084500*    300-CALCULER-RANGS-DISTRICT ABOVE.  DEPARTMENT IS NOT        
084600*    ITSELF PART OF THE SCORE'S SUM-OF-TIERS (THAT USES ONLY      
084700*    DISTRICT, BRANCH AND COLLEGE TIERS), BUT ITS RANK IS         
084800*    STILL CARRIED ON THE SCORE RECORD FOR INFORMATION.           
084900*-----------------------------------------------------------------
085000 400-CALCULER-RANGS-DEPARTEMENT.                                  
085100     MOVE ZERO TO WS-DEPARTMENT-DISTINCT-COUNT                    
085200     MOVE 1 TO WS-SUB-I.                                          
085300                                                                  
085400*    STAGE 1 - BUILD THE DISTINCT-VALUE LIST FOR DEPARTMENT,      
085500*    SAME TWO-INDEX SEARCH AS THE DISTRICT PASS ABOVE.            
085600 401-DEPARTEMENT-BUILD-OUTER.                                     
085700     IF WS-SUB-I > WS-DEPARTMENT-COUNT                            
085800         GO TO 403-DEPARTEMENT-SORT-INIT                          
085900     END-IF                                                       
086000     SET WS-DISTINCT-NOT-FOUND TO TRUE                            
086100     MOVE 1 TO WS-SUB-J.                                          
086200*    INNER SEARCH - HAS THIS CUTOFF VALUE ALREADY BEEN SEEN       
086300*    IN THE DISTINCT LIST BUILT SO FAR?                           
086400 402-DEPARTEMENT-BUILD-INNER.                                     
086500     IF WS-SUB-J > WS-DEPARTMENT-DISTINCT-COUNT                   
086600         GO TO 402-DEPARTEMENT-BUILD-ADD                          
086700     END-IF                                                       
086800     IF WS-DD-DEPARTMENT(WS-SUB-J) = WS-DEPT-MAXCUT(WS-SUB-I)     
086900         SET WS-DISTINCT-FOUND TO TRUE                            
087000         GO TO 402-DEPARTEMENT-BUILD-ADD                          
087100     END-IF                                                       
087200     ADD 1 TO WS-SUB-J                                            
087300     GO TO 402-DEPARTEMENT-BUILD-INNER.                           
087400*    SAME TWO-ENTRY-POINT SHAPE AS 302-DISTRICT-BUILD-ADD         
087500*    ABOVE.                                                       
087600 402-DEPARTEMENT-BUILD-ADD.                                       
087700     IF WS-DISTINCT-NOT-FOUND                                     
087800         ADD 1 TO WS-DEPARTMENT-DISTINCT-COUNT                    
087900         MOVE WS-DEPT-MAXCUT(WS-SUB-I)                            
088000             TO WS-DD-DEPARTMENT(WS-DEPARTMENT-DISTINCT-COUNT)    
088100     END-IF                                                       
088200     ADD 1 TO WS-SUB-I                                            
088300     GO TO 401-DEPARTEMENT-BUILD-OUTER.                           
088400                                                                  
088500*    STAGE 2 - BUBBLE-SORT THE DEPARTMENT DISTINCT LIST           
088600*    DESCENDING.                                                  
088700 403-DEPARTEMENT-SORT-INIT.                                       
088800     MOVE 1 TO WS-SUB-I.                                          
088900 404-DEPARTEMENT-SORT-OUTER.                                      
089000     IF WS-SUB-I >= WS-DEPARTMENT-DISTINCT-COUNT                  
089100         GO TO 406-DEPARTEMENT-RANK-INIT                          
089200     END-IF                                                       
089300     MOVE 1 TO WS-SUB-J.                                          
089400*    ONE PASS OF THE BUBBLE SORT - SWAP A PAIR IF OUT OF          
089500*    DESCENDING ORDER, THEN STEP THE INNER INDEX ON.              
089600 405-DEPARTEMENT-SORT-INNER.                                      
089700     IF WS-SUB-J > WS-DEPARTMENT-DISTINCT-COUNT - WS-SUB-I        
089800         ADD 1 TO WS-SUB-I                                        
089900         GO TO 404-DEPARTEMENT-SORT-OUTER                         
090000     END-IF                                                       
090100     IF WS-DD-DEPARTMENT(WS-SUB-J) <                              
090200             WS-DD-DEPARTMENT(WS-SUB-J + 1)                       
090300         MOVE WS-DD-DEPARTMENT(WS-SUB-J) TO WS-DD-SWAP-TEMP       
090400         MOVE WS-DD-DEPARTMENT(WS-SUB-J + 1)                      
090500             TO WS-DD-DEPARTMENT(WS-SUB-J)                        
090600         MOVE WS-DD-SWAP-TEMP                                     
090700             TO WS-DD-DEPARTMENT(WS-SUB-J + 1)                    
090800     END-IF                                                       
090900     ADD 1 TO WS-SUB-J                                            
091000     GO TO 405-DEPARTEMENT-SORT-INNER.                            
091100                                                                  
091200*    STAGE 3 - ASSIGN DENSE RANK AND QUARTILE TIER TO EVERY       
091300*    DEPARTMENT ROW BY LOOKING UP ITS CUTOFF IN THE SORTED        
091400*    DISTINCT LIST.                                               
091500*    SAME TABLE-ORDER OUTER LOOP AS 307-DISTRICT-RANK-OUTER       
091600*    ABOVE.                                                       
091700 406-DEPARTEMENT-RANK-INIT.                                       
091800     MOVE 1 TO WS-SUB-I.                                          
091900 407-DEPARTEMENT-RANK-OUTER.                                      
092000     IF WS-SUB-I > WS-DEPARTMENT-COUNT                            
092100         GO TO 410-DEPARTEMENT-RANK-EXIT                          
092200     END-IF                                                       
092300     MOVE ZERO TO WS-FOUND-INDEX                                  
092400     MOVE 1 TO WS-SUB-J.                                          
092500*    WHERE DOES THIS ROW'S CUTOFF SIT IN THE SORTED DISTINCT      
092600*    LIST? THAT POSITION IS THE DENSE RANK.                       
092700 408-DEPARTEMENT-RANK-INNER.                                      
092800     IF WS-SUB-J > WS-DEPARTMENT-DISTINCT-COUNT                   
092900         GO TO 409-DEPARTEMENT-SET-TIER                           
093000     END-IF                                                       
093100     IF WS-DD-DEPARTMENT(WS-SUB-J) = WS-DEPT-MAXCUT(WS-SUB-I)     
093200         MOVE WS-SUB-J TO WS-FOUND-INDEX                          
093300         GO TO 409-DEPARTEMENT-SET-TIER                           
093400     END-IF                                                       
093500     ADD 1 TO WS-SUB-J                                            
093600     GO TO 408-DEPARTEMENT-RANK-INNER.                            
093700                                                                  
093800*    SAME QUARTILE BOUNDARIES AS 309-DISTRICT-SET-TIER ABOVE.     
093900*    THE DEPARTMENT TIER IS NOT AN ADDEND OF SUM-OF-TIERS (SEE    
094000*    THE BANNER ABOVE 400-CALCULER-RANGS-DEPARTEMENT) - IT        
094100*    TRAVELS WITH THE SCORE RECORD PURELY FOR THE COUNSELLING     
094200*    CELL'S OWN REFERENCE, AND FOR THE DEPARTMENT PALMARES        
094300*    TABLE IN 5-RAPPORT.                                          
094400 409-DEPARTEMENT-SET-TIER.                                        
094500     MOVE WS-FOUND-INDEX TO WS-DEPT-RANK(WS-SUB-I)                
094600     IF WS-DEPT-RANK(WS-SUB-I) * 4                                
094700             <= WS-DEPARTMENT-DISTINCT-COUNT                      
094800         MOVE "Top" TO WS-DEPT-TIER(WS-SUB-I)                     
094900     ELSE                                                         
095000         IF WS-DEPT-RANK(WS-SUB-I) * 2                            
095100                 <= WS-DEPARTMENT-DISTINCT-COUNT                  
095200             MOVE "Best" TO WS-DEPT-TIER(WS-SUB-I)                
095300         ELSE                                                     
095400             IF WS-DEPT-RANK(WS-SUB-I) * 4 <=                     
095500                     WS-DEPARTMENT-DISTINCT-COUNT * 3             
095600                 MOVE "Next-Best" TO WS-DEPT-TIER(WS-SUB-I)       
095700             ELSE                                                 
095800                 MOVE "Rest" TO WS-DEPT-TIER(WS-SUB-I)            
095900             END-IF                                               
096000         END-IF                                                   
096100     END-IF                                                       
096200     ADD 1 TO WS-SUB-I                                            
096300     GO TO 407-DEPARTEMENT-RANK-OUTER.                            
096400 410-DEPARTEMENT-RANK-EXIT.                                       
096500     EXIT.                                                        
096600                                                                  
096700*-----------------------------------------------------------------
096800*    RANK PASS - BRANCH.  SAME THREE-STAGE SHAPE AGAIN.           
096900*    BRANCH HERE IS THE FOUR-CHARACTER CODE PUNCHED ON THE        
097000*    CUTOFF CARD (E.G. "CIVL", "MECH") AND IS RANKED ACROSS       
097100*    EVERY COLLEGE OFFERING THAT CODE, NOT WITHIN ONE COLLEGE -   
097200*    A COLLEGE-SPECIFIC VIEW OF A BRANCH IS WHAT THE COLLEGE      
097300*    RANK PASS BELOW AND THE JOINED MASTER RECORD IN              
097400*    3-MASTER-BUILD GIVE YOU INSTEAD.                             
097500*-----------------------------------------------------------------
097600 500-CALCULER-RANGS-BRANCHE.                                      
097700     MOVE ZERO TO WS-BRANCH-DISTINCT-COUNT                        
097800     MOVE 1 TO WS-SUB-I.                                          
097900                                                                  
098000*    STAGE 1 - BUILD THE DISTINCT-VALUE LIST FOR BRANCH, SAME     
098100*    OUTER/INNER TWO-INDEX SEARCH AS THE DISTRICT PASS ABOVE -    
098200*    WS-SUB-I WALKS THE BRANCH TABLE, WS-SUB-J SEARCHES THE       
098300*    DISTINCT LIST BUILT SO FAR FOR A MATCHING CUTOFF.            
098400 501-BRANCHE-BUILD-OUTER.                                         
098500     IF WS-SUB-I > WS-BRANCH-COUNT                                
098600         GO TO 503-BRANCHE-SORT-INIT                              
098700     END-IF                                                       
098800     SET WS-DISTINCT-NOT-FOUND TO TRUE                            
098900     MOVE 1 TO WS-SUB-J.                                          
099000*    INNER SEARCH - HAS THIS CUTOFF VALUE ALREADY BEEN SEEN?      
099100 502-BRANCHE-BUILD-INNER.                                         
099200     IF WS-SUB-J > WS-BRANCH-DISTINCT-COUNT                       
099300         GO TO 502-BRANCHE-BUILD-ADD                              
099400     END-IF                                                       
099500     IF WS-DD-BRANCH(WS-SUB-J) = WS-BR-MAXCUT(WS-SUB-I)           
099600         SET WS-DISTINCT-FOUND TO TRUE                            
099700         GO TO 502-BRANCHE-BUILD-ADD                              
099800     END-IF                                                       
099900     ADD 1 TO WS-SUB-J                                            
100000     GO TO 502-BRANCHE-BUILD-INNER.                               
100100*    SAME TWO-ENTRY-POINT SHAPE AGAIN.                            
100200 502-BRANCHE-BUILD-ADD.                                           
100300     IF WS-DISTINCT-NOT-FOUND                                     
100400         ADD 1 TO WS-BRANCH-DISTINCT-COUNT                        
100500         MOVE WS-BR-MAXCUT(WS-SUB-I)                              
100600             TO WS-DD-BRANCH(WS-BRANCH-DISTINCT-COUNT)            
100700     END-IF                                                       
100800     ADD 1 TO WS-SUB-I                                            
100900     GO TO 501-BRANCHE-BUILD-OUTER.                               
101000                                                                  
101100*    STAGE 2 - BUBBLE-SORT THE BRANCH DISTINCT LIST               
101200*    DESCENDING.                                                  
101300 503-BRANCHE-SORT-INIT.                                           
101400     MOVE 1 TO WS-SUB-I.                                          
101500 504-BRANCHE-SORT-OUTER.                                          
101600     IF WS-SUB-I >= WS-BRANCH-DISTINCT-COUNT                      
101700         GO TO 506-BRANCHE-RANK-INIT                              
101800     END-IF                                                       
101900     MOVE 1 TO WS-SUB-J.                                          
102000*    ONE PASS OF THE BUBBLE SORT, BRANCH DISTINCT LIST.           
102100 505-BRANCHE-SORT-INNER.                                          
102200     IF WS-SUB-J > WS-BRANCH-DISTINCT-COUNT - WS-SUB-I            
102300         ADD 1 TO WS-SUB-I                                        
102400         GO TO 504-BRANCHE-SORT-OUTER                             
102500     END-IF                                                       
102600     IF WS-DD-BRANCH(WS-SUB-J) < WS-DD-BRANCH(WS-SUB-J + 1)       
102700         MOVE WS-DD-BRANCH(WS-SUB-J)     TO WS-DD-SWAP-TEMP       
102800         MOVE WS-DD-BRANCH(WS-SUB-J + 1)                          
102900             TO WS-DD-BRANCH(WS-SUB-J)                            
103000         MOVE WS-DD-SWAP-TEMP                                     
103100             TO WS-DD-BRANCH(WS-SUB-J + 1)                        
103200     END-IF                                                       
103300     ADD 1 TO WS-SUB-J                                            
103400     GO TO 505-BRANCHE-SORT-INNER.                                
103500                                                                  
103600*    STAGE 3 - ASSIGN DENSE RANK AND QUARTILE TIER TO EVERY       
103700*    BRANCH ROW BY LOOKING UP ITS CUTOFF IN THE SORTED            
103800*    DISTINCT LIST BUILT BY STAGE 2 ABOVE.                        
103900*    SAME TABLE-ORDER OUTER LOOP AGAIN.                           
104000 506-BRANCHE-RANK-INIT.                                           
104100     MOVE 1 TO WS-SUB-I.                                          
104200 507-BRANCHE-RANK-OUTER.                                          
104300     IF WS-SUB-I > WS-BRANCH-COUNT                                
104400         GO TO 510-BRANCHE-RANK-EXIT                              
104500     END-IF                                                       
104600     MOVE ZERO TO WS-FOUND-INDEX                                  
104700     MOVE 1 TO WS-SUB-J.                                          
104800*    LOCATE THIS ROW'S CUTOFF IN THE SORTED DISTINCT LIST.        
104900 508-BRANCHE-RANK-INNER.                                          
105000     IF WS-SUB-J > WS-BRANCH-DISTINCT-COUNT                       
105100         GO TO 509-BRANCHE-SET-TIER                               
105200     END-IF                                                       
105300     IF WS-DD-BRANCH(WS-SUB-J) = WS-BR-MAXCUT(WS-SUB-I)           
105400         MOVE WS-SUB-J TO WS-FOUND-INDEX                          
105500         GO TO 509-BRANCHE-SET-TIER                               
105600     END-IF                                                       
105700     ADD 1 TO WS-SUB-J                                            
105800     GO TO 508-BRANCHE-RANK-INNER.                                
105900                                                                  
106000*    SAME QUARTILE BOUNDARIES AS 309-DISTRICT-SET-TIER ABOVE.     
106100*    BRANCH TIER IS THE SECOND OF THE THREE SUM-OF-TIERS          
106200*    ADDENDS IN 4-SCORE-SORT, AND ALSO DRIVES THE BRANCH          
106300*    PALMARES TABLE IN 5-RAPPORT.                                 
106400 509-BRANCHE-SET-TIER.                                            
106500     MOVE WS-FOUND-INDEX TO WS-BR-RANK(WS-SUB-I)                  
106600     IF WS-BR-RANK(WS-SUB-I) * 4 <= WS-BRANCH-DISTINCT-COUNT      
106700         MOVE "Top" TO WS-BR-TIER(WS-SUB-I)                       
106800     ELSE                                                         
106900         IF WS-BR-RANK(WS-SUB-I) * 2                              
107000                 <= WS-BRANCH-DISTINCT-COUNT                      
107100             MOVE "Best" TO WS-BR-TIER(WS-SUB-I)                  
107200         ELSE                                                     
107300             IF WS-BR-RANK(WS-SUB-I) * 4 <=                       
107400                     WS-BRANCH-DISTINCT-COUNT * 3                 
107500                 MOVE "Next-Best" TO WS-BR-TIER(WS-SUB-I)         
107600             ELSE                                                 
107700                 MOVE "Rest" TO WS-BR-TIER(WS-SUB-I)              
107800             END-IF                                               
107900         END-IF                                                   
108000     END-IF                                                       
108100     ADD 1 TO WS-SUB-I                                            
108200     GO TO 507-BRANCHE-RANK-OUTER.                                
108300 510-BRANCHE-RANK-EXIT.                                           
108400     EXIT.                                                        
108500                                                                  
108600*-----------------------------------------------------------------
108700*    RANK PASS - COLLEGE.  SAME THREE-STAGE SHAPE AGAIN, THE      
108800*    LARGEST TABLE OF THE FOUR (600 ENTRIES, SEE CR0077).         
108900*    THIS IS THE ONLY ONE OF THE FOUR CATEGORIES KEYED            
109000*    NUMERICALLY (XR-COLLEGE-CODE, PIC 9(4)) RATHER THAN A        
109100*    MIX OF NUMERIC DISTRICT/DEPARTMENT IDS AND THE               
109200*    ALPHANUMERIC BRANCH CODE - WORTH REMEMBERING IF A FUTURE     
109300*    CHANGE EVER NEEDS TO COMPARE A COLLEGE CODE ACROSS           
109400*    PROGRAMS OF THIS PIPELINE.                                   
109500*-----------------------------------------------------------------
109600 600-CALCULER-RANGS-COLLEGE.                                      
109700     MOVE ZERO TO WS-COLLEGE-DISTINCT-COUNT                       
109800     MOVE 1 TO WS-SUB-I.                                          
109900                                                                  
110000*    STAGE 1 - BUILD THE DISTINCT-VALUE LIST FOR COLLEGE -        
110100*    THE LARGEST OF THE FOUR TABLES (CR0077).  SAME OUTER/        
110200*    INNER TWO-INDEX SEARCH AS THE OTHER THREE CATEGORIES -       
110300*    WS-SUB-I WALKS THE COLLEGE TABLE, WS-SUB-J SEARCHES THE      
110400*    DISTINCT LIST BUILT SO FAR.                                  
110500 601-COLLEGE-BUILD-OUTER.                                         
110600     IF WS-SUB-I > WS-COLLEGE-COUNT                               
110700         GO TO 603-COLLEGE-SORT-INIT                              
110800     END-IF                                                       
110900     SET WS-DISTINCT-NOT-FOUND TO TRUE                            
111000     MOVE 1 TO WS-SUB-J.                                          
111100*    INNER SEARCH - HAS THIS CUTOFF VALUE ALREADY BEEN SEEN?      
111200 602-COLLEGE-BUILD-INNER.                                         
111300     IF WS-SUB-J > WS-COLLEGE-DISTINCT-COUNT                      
111400         GO TO 602-COLLEGE-BUILD-ADD                              
111500     END-IF                                                       
111600     IF WS-DD-COLLEGE(WS-SUB-J) = WS-COLL-MAXCUT(WS-SUB-I)        
111700         SET WS-DISTINCT-FOUND TO TRUE                            
111800         GO TO 602-COLLEGE-BUILD-ADD                              
111900     END-IF                                                       
112000     ADD 1 TO WS-SUB-J                                            
112100     GO TO 602-COLLEGE-BUILD-INNER.                               
112200*    SAME TWO-ENTRY-POINT SHAPE AGAIN, OVER THE LARGEST OF        
112300*    THE FOUR DISTINCT-VALUE LISTS.                               
112400 602-COLLEGE-BUILD-ADD.                                           
112500     IF WS-DISTINCT-NOT-FOUND                                     
112600         ADD 1 TO WS-COLLEGE-DISTINCT-COUNT                       
112700         MOVE WS-COLL-MAXCUT(WS-SUB-I)                            
112800             TO WS-DD-COLLEGE(WS-COLLEGE-DISTINCT-COUNT)          
112900     END-IF                                                       
113000     ADD 1 TO WS-SUB-I                                            
113100     GO TO 601-COLLEGE-BUILD-OUTER.                               
113200                                                                  
113300*    STAGE 2 - BUBBLE-SORT THE COLLEGE DISTINCT LIST              
113400*    DESCENDING.                                                  
113500 603-COLLEGE-SORT-INIT.                                           
113600     MOVE 1 TO WS-SUB-I.                                          
113700 604-COLLEGE-SORT-OUTER.                                          
113800     IF WS-SUB-I >= WS-COLLEGE-DISTINCT-COUNT                     
113900         GO TO 606-COLLEGE-RANK-INIT                              
114000     END-IF                                                       
114100     MOVE 1 TO WS-SUB-J.                                          
114200*    ONE PASS OF THE BUBBLE SORT, COLLEGE DISTINCT LIST - THE     
114300*    SLOWEST OF THE FOUR SINCE THE TABLE CAN HOLD UP TO 600       
114400*    DISTINCT CUTOFFS.                                            
114500 605-COLLEGE-SORT-INNER.                                          
114600     IF WS-SUB-J > WS-COLLEGE-DISTINCT-COUNT - WS-SUB-I           
114700         ADD 1 TO WS-SUB-I                                        
114800         GO TO 604-COLLEGE-SORT-OUTER                             
114900     END-IF                                                       
115000     IF WS-DD-COLLEGE(WS-SUB-J) < WS-DD-COLLEGE(WS-SUB-J + 1)     
115100         MOVE WS-DD-COLLEGE(WS-SUB-J)    TO WS-DD-SWAP-TEMP       
115200         MOVE WS-DD-COLLEGE(WS-SUB-J + 1)                         
115300             TO WS-DD-COLLEGE(WS-SUB-J)                           
115400         MOVE WS-DD-SWAP-TEMP                                     
115500             TO WS-DD-COLLEGE(WS-SUB-J + 1)                       
115600     END-IF                                                       
115700     ADD 1 TO WS-SUB-J                                            
115800     GO TO 605-COLLEGE-SORT-INNER.                                
115900                                                                  
116000*    STAGE 3 - ASSIGN DENSE RANK AND QUARTILE TIER TO EVERY       
116100*    COLLEGE ROW BY LOOKING UP ITS CUTOFF IN THE SORTED           
116200*    DISTINCT LIST BUILT BY STAGE 2 ABOVE - THE SAME LOOK-UP      
116300*    IDIOM AS THE OTHER THREE CATEGORIES, JUST OVER THE           
116400*    LARGEST OF THE FOUR TABLES.                                  
116500*    SAME TABLE-ORDER OUTER LOOP AGAIN, THE LONGEST OF THE        
116600*    FOUR SINCE THE COLLEGE TABLE CAN HOLD UP TO 600 ROWS.        
116700 606-COLLEGE-RANK-INIT.                                           
116800     MOVE 1 TO WS-SUB-I.                                          
116900 607-COLLEGE-RANK-OUTER.                                          
117000     IF WS-SUB-I > WS-COLLEGE-COUNT                               
117100         GO TO 610-COLLEGE-RANK-EXIT                              
117200     END-IF                                                       
117300     MOVE ZERO TO WS-FOUND-INDEX                                  
117400     MOVE 1 TO WS-SUB-J.                                          
117500*    LOCATE THIS ROW'S CUTOFF IN THE SORTED DISTINCT LIST.        
117600 608-COLLEGE-RANK-INNER.                                          
117700     IF WS-SUB-J > WS-COLLEGE-DISTINCT-COUNT                      
117800         GO TO 609-COLLEGE-SET-TIER                               
117900     END-IF                                                       
118000     IF WS-DD-COLLEGE(WS-SUB-J) = WS-COLL-MAXCUT(WS-SUB-I)        
118100         MOVE WS-SUB-J TO WS-FOUND-INDEX                          
118200         GO TO 609-COLLEGE-SET-TIER                               
118300     END-IF                                                       
118400     ADD 1 TO WS-SUB-J                                            
118500     GO TO 608-COLLEGE-RANK-INNER.                                
118600                                                                  
118700*    SAME QUARTILE BOUNDARIES AS 309-DISTRICT-SET-TIER ABOVE.     
118800*    COLLEGE TIER IS THE THIRD SUM-OF-TIERS ADDEND AND ALSO       
118900*    DRIVES THE COLLEGE PALMARES TABLE IN 5-RAPPORT - OF THE      
119000*    THREE PALMARES TABLES, THIS IS THE ONE THE COUNSELLING       
119100*    CELL MOST OFTEN PULLS FOR A SEAT-MATRIX MEETING.             
119200 609-COLLEGE-SET-TIER.                                            
119300     MOVE WS-FOUND-INDEX TO WS-COLL-RANK(WS-SUB-I)                
119400     IF WS-COLL-RANK(WS-SUB-I) * 4                                
119500             <= WS-COLLEGE-DISTINCT-COUNT                         
119600         MOVE "Top" TO WS-COLL-TIER(WS-SUB-I)                     
119700     ELSE                                                         
119800         IF WS-COLL-RANK(WS-SUB-I) * 2                            
119900                 <= WS-COLLEGE-DISTINCT-COUNT                     
120000             MOVE "Best" TO WS-COLL-TIER(WS-SUB-I)                
120100         ELSE                                                     
120200             IF WS-COLL-RANK(WS-SUB-I) * 4 <=                     
120300                     WS-COLLEGE-DISTINCT-COUNT * 3                
120400                 MOVE "Next-Best" TO WS-COLL-TIER(WS-SUB-I)       
120500             ELSE                                                 
120600                 MOVE "Rest" TO WS-COLL-TIER(WS-SUB-I)            
120700             END-IF                                               
120800         END-IF                                                   
120900     END-IF                                                       
121000     ADD 1 TO WS-SUB-I                                            
121100     GO TO 607-COLLEGE-RANK-OUTER.                                
121200 610-COLLEGE-RANK-EXIT.                                           
121300     EXIT.                                                        
121400                                                                  
121500*-----------------------------------------------------------------
121600*    WRITE THE FOUR RANK/TIER INDEX FILES - ONE RECORD PER        
121700*    ROW OF EACH OF THE FOUR CATEGORY TABLES, NOW THAT EVERY      
121800*    TABLE CARRIES ITS FINAL RANK AND TIER.                       
121900*-----------------------------------------------------------------
122000*    THE FOUR OUTPUT FILES ARE OPENED TOGETHER HERE, NOT ONE      
122100*    PER CATEGORY, SINCE ALL FOUR TABLES ARE NOW COMPLETE AND     
122200*    THE WRITES CAN PROCEED STRAIGHT THROUGH WITHOUT ANY          
122300*    FURTHER FILE-CONTROL BOOK-KEEPING.                           
122400 800-ECRIRE-INDEX-RANGS.                                          
122500     OPEN OUTPUT X-DISTRICT-RANK                                  
122600     OPEN OUTPUT X-DEPARTMENT-RANK                                
122700     OPEN OUTPUT X-BRANCH-RANK                                    
122800     OPEN OUTPUT X-COLLEGE-RANK                                   
122900     PERFORM 821-ECRIRE-UNE-DISTRICT                              
123000         VARYING WS-SUB-I FROM 1 BY 1                             
123100         UNTIL WS-SUB-I > WS-DISTRICT-COUNT                       
123200     PERFORM 822-ECRIRE-UNE-DEPARTEMENT                           
123300         VARYING WS-SUB-I FROM 1 BY 1                             
123400         UNTIL WS-SUB-I > WS-DEPARTMENT-COUNT                     
123500     PERFORM 823-ECRIRE-UNE-BRANCHE                               
123600         VARYING WS-SUB-I FROM 1 BY 1                             
123700         UNTIL WS-SUB-I > WS-BRANCH-COUNT                         
123800     PERFORM 824-ECRIRE-UNE-COLLEGE                               
123900         VARYING WS-SUB-I FROM 1 BY 1                             
124000         UNTIL WS-SUB-I > WS-COLLEGE-COUNT                        
124100     CLOSE X-DISTRICT-RANK X-DEPARTMENT-RANK                      
124200           X-BRANCH-RANK X-COLLEGE-RANK.                          
124300 800-ECRIRE-INDEX-RANGS-EXIT.                                     
124400     EXIT.                                                        
124500                                                                  
124600*    BUILD ONE DISTRICT INDEX RECORD FROM THE TABLE ROW AND       
124700*    WRITE IT.  A DUPLICATE KEY CANNOT HAPPEN IN PRACTICE -       
124800*    THE LOAD PASS ABOVE NEVER APPENDS A DISTRICT KEY TWICE -     
124900*    BUT THE INVALID KEY CLAUSE IS KEPT AS A BELT-AND-BRACES      
125000*    CHECK, SAME HOUSE HABIT AS THE OTHER INDEXED WRITES.         
125100*    A DUPLICATE HERE WOULD MEAN THE LOAD PASS (220-MAJ-          
125200*    DISTRICT ABOVE) HAD SOMEHOW APPENDED THE SAME DISTRICT       
125300*    ID TWICE - A PROGRAM BUG, NOT A BAD CARD - SO THE            
125400*    DISPLAY IS LOGGED AND THE RUN CARRIES ON RATHER THAN         
125500*    ABENDING, THE SAME "DON'T STOP THE COUNSELLING RUN FOR       
125600*    ONE BAD ROW" POLICY AS THE 18/06/1993 FIX ABOVE.             
125700 821-ECRIRE-UNE-DISTRICT.                                         
125800     MOVE WS-DIST-ID(WS-SUB-I)     TO XR-DIST-ID                  
125900     MOVE WS-DIST-MAXCUT(WS-SUB-I) TO XR-DIST-MAXCUT              
126000     MOVE WS-DIST-RANK(WS-SUB-I)   TO XR-DIST-RANK                
126100     MOVE WS-DIST-TIER(WS-SUB-I)   TO XR-DIST-TIER                
126200     MOVE WS-DIST-ID(WS-SUB-I)     TO WS-DISTRICT-KEY-WORK        
126300     WRITE XR-DISTRICT-REC                                        
126400         INVALID KEY                                              
126500             DISPLAY "2-RANK-TIER: DUPLICATE DISTRICT ID "        
126600                     WS-DISTRICT-KEY-ALPHA                        
126700         NOT INVALID KEY                                          
126800             CONTINUE                                             
126900     END-WRITE.                                                   
127000 821-ECRIRE-UNE-DISTRICT-EXIT.                                    
127100     EXIT.                                                        
127200                                                                  
127300*    SAME WRITE-WITH-DUPLICATE-CHECK IDIOM, DEPARTMENT TABLE.     
127400 822-ECRIRE-UNE-DEPARTEMENT.                                      
127500     MOVE WS-DEPT-ID(WS-SUB-I)     TO XR-DEPT-ID                  
127600     MOVE WS-DEPT-MAXCUT(WS-SUB-I) TO XR-DEPT-MAXCUT              
127700     MOVE WS-DEPT-RANK(WS-SUB-I)   TO XR-DEPT-RANK                
127800     MOVE WS-DEPT-TIER(WS-SUB-I)   TO XR-DEPT-TIER                
127900     MOVE WS-DEPT-ID(WS-SUB-I)     TO WS-DEPARTMENT-KEY-WORK      
128000     WRITE XR-DEPARTMENT-REC                                      
128100         INVALID KEY                                              
128200             DISPLAY "2-RANK-TIER: DUPLICATE DEPARTMENT ID "      
128300                     WS-DEPARTMENT-KEY-ALPHA                      
128400         NOT INVALID KEY                                          
128500             CONTINUE                                             
128600     END-WRITE.                                                   
128700 822-ECRIRE-UNE-DEPARTEMENT-EXIT.                                 
128800     EXIT.                                                        
128900                                                                  
129000*    SAME WRITE-WITH-DUPLICATE-CHECK IDIOM, BRANCH TABLE.         
129100*    NO WS-DISPLAY-KEYS ENTRY IS NEEDED HERE BECAUSE              
129200*    WS-BR-CODE IS ALREADY ALPHANUMERIC ON THE TABLE ROW -        
129300*    SEE THE NOTE ABOVE WS-DISPLAY-KEYS IN WORKING-STORAGE.       
129400 823-ECRIRE-UNE-BRANCHE.                                          
129500     MOVE WS-BR-CODE(WS-SUB-I)     TO XR-BRANCH-CODE              
129600     MOVE WS-BR-MAXCUT(WS-SUB-I)   TO XR-BRANCH-MAXCUT            
129700     MOVE WS-BR-RANK(WS-SUB-I)     TO XR-BRANCH-RANK              
129800     MOVE WS-BR-TIER(WS-SUB-I)     TO XR-BRANCH-TIER              
129900     WRITE XR-BRANCH-REC                                          
130000         INVALID KEY                                              
130100             DISPLAY "2-RANK-TIER: DUPLICATE BRANCH CODE "        
130200                     WS-BR-CODE(WS-SUB-I)                         
130300         NOT INVALID KEY                                          
130400             CONTINUE                                             
130500     END-WRITE.                                                   
130600 823-ECRIRE-UNE-BRANCHE-EXIT.                                     
130700     EXIT.                                                        
130800                                                                  
130900*    SAME WRITE-WITH-DUPLICATE-CHECK IDIOM, COLLEGE TABLE.        
131000 824-ECRIRE-UNE-COLLEGE.                                          
131100     MOVE WS-COLL-CODE(WS-SUB-I)   TO XR-COLLEGE-CODE             
131200     MOVE WS-COLL-MAXCUT(WS-SUB-I) TO XR-COLLEGE-MAXCUT           
131300     MOVE WS-COLL-RANK(WS-SUB-I)   TO XR-COLLEGE-RANK             
131400     MOVE WS-COLL-TIER(WS-SUB-I)   TO XR-COLLEGE-TIER             
131500     MOVE WS-COLL-CODE(WS-SUB-I)   TO WS-COLLEGE-KEY-WORK         
131600     WRITE XR-COLLEGE-REC                                         
131700         INVALID KEY                                              
131800             DISPLAY "2-RANK-TIER: DUPLICATE COLLEGE CODE "       
131900                     WS-COLLEGE-KEY-ALPHA                         
132000         NOT INVALID KEY                                          
132100             CONTINUE                                             
132200     END-WRITE.                                                   
132300 824-ECRIRE-UNE-COLLEGE-EXIT.                                     
132400     EXIT.                                                        
132500                                                                  
132600******************************************************************
132700*    THESE COUNTS ARE THE FIRST THING THE OPERATOR CHECKS WHEN    
132800*    A COUNSELLING RUN LOOKS SHORT - A CUTOFF-READ COUNT THAT     
132900*    DOES NOT MATCH THE CARD DECK SIZE MEANS A BAD CARD WAS       
133000*    SKIPPED SOMEWHERE UPSTREAM.  SEE THE 14/10/2009 CHANGE       
133100*    LOG ENTRY - THIS RECONCILIATION DISPLAY WAS ADDED AT THE     
133200*    OPERATOR'S REQUEST, NOT THE ADMISSIONS CELL'S.               
133300* FIN-PGM DISPLAYS THE RUN'S RECORD COUNTS FOR THE OPERATOR'S     
133400* LOG - NONE OF THESE NUMBERS ARE PART OF ANY FILE OR REPORT.     
133500*    THIS IS ALSO THE PARAGRAPH 100-OUVRIR-FICHIERS JUMPS TO      
133600*    ON AN OPEN-ERROR ABORT, SO A SHORT OR ZERO COUNT HERE        
133700*    DOES NOT BY ITSELF MEAN A LOAD-PASS BUG - CHECK THE          
133800*    OPERATOR LOG FOR AN OPEN-ERROR DISPLAY FIRST.                
133900******************************************************************
134000*-----------------------------------------------------------------
134100 FIN-PGM.                                                         
134200     DISPLAY "2-RANK-TIER: CUTOFF RECORDS READ=" WS-CUTOFF-READ   
134300     DISPLAY "2-RANK-TIER: DISTRICTS="   WS-DISTRICT-COUNT        
134400             " DEPARTMENTS=" WS-DEPARTMENT-COUNT                  
134500     DISPLAY "2-RANK-TIER: BRANCHES="    WS-BRANCH-COUNT          
134600             " COLLEGES=" WS-COLLEGE-COUNT                        
134700     STOP RUN.                                                    
134800******************************************************************
134900                                                                  
135000                                                                  
