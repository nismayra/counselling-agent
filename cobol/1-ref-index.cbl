000100******************************************************************
000200* PROGRAM-ID  : 1-REF-INDEX                                       
000300* AUTHOR      : K. SARAVANAN                                      
000400* INSTALLATION: DIR TECH EDN - DATA CENTRE MADRAS                 
000500* DATE-WRITTEN: 14/11/1986                                        
000600* DATE-COMPILED:                                                  
000700* SECURITY    : RESTRICTED - COUNSELLING DATA                     
000800*-----------------------------------------------------------------
000900* THIS IS STEP 1 OF THE FIVE-STEP COUNSELLING PIPELINE.  THE      
001000* ADMISSIONS CELL HANDS OVER THREE FLAT REFERENCE CARD FILES      
001100* EACH YEAR - DISTRICT, COLLEGE AND BRANCH/DEPARTMENT MASTERS -   
001200* AND EVERY LATER STEP OF THE PIPELINE NEEDS TO PICK A SINGLE     
001300* RECORD OUT OF ONE OF THESE BY ITS KEY (DISTRICT ID, COLLEGE     
001400* CODE, BRANCH CODE) RATHER THAN SCAN THE WHOLE FILE EACH TIME.   
001500* THIS PROGRAM DOES NOTHING CLEVER - IT SIMPLY COPIES EACH FLAT   
001600* FILE, RECORD FOR RECORD, INTO AN INDEXED FILE OF THE SAME       
001700* SHAPE SO STEPS 3 AND 5 CAN RANDOM-READ BY KEY.  NO FIELD IS     
001800* RECOMPUTED OR VALIDATED HERE BEYOND A DUPLICATE-KEY CHECK.      
001900*-----------------------------------------------------------------
002000* CHANGE LOG                                                      
002100*-----------------------------------------------------------------
002200* 14/11/1986 KS  INITIAL WRITE-UP. CONVERTS THE THREE COLLEGE     
002300*                COUNSELLING REFERENCE FILES (DISTRICT, COLLEGE,  
002400*                BRANCH) FROM THE ADMISSIONS CELL'S FLAT CARDS    
002500*                LAYOUT TO INDEXED FILES FOR RANDOM LOOKUP BY     
002600*                PHASE 3 (MASTER BUILD).                          
002700* 02/06/1987 KS  ADDED BRANCH FILE CONVERSION (NEW BRANCH MASTER  
002800*                SUPPLIED BY DOTE).                      CR0042   
002900* 19/01/1991 MRM REUSE OF SPARE KEY-AREA FOR COLLEGE CODE DISPLAY 
003000*                IN ERROR MESSAGES - SEE WS-CONVERSION-COUNTERS.  
003100* 04/08/1994 MRM FILE STATUS CHECKS ADDED ON OPEN AFTER AN        
003200*                OVERNIGHT RUN ABORTED SILENTLY ON A BAD INDEX.   
003300* 11/09/1998 PJ  Y2K REVIEW - NO DATE FIELDS ON THESE RECORDS,    
003400*                NO CHANGE REQUIRED.                      Y2K001  
003500* 23/03/2004 PJ  RAISED BRANCH TABLE CAPACITY FOR NEW VOCATIONAL  
003600*                STREAMS ADDED BY GOVT ORDER.              CR0158 
003700* 17/07/2011 RSK RENUMBERED COLLEGE-CODE TO 4 DIGITS TO MATCH     
003800*                REVISED DOTE COLLEGE MASTER.              CR0311 
003900* 30/05/2019 RSK HOUSEKEEPING - COMMENT CLEAN-UP ONLY.            
004000* 08/10/2019 RSK EACH OF THE THREE CONVERSION PASSES RECAST AS A  
004100*                SINGLE PERFORM-THRU RANGE (OPEN/READ-LOOP/CLOSE  
004200*                IN ONE CONTIGUOUS BLOCK) RATHER THAN THREE       
004300*                SEPARATE PERFORM CALLS FROM MAIN-PROCEDURE -     
004400*                SAME RESHAPING DONE ON THE OTHER FOUR PROGRAMS   
004500*                OF THIS PIPELINE.                        CR0341  
004600*-----------------------------------------------------------------
004700* A NOTE ON WHY THIS PROGRAM EXISTS AT ALL: A LINE SEQUENTIAL     
004800* FILE CAN ONLY BE READ FRONT TO BACK, NEVER RANDOM-READ BY KEY.  
004900* STEP 3 NEEDS TO PICK OUT ONE DISTRICT, ONE COLLEGE AND ONE      
005000* BRANCH RECORD PER CUTOFF CARD, AND DOING THAT BY SCANNING THE   
005100* WHOLE FLAT FILE FOR EVERY CARD WOULD BE FAR TOO SLOW ONCE THE   
005200* CUTOFF DECK RUNS TO SEVERAL THOUSAND CARDS - HENCE THE ONE-TIME 
005300* CONVERSION TO AN INDEXED FILE HERE, PAID FOR ONCE PER RUN.      
005400*-----------------------------------------------------------------
005500* A SECOND NOTE, FOR WHOEVER NEXT TOUCHES THIS PROGRAM: THE       
005600* THREE INDEXED FILES ARE REBUILT FROM SCRATCH EVERY RUN (OPEN    
005700* OUTPUT, NOT OPEN I-O), SO THIS STEP MUST ALWAYS RUN BEFORE      
005800* STEPS 3 AND 5 IN ANY GIVEN COUNSELLING ROUND, EVEN IF THE       
005900* UNDERLYING REFERENCE CARDS HAVE NOT CHANGED SINCE LAST ROUND -  
006000* THE JCL STREAM ENFORCES THIS ORDERING, NOT THIS PROGRAM.        
006100******************************************************************
006200 IDENTIFICATION DIVISION.                                         
006300 PROGRAM-ID. 1-REF-INDEX.                                         
006400 AUTHOR. K. SARAVANAN.                                            
006500 INSTALLATION. DIR TECH EDN - DATA CENTRE MADRAS.                 
006600 DATE-WRITTEN. 14/11/1986.                                        
006700 DATE-COMPILED.                                                   
006800 SECURITY. RESTRICTED - COUNSELLING DATA.                         
006900******************************************************************
007000 ENVIRONMENT DIVISION.                                            
007100 CONFIGURATION SECTION.                                           
007200*    STANDARD SHOP SPECIAL-NAMES ENTRY - SAME IN ALL FIVE         
007300*    PROGRAMS OF THIS PIPELINE.  UPSI-0 IS NOT TESTED BY THIS     
007400*    PROGRAM, BUT IS CARRIED SO THE SAME JCL CAN INVOKE ANY       
007500*    STEP WITHOUT CHANGING ITS UPSI BYTE SETTING.                 
007600 SPECIAL-NAMES.                                                   
007700     C01 IS TOP-OF-FORM                                           
007800     UPSI-0 IS SW-RERUN-INDICATEUR                                
007900         ON STATUS IS SW-RERUN                                    
008000         OFF STATUS IS SW-1ERE-PASSE.                             
008100                                                                  
008200 INPUT-OUTPUT SECTION.                                            
008300 FILE-CONTROL.                                                    
008400                                                                  
008500*    FLAT REFERENCE CARDS SUPPLIED BY THE ADMISSIONS CELL -       
008600*    ONE RECORD PER DISTRICT/COLLEGE/BRANCH, NO PARTICULAR        
008700*    SEQUENCE GUARANTEED, WHICH IS WHY THIS PROGRAM BUILDS AN     
008800*    INDEXED FILE OUT OF EACH RATHER THAN RELYING ON ORDER.       
008900     SELECT F-DISTRICTS ASSIGN TO "DISTRICT"                      
009000         ORGANIZATION LINE SEQUENTIAL                             
009100         FILE STATUS IS WS-FS-DISTRICTS.                          
009200                                                                  
009300     SELECT F-COLLEGES ASSIGN TO "COLLEGE"                        
009400         ORGANIZATION LINE SEQUENTIAL                             
009500         FILE STATUS IS WS-FS-COLLEGES.                           
009600                                                                  
009700     SELECT F-BRANCHES ASSIGN TO "BRANCH"                         
009800         ORGANIZATION LINE SEQUENTIAL                             
009900         FILE STATUS IS WS-FS-BRANCHES.                           
010000                                                                  
010100*    INDEXED LOOK-UP FILES BUILT FOR STEPS 3 AND 5 - ONE          
010200*    RECORD KEY PER FILE, NO ALTERNATE KEYS, SINCE NOTHING        
010300*    DOWNSTREAM EVER LOOKS THESE UP ANY WAY OTHER THAN BY         
010400*    THE NATURAL ID/CODE.                                         
010500*    DISTRICT INDEX - KEYED ON THE FOUR-DIGIT DISTRICT ID, WHICH  
010600*    IS ASSIGNED BY DOTE AND NEVER REUSED EVEN WHEN A DISTRICT IS 
010700*    RENAMED.                                                     
010800     SELECT X-DISTRICTS ASSIGN TO "DISTIDX"                       
010900         ORGANIZATION IS INDEXED                                  
011000         ACCESS MODE IS RANDOM                                    
011100         RECORD KEY IS XD-DISTRICT-ID                             
011200         FILE STATUS IS WS-FS-X-DISTRICTS.                        
011300                                                                  
011400*    COLLEGE INDEX - KEYED ON THE FOUR-DIGIT COLLEGE CODE (SEE    
011500*    THE 17/07/2011 CHANGE LOG ENTRY - THIS WAS A THREE-DIGIT     
011600*    CODE BEFORE THAT REVISION).                                  
011700     SELECT X-COLLEGES ASSIGN TO "COLLIDX"                        
011800         ORGANIZATION IS INDEXED                                  
011900         ACCESS MODE IS RANDOM                                    
012000         RECORD KEY IS XC-COLLEGE-CODE                            
012100         FILE STATUS IS WS-FS-X-COLLEGES.                         
012200                                                                  
012300*    BRANCH INDEX - KEYED ON THE FOUR-CHARACTER ALPHANUMERIC      
012400*    BRANCH CODE (LETTER PAIR PLUS DIGIT PAIR), NOT NUMERIC LIKE  
012500*    THE OTHER TWO KEYS.                                          
012600     SELECT X-BRANCHES ASSIGN TO "BRANIDX"                        
012700         ORGANIZATION IS INDEXED                                  
012800         ACCESS MODE IS RANDOM                                    
012900         RECORD KEY IS XB-BRANCH-CODE                             
013000         FILE STATUS IS WS-FS-X-BRANCHES.                         
013100                                                                  
013200******************************************************************
013300 DATA DIVISION.                                                   
013400 FILE SECTION.                                                    
013500                                                                  
013600*    FLAT CARD LAYOUTS - EXTERNAL CONTRACT WITH THE ADMISSIONS    
013700*    CELL, SO NO FILLER IS ADDED HERE; THE RECORD IS EXACTLY      
013800*    AS WIDE AS THE CARD DECK SPECIFICATION SAYS IT IS.           
013900 FD  F-DISTRICTS.                                                 
014000 01  FD-DISTRICT-REC.                                             
014100     05 FD-DISTRICT-ID          PIC 9(4).                         
014200     05 FD-DISTRICT-NAME        PIC X(30).                        
014300                                                                  
014400*    COLLEGE CARD - FD-COLLEGE-DISTRICT-ID IS THE COLLEGE'S OWN   
014500*    CLAIMED DISTRICT, PUNCHED BY THE ADMISSIONS CELL ONTO THE    
014600*    COLLEGE CARD ITSELF RATHER THAN LOOKED UP FROM THE DISTRICT  
014700*    CARD - THE TWO FILES ARE INDEPENDENT FEEDS FROM DOTE AND     
014800*    ARE NOT CROSS-VALIDATED AGAINST EACH OTHER AT THIS STEP.     
014900 FD  F-COLLEGES.                                                  
015000 01  FD-COLLEGE-REC.                                              
015100     05 FD-COLLEGE-CODE         PIC 9(4).                         
015200     05 FD-COLLEGE-NAME         PIC X(50).                        
015300     05 FD-COLLEGE-DISTRICT-ID  PIC 9(4).                         
015400                                                                  
015500*    BRANCH CARD - CARRIES THE DEPARTMENT ID AND NAME AS WELL AS  
015600*    THE BRANCH ITSELF, SINCE DOTE TREATS "BRANCH" AND            
015700*    "DEPARTMENT" AS THE SAME ADMINISTRATIVE UNIT ON THIS FEED -  
015800*    SEE THE CORRESPONDING NOTE IN 3-MASTER-BUILD WHERE THE       
015900*    DEPARTMENT NAME IS PICKED UP OFF THIS SAME INDEXED FILE.     
016000 FD  F-BRANCHES.                                                  
016100 01  FD-BRANCH-REC.                                               
016200     05 FD-BRANCH-CODE          PIC X(4).                         
016300     05 FD-BRANCH-NAME          PIC X(40).                        
016400     05 FD-DEPARTMENT-ID        PIC 9(4).                         
016500     05 FD-DEPARTMENT-NAME      PIC X(30).                        
016600                                                                  
016700*    INDEXED OUTPUT LAYOUTS - SAME FIELDS AS THE FLAT CARD        
016800*    ABOVE PLUS A TRAILING FILLER PAD SO A LATER FIELD CAN BE     
016900*    TACKED ON WITHOUT RESIZING THE WHOLE RECORD - STANDARD       
017000*    PRACTICE FOR ANY FILE THIS SHOP EXPECTS TO LIVE FOR YEARS.   
017100 FD  X-DISTRICTS.                                                 
017200 01  XD-DISTRICT-REC.                                             
017300     05 XD-DISTRICT-ID          PIC 9(4).                         
017400     05 XD-DISTRICT-NAME        PIC X(30).                        
017500     05 FILLER                  PIC X(10).                        
017600                                                                  
017700 FD  X-COLLEGES.                                                  
017800 01  XC-COLLEGE-REC.                                              
017900     05 XC-COLLEGE-CODE         PIC 9(4).                         
018000     05 XC-COLLEGE-NAME         PIC X(50).                        
018100     05 XC-COLLEGE-DISTRICT-ID  PIC 9(4).                         
018200     05 FILLER                  PIC X(10).                        
018300                                                                  
018400 FD  X-BRANCHES.                                                  
018500 01  XB-BRANCH-REC.                                               
018600     05 XB-BRANCH-CODE          PIC X(4).                         
018700     05 XB-BRANCH-NAME          PIC X(40).                        
018800     05 XB-DEPARTMENT-ID        PIC 9(4).                         
018900     05 XB-DEPARTMENT-NAME      PIC X(30).                        
019000     05 FILLER                  PIC X(10).                        
019100                                                                  
019200******************************************************************
019300 WORKING-STORAGE SECTION.                                         
019400                                                                  
019500*    ONE TWO-CHARACTER FILE STATUS PER SELECT CLAUSE - CHECKED    
019600*    RIGHT AFTER EACH OPEN (SEE THE 04/08/1994 CHANGE LOG         
019700*    ENTRY ABOVE - THIS CHECK WAS MISSING IN THE ORIGINAL         
019800*    WRITE-UP AND ITS ABSENCE COST AN OVERNIGHT RUN).             
019900 01  WS-FILE-STATUSES.                                            
020000     05 WS-FS-DISTRICTS         PIC X(02) VALUE "00".             
020100     05 WS-FS-COLLEGES          PIC X(02) VALUE "00".             
020200     05 WS-FS-BRANCHES          PIC X(02) VALUE "00".             
020300     05 WS-FS-X-DISTRICTS       PIC X(02) VALUE "00".             
020400     05 WS-FS-X-COLLEGES        PIC X(02) VALUE "00".             
020500     05 WS-FS-X-BRANCHES        PIC X(02) VALUE "00".             
020600     05 FILLER                  PIC X(06).                        
020700                                                                  
020800*    ONE EOF SWITCH PER FLAT INPUT FILE.  THESE THREE ARE LEFT    
020900*    OVER FROM AN EARLIER WRITE-UP OF THIS PROGRAM THAT DROVE     
021000*    EACH PASS WITH A PERFORM ... UNTIL EOF-xxx RATHER THAN THE   
021100*    GO-TO READ LOOP USED SINCE THE 08/10/2019 RESHAPING - THEY   
021200*    ARE NO LONGER SET OR TESTED ANYWHERE BUT ARE LEFT DECLARED   
021300*    HERE RATHER THAN REMOVED, SINCE A FUTURE REVERT TO THE       
021400*    PERFORM ... UNTIL FORM WOULD WANT THEM BACK.                 
021500 01  WS-EOF-SWITCHES.                                             
021600     05 WS-EOF-DISTRICTS        PIC X(01) VALUE SPACE.            
021700         88 EOF-DISTRICTS               VALUE "Y".                
021800     05 WS-EOF-COLLEGES         PIC X(01) VALUE SPACE.            
021900         88 EOF-COLLEGES                VALUE "Y".                
022000     05 WS-EOF-BRANCHES         PIC X(01) VALUE SPACE.            
022100         88 EOF-BRANCHES                VALUE "Y".                
022200     05 FILLER                  PIC X(07).                        
022300                                                                  
022400*    SPARE KEY-AREA RE-USED ACROSS THE THREE CONVERSION PASSES    
022500*    FOR BUILDING DISPLAY MESSAGES ON A DUPLICATE-KEY WRITE -     
022600*    SEE THE 1991 CHANGE LOG ENTRY.  THE REDEFINES LET A          
022700*    NUMERIC KEY BE DISPLAYED AS PLAIN CHARACTERS WITHOUT AN      
022800*    EDIT PICTURE, AND THE BRANCH CODE SPLIT LETS A FUTURE        
022900*    MAINTAINER ISOLATE THE PREFIX LETTER PAIR SHOULD THE         
023000*    DOTE BRANCH CODE FORMAT EVER CHANGE AGAIN.                   
023100 01  WS-CONVERSION-COUNTERS.                                      
023200     05 WS-DISTRICT-ID-WORK     PIC 9(4)  VALUE ZEROES.           
023300     05 WS-DISTRICT-ID-ALPHA REDEFINES WS-DISTRICT-ID-WORK        
023400                                 PIC X(4).                        
023500     05 WS-COLLEGE-CODE-WORK    PIC 9(4)  VALUE ZEROES.           
023600     05 WS-COLLEGE-CODE-ALPHA REDEFINES WS-COLLEGE-CODE-WORK      
023700                                 PIC X(4).                        
023800     05 WS-BRANCH-CODE-WORK     PIC X(4)  VALUE SPACES.           
023900     05 WS-BRANCH-CODE-SPLIT REDEFINES WS-BRANCH-CODE-WORK.       
024000         10 WS-BRANCH-CODE-PREFIX PIC XX.                         
024100         10 WS-BRANCH-CODE-SUFFIX PIC XX.                         
024200*    RECORD COUNTS - DISPLAYED AT FIN-PGM FOR THE OPERATOR'S      
024300*    RUN LOG, NOT WRITTEN TO ANY FILE.                            
024400     05 WS-DISTRICTS-READ       PIC 9(5) COMP VALUE ZERO.         
024500     05 WS-COLLEGES-READ        PIC 9(5) COMP VALUE ZERO.         
024600     05 WS-BRANCHES-READ        PIC 9(5) COMP VALUE ZERO.         
024700     05 FILLER                  PIC X(04).                        
024800                                                                  
024900*    PIC 9(5) COMP WAS CHOSEN OVER PIC 9(4) FOR THESE THREE       
025000*    COUNTERS WHEN THE BRANCH TABLE WAS ENLARGED IN 2004 (SEE     
025100*    CR0158 ABOVE) - A FIVE-DIGIT COUNTER LEAVES ROOM FOR UP TO   
025200*    99999 CARDS IN ANY ONE FLAT FILE WITHOUT A FURTHER RESIZE,   
025300*    WHICH SEEMED GENEROUS ENOUGH FOR THE FORESEEABLE FUTURE AT   
025400*    THE TIME AND HAS NOT BEEN REVISITED SINCE.                   
025500******************************************************************
025600 PROCEDURE DIVISION.                                              
025700                                                                  
025800*-----------------------------------------------------------------
025900*    THREE CONVERSION PASSES, ONE PER REFERENCE FILE.  EACH       
026000*    PASS IS ITS OWN CONTIGUOUS PERFORM-THRU RANGE - OPEN,        
026100*    READ LOOP, CLOSE - CALLED AS ONE UNIT FROM HERE.  THE        
026200*    THREE PASSES ARE DELIBERATELY KEPT SEPARATE RATHER THAN      
026300*    DRIVEN OFF A TABLE OF FILE NAMES, SINCE EACH RECORD          
026400*    LAYOUT IS A DIFFERENT SHAPE AND COBOL HAS NO CLEAN WAY       
026500*    TO PARAMETERISE AN FD.                                       
026600*-----------------------------------------------------------------
026700 MAIN-PROCEDURE.                                                  
026800*    THE THREE PASSES ARE INDEPENDENT OF ONE ANOTHER - NONE OF    
026900*    THEM READS A FILE THE OTHERS WRITE - SO THE ORDER THEY ARE   
027000*    CALLED IN BELOW IS ARBITRARY AND COULD BE CHANGED WITHOUT    
027100*    CONSEQUENCE.  DISTRICTS-FIRST WAS KEPT SIMPLY BECAUSE THAT   
027200*    WAS THE ORDER OF THE ORIGINAL 1986 WRITE-UP.                 
027300     PERFORM 100-PASSE-DISTRICTS THRU 120-FERMER-DISTRICTS-EXIT   
027400     PERFORM 200-PASSE-COLLEGES THRU 220-FERMER-COLLEGES-EXIT     
027500     PERFORM 300-PASSE-BRANCHES THRU 320-FERMER-BRANCHES-EXIT     
027600     GO TO FIN-PGM.                                               
027700                                                                  
027800*-----------------------------------------------------------------
027900*    PASS 1 - DISTRICT MASTER.  OPEN BOTH FILES, READ EVERY       
028000*    DISTRICT CARD AND WRITE IT STRAIGHT ACROSS TO THE INDEXED    
028100*    FILE, THEN CLOSE.  A DUPLICATE DISTRICT ID ON THE CARD       
028200*    DECK IS LOGGED AND SKIPPED RATHER THAN ABENDING THE RUN -    
028300*    THE REMAINING DISTRICTS STILL NEED TO GO THROUGH.            
028400*-----------------------------------------------------------------
028500 100-PASSE-DISTRICTS.                                             
028600*    OPEN THE FLAT INPUT AND THE INDEXED OUTPUT TOGETHER SO THE   
028700*    ABORT BELOW FIRES BEFORE X-DISTRICTS IS EVER TOUCHED - NO    
028800*    PARTIALLY-OPENED INDEXED FILE IS LEFT BEHIND ON A BAD INPUT. 
028900     OPEN INPUT F-DISTRICTS                                       
029000     IF WS-FS-DISTRICTS NOT = "00"                                
029100         DISPLAY "1-REF-INDEX: DISTRICT FILE OPEN ERROR "         
029200                 WS-FS-DISTRICTS                                  
029300         GO TO FIN-PGM                                            
029400     END-IF                                                       
029500     OPEN OUTPUT X-DISTRICTS.                                     
029600                                                                  
029700*    READ LOOP - LOOPS BACK TO ITSELF VIA GO TO RATHER THAN A     
029800*    PERFORM ... UNTIL, SINCE THE NEXT PASS HAS TO START          
029900*    PARTWAY THROUGH THIS SAME CONTIGUOUS RANGE.                  
030000 110-LIRE-DISTRICT.                                               
030100     READ F-DISTRICTS                                             
030200         AT END                                                   
030300             GO TO 120-FERMER-DISTRICTS                           
030400         NOT AT END                                               
030500             CONTINUE                                             
030600     END-READ                                                     
030700     ADD 1 TO WS-DISTRICTS-READ                                   
030800*    THE WORK FIELD IS LOADED BEFORE THE WRITE, NOT AFTER, SO IT  
030900*    IS ALREADY SET TO SHOW IN THE DUPLICATE-KEY MESSAGE SHOULD   
031000*    THE WRITE FAIL - NO SECOND MOVE IS NEEDED INSIDE INVALID KEY.
031100     MOVE FD-DISTRICT-ID        TO XD-DISTRICT-ID                 
031200     MOVE FD-DISTRICT-NAME      TO XD-DISTRICT-NAME               
031300     MOVE FD-DISTRICT-ID        TO WS-DISTRICT-ID-WORK            
031400     WRITE XD-DISTRICT-REC                                        
031500         INVALID KEY                                              
031600*            A DUPLICATE DISTRICT ID MEANS TWO CARDS IN THE DECK  
031700*            CLAIM THE SAME DISTRICT - LOGGED FOR THE CELL TO     
031800*            CHASE UP, BUT THE RUN CARRIES ON WITH THE FIRST      
031900*            CARD'S DATA STANDING AND THE SECOND CARD DISCARDED.  
032000             DISPLAY "1-REF-INDEX: DUPLICATE DISTRICT ID "        
032100                     WS-DISTRICT-ID-ALPHA                         
032200         NOT INVALID KEY                                          
032300             CONTINUE                                             
032400     END-WRITE                                                    
032500     GO TO 110-LIRE-DISTRICT.                                     
032600                                                                  
032700 120-FERMER-DISTRICTS.                                            
032800     CLOSE F-DISTRICTS X-DISTRICTS.                               
032900 120-FERMER-DISTRICTS-EXIT.                                       
033000     EXIT.                                                        
033100                                                                  
033200*-----------------------------------------------------------------
033300*    PASS 2 - COLLEGE MASTER.  SAME SHAPE AS PASS 1, AGAINST      
033400*    THE COLLEGE FLAT FILE.  THE COLLEGE-TO-DISTRICT ID IS        
033500*    CARRIED STRAIGHT ACROSS UNCHANGED - THIS PASS DOES NOT       
033600*    VALIDATE THAT THE DISTRICT ID ACTUALLY EXISTS, THAT IS       
033700*    LEFT TO THE LEFT-JOIN LOOK-UP IN STEP 3 (MASTER BUILD),      
033800*    WHICH SIMPLY LEAVES THE DISTRICT NAME BLANK ON A MISS.       
033900*-----------------------------------------------------------------
034000 200-PASSE-COLLEGES.                                              
034100*    SAME OPEN-BOTH-THEN-CHECK SHAPE AS 100-PASSE-DISTRICTS -     
034200*    SEE THE NOTE THERE.                                          
034300     OPEN INPUT F-COLLEGES                                        
034400     IF WS-FS-COLLEGES NOT = "00"                                 
034500         DISPLAY "1-REF-INDEX: COLLEGE FILE OPEN ERROR "          
034600                 WS-FS-COLLEGES                                   
034700         GO TO FIN-PGM                                            
034800     END-IF                                                       
034900     OPEN OUTPUT X-COLLEGES.                                      
035000                                                                  
035100*    READ LOOP FOR THE COLLEGE CARD DECK - LOOPS VIA GO TO FOR    
035200*    THE SAME REASON GIVEN AGAINST 110-LIRE-DISTRICT ABOVE.       
035300 210-LIRE-COLLEGE.                                                
035400     READ F-COLLEGES                                              
035500         AT END                                                   
035600             GO TO 220-FERMER-COLLEGES                            
035700         NOT AT END                                               
035800             CONTINUE                                             
035900     END-READ                                                     
036000     ADD 1 TO WS-COLLEGES-READ                                    
036100     MOVE FD-COLLEGE-CODE       TO XC-COLLEGE-CODE                
036200     MOVE FD-COLLEGE-NAME       TO XC-COLLEGE-NAME                
036300     MOVE FD-COLLEGE-DISTRICT-ID TO XC-COLLEGE-DISTRICT-ID        
036400     MOVE FD-COLLEGE-CODE       TO WS-COLLEGE-CODE-WORK           
036500     WRITE XC-COLLEGE-REC                                         
036600         INVALID KEY                                              
036700*            SAME TREATMENT AS A DUPLICATE DISTRICT ID - LOG      
036800*            AND KEEP GOING, FIRST CARD WINS.                     
036900             DISPLAY "1-REF-INDEX: DUPLICATE COLLEGE CODE "       
037000                     WS-COLLEGE-CODE-ALPHA                        
037100         NOT INVALID KEY                                          
037200             CONTINUE                                             
037300     END-WRITE                                                    
037400     GO TO 210-LIRE-COLLEGE.                                      
037500                                                                  
037600 220-FERMER-COLLEGES.                                             
037700     CLOSE F-COLLEGES X-COLLEGES.                                 
037800 220-FERMER-COLLEGES-EXIT.                                        
037900     EXIT.                                                        
038000                                                                  
038100*-----------------------------------------------------------------
038200*    PASS 3 - BRANCH / DEPARTMENT MASTER.  SAME SHAPE AGAIN.      
038300*    THE BRANCH CODE IS ALPHANUMERIC (A LETTER PAIR PLUS A        
038400*    DIGIT PAIR, SEE WS-BRANCH-CODE-SPLIT ABOVE) RATHER THAN      
038500*    NUMERIC LIKE THE OTHER TWO KEYS, WHICH IS WHY ITS            
038600*    DUPLICATE-KEY MESSAGE MOVES THE WORK FIELD DIRECTLY          
038700*    WITHOUT A REDEFINES DETOUR.                                  
038800*-----------------------------------------------------------------
038900 300-PASSE-BRANCHES.                                              
039000*    SAME SHAPE AS THE TWO PASSES ABOVE.                          
039100     OPEN INPUT F-BRANCHES                                        
039200     IF WS-FS-BRANCHES NOT = "00"                                 
039300         DISPLAY "1-REF-INDEX: BRANCH FILE OPEN ERROR "           
039400                 WS-FS-BRANCHES                                   
039500         GO TO FIN-PGM                                            
039600     END-IF                                                       
039700     OPEN OUTPUT X-BRANCHES.                                      
039800                                                                  
039900*    READ LOOP FOR THE BRANCH/DEPARTMENT CARD DECK.               
040000 310-LIRE-BRANCHE.                                                
040100     READ F-BRANCHES                                              
040200         AT END                                                   
040300             GO TO 320-FERMER-BRANCHES                            
040400         NOT AT END                                               
040500             CONTINUE                                             
040600     END-READ                                                     
040700     ADD 1 TO WS-BRANCHES-READ                                    
040800     MOVE FD-BRANCH-CODE        TO XB-BRANCH-CODE                 
040900     MOVE FD-BRANCH-NAME        TO XB-BRANCH-NAME                 
041000     MOVE FD-DEPARTMENT-ID      TO XB-DEPARTMENT-ID               
041100     MOVE FD-DEPARTMENT-NAME    TO XB-DEPARTMENT-NAME             
041200     MOVE FD-BRANCH-CODE        TO WS-BRANCH-CODE-WORK            
041300     WRITE XB-BRANCH-REC                                          
041400         INVALID KEY                                              
041500*            SAME LOG-AND-CONTINUE TREATMENT AS THE OTHER TWO     
041600*            PASSES, FIRST CARD FOR A GIVEN BRANCH CODE WINS.     
041700             DISPLAY "1-REF-INDEX: DUPLICATE BRANCH CODE "        
041800                     WS-BRANCH-CODE-WORK                          
041900         NOT INVALID KEY                                          
042000             CONTINUE                                             
042100     END-WRITE                                                    
042200     GO TO 310-LIRE-BRANCHE.                                      
042300                                                                  
042400 320-FERMER-BRANCHES.                                             
042500     CLOSE F-BRANCHES X-BRANCHES.                                 
042600 320-FERMER-BRANCHES-EXIT.                                        
042700     EXIT.                                                        
042800                                                                  
042900******************************************************************
043000* FIN-PGM DISPLAYS THE THREE RECORD COUNTS FOR THE OPERATOR'S     
043100* RUN LOG - THESE NUMBERS ARE NOT WRITTEN TO ANY FILE AND ARE
043200* NOT WRITTEN TO THE RECOMMENDATION REPORT.  FIN-PGM IS ALSO THE
043300* TARGET OF EVERY "GO TO FIN-PGM" USED ON A FILE OPEN FAILURE     
043400* ABOVE, SO THE COUNTS DISPLAYED ON AN ABORTED RUN WILL SHOW      
043500* ZERO (OR A PARTIAL COUNT) FOR WHICHEVER PASS HAD NOT YET RUN -  
043600* THAT IS EXPECTED AND IS THE OPERATOR'S CUE THAT THE RUN DID     
043700* NOT COMPLETE CLEANLY.                                           
043800******************************************************************
043900 FIN-PGM.                                                         
044000     DISPLAY "1-REF-INDEX: DISTRICTS=" WS-DISTRICTS-READ          
044100             " COLLEGES=" WS-COLLEGES-READ                        
044200             " BRANCHES=" WS-BRANCHES-READ                        
044300     STOP RUN.                                                    
044400******************************************************************
