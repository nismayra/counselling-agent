000100******************************************************************
000200* PROGRAM-ID  : 5-RAPPORT                                         
000300* AUTHOR      : K. SARAVANAN                                      
000400* INSTALLATION: DIR TECH EDN - DATA CENTRE MADRAS                 
000500* DATE-WRITTEN: 20/04/1987                                        
000600* DATE-COMPILED:                                                  
000700* SECURITY    : RESTRICTED - COUNSELLING DATA                     
000800*-----------------------------------------------------------------
000900* THIS IS THE LAST PROGRAM IN THE COUNSELLING CELL'S FIVE-STEP    
001000* PIPELINE (1-REF-INDEX, 2-RANK-TIER, 3-MASTER-BUILD,             
001100* 4-SCORE-SORT, 5-RAPPORT).  IT DOES NOT WRITE ANY FILE THAT A    
001200* LATER STEP READS - ITS ONLY OUTPUT IS THE PRINTED LISTING       
001300* HANDED TO THE COUNSELLING OFFICER EACH SESSION.                 
001400*                                                                 
001500* NOTHING IN THIS PROGRAM SORTS THE SCORE FILE - THAT WAS ALL     
001600* DONE BY 4-SCORE-SORT, AND THE CHOOSE-ORDER SEQUENCE IS          
001700* ALREADY CORRECT ON DISK.  THE ONLY SORTING DONE HERE IS THE     
001800* THREE SMALL IN-MEMORY BUBBLE SORTS ON THE PALMARES TABLES,      
001900* WHICH ARE BUILT FRESH EACH RUN FROM A FULL SCAN OF THE RANK     
002000* FILES AND ARE FAR TOO SMALL TO JUSTIFY A SORT VERB OF THEIR     
002100* OWN.                                                            
002200*                                                                 
002300* THE LISTING HAS FOUR PARTS, IN THIS ORDER -                     
002400*    1. A HEADER BLOCK (TITLE, THE RUN'S WEIGHTS, A SORT NOTE).   
002500*    2. THREE "TOP TIER" PALMARES TABLES - COLLEGE, BRANCH,       
002600*       DISTRICT - EACH CAPPED AT 10 PRINTED LINES.               
002700*    3. A RECORD-COUNT LINE FOR THE RECOMMENDATION LISTING.       
002800*    4. THE RECOMMENDATION LISTING ITSELF, ONE LINE PER           
002900*       CANDIDATE IN CHOOSE-ORDER.                                
003000*-----------------------------------------------------------------
003100* CHANGE LOG                                                      
003200*-----------------------------------------------------------------
003300* 20/04/1987 KS  INITIAL WRITE-UP. WRITES THE COUNSELLING         
003400*                CELL'S PRINTED LISTING - HEADER, TOP TIER        
003500*                PALMARES FOR COLLEGE/BRANCH/DISTRICT, THEN       
003600*                THE NUMBERED RECOMMENDATION LINES.               
003700* 02/09/1987 KS  TOP TIER TABLES NOW CAPPED AT 10 LINES EACH      
003800*                PER THE CELL'S PRINTED-PAGE LIMIT.               
003900* 11/11/1987 KS  PALMARES SORT WAS COMPARING THE WRONG SUBSCRIPT  
004000*                ON THE LAST ENTRY OF EACH TABLE - FENCE-POST     
004100*                FIX IN THE BUBBLE PASS, LOWER BOUND NOW          
004200*                TOP-COUNT MINUS OUTER INDEX THROUGHOUT.          
004300* 04/03/1988 KS  WEIGHT LINE ON THE HEADER WAS PRINTING THE       
004400*                NORMALISED WEIGHTS INSTEAD OF THE RAW CARD       
004500*                VALUES - OFFICER WANTS TO SEE WHAT WAS KEYED     
004600*                IN, NOT WHAT THE SCORER DERIVED FROM IT.         
004700* 26/02/1991 MRM COLLEGE PALMARES TABLE RAISED TO 600 ENTRIES     
004800*                TO MATCH THE SELF-FINANCING COLLEGE COUNT.       
004900*                                                  CR0089         
005000* 19/06/1993 MRM DISTRICT AND BRANCH PALMARES NOW SHOW A BLANK    
005100*                NAME RATHER THAN ABENDING WHEN THE REFERENCE     
005200*                INDEX HAS NO MATCH - SAME "NEVER DROP A RANK     
005300*                ROW" RULE AS THE MASTER-BUILD STEP.              
005400* 08/01/1996 MRM PRINTER CHANGE AT THE DATA CENTRE - REPORT       
005500*                FILE NOW WRITTEN LINE SEQUENTIAL INSTEAD OF      
005600*                TO THE OLD CHANNEL-SKIP PRINTER QUEUE.  TOP-     
005700*                OF-FORM SPECIAL NAME KEPT FOR THE NEXT SHOP      
005800*                THAT STILL FEEDS A REAL LINE PRINTER.            
005900* 14/09/1998 PJ  Y2K REVIEW - COUNSELLING YEAR IS A FOUR-         
006000*                DIGIT LITERAL ALREADY, NO CHANGE REQUIRED.       
006100*                                                  Y2K005         
006200* 02/04/2006 PJ  BRANCH PALMARES TABLE RAISED TO 100 ENTRIES      
006300*                FOR THE NEW VOCATIONAL STREAMS.                  
006400*                                                  CR0206         
006500* 17/11/2008 PJ  COLLEGE TOP TABLE SORT WAS RUNNING EVEN WHEN     
006600*                TOP-COUNT WAS ZERO (NO COLLEGE MADE TOP TIER     
006700*                THAT YEAR) - OUTER LOOP NOW TESTS >= BEFORE      
006800*                ENTERING THE INNER PASS, SAME GUARD ADDED TO     
006900*                ALL THREE PALMARES SORTS.                        
007000* 25/07/2011 RSK DETAIL LINE COLUMN SET AND WIDTHS REVISED TO     
007100*                MATCH THE REDRAWN PRINTED FORM.                  
007200*                                                  CR0318         
007300* 30/05/2019 RSK HOUSEKEEPING - COMMENT CLEAN-UP ONLY.            
007400* 08/10/2019 RSK "RECOMMENDATIONS: n RECORDS" LINE WAS ALWAYS     
007500*                PRINTING ZERO - THE COUNTER WAS MOVED TO THE     
007600*                HEADER BEFORE THE READ LOOP THAT FILLS IT.       
007700*                SCORE FILE IS NOW READ TWICE - ONCE TO COUNT,    
007800*                ONCE TO PRINT - SAME TWO-PASS IDEA AS THE        
007900*                COUNT LINE ON THE OLD RETURNS LISTING.  READ     
008000*                LOOPS RECAST AS GO-TO RANGES UNDER A SINGLE      
008100*                PERFORM-THRU CALL PER SECTION WHILE THIS WAS     
008200*                BEING REWORKED, SAME AS THE PALMARES LOOPS.      
008300*                                                  CR0341         
008400* 14/03/2020 RSK PALMARES CAPTION TEXT WAS COMING OUT IN MIXED    
008500*                CASE ON ONE TEST RUN AFTER AN OPERATOR TYPED     
008600*                THE CARD DECK BY HAND - CONFIRMED THE SOURCE     
008700*                LITERALS BELOW ARE ALREADY UPPER CASE AND THE    
008800*                FAULT WAS IN THE CARD DATA, NOT THIS PROGRAM.    
008900*                NO CODE CHANGE, LOGGED FOR THE NEXT OPERATOR     
009000*                WHO HITS THE SAME REPORT.                        
009100* 02/11/2021 PJ  CONFIRMED WITH THE COUNSELLING CELL THAT THE     
009200*                DEPARTMENT RANK COLUMN (DPRK) ON THE             
009300*                RECOMMENDATION LISTING IS INTENTIONAL EVEN       
009400*                THOUGH THERE IS NO DEPARTMENT PALMARES TABLE -   
009500*                THE OFFICER WANTED THE RANK VISIBLE ON THE       
009600*                DETAIL LINE WITHOUT A SEPARATE TOP-TEN TABLE     
009700*                FOR IT.  NO CODE CHANGE.                         
009800*                                                  CR0372         
009900******************************************************************
010000 IDENTIFICATION DIVISION.                                         
010100 PROGRAM-ID. 5-RAPPORT.                                           
010200 AUTHOR. K. SARAVANAN.                                            
010300 INSTALLATION. DIR TECH EDN - DATA CENTRE MADRAS.                 
010400 DATE-WRITTEN. 20/04/1987.                                        
010500 DATE-COMPILED.                                                   
010600 SECURITY. RESTRICTED - COUNSELLING DATA.                         
010700******************************************************************
010800 ENVIRONMENT DIVISION.                                            
010900 CONFIGURATION SECTION.                                           
011000*    STANDARD SHOP SPECIAL-NAMES - SAME ENTRY IN EVERY PROGRAM    
011100*    OF THE FIVE-STEP PIPELINE, CARRIED OVER UNCHANGED FROM THE   
011200*    OLDER DIRECTORATE JOBS SO THE PRINTER CONTROL CHARACTER      
011300*    AND THE RERUN SWITCH BEHAVE THE SAME WAY EVERYWHERE.  THIS   
011400*    PROGRAM DOES NOT ITSELF TEST SW-RERUN - IT IS CARRIED ONLY   
011500*    BECAUSE THE JCL THAT INVOKES STEP 5 SETS THE SAME UPSI       
011600*    BYTE AS EVERY OTHER STEP, AND A MISSING SPECIAL-NAMES        
011700*    ENTRY WOULD ABEND ON SOME OF THE OLDER DATA CENTRE JCL.      
011800 SPECIAL-NAMES.                                                   
011900     C01 IS TOP-OF-FORM                                           
012000     UPSI-0 IS SW-RERUN-INDICATEUR                                
012100         ON STATUS IS SW-RERUN                                    
012200         OFF STATUS IS SW-1ERE-PASSE.                             
012300                                                                  
012400 INPUT-OUTPUT SECTION.                                            
012500 FILE-CONTROL.                                                    
012600                                                                  
012700*    PARAMETER CARD - RE-READ HERE SOLELY TO ECHO THE RAW         
012800*    WEIGHTS ON THE PRINTED HEADER.  THE NORMALISED WEIGHTS       
012900*    THEMSELVES WERE ALREADY BAKED INTO THE SCORE FILE BY         
013000*    4-SCORE-SORT - THIS PROGRAM DOES NO SCORING OF ITS OWN.      
013100     SELECT F-PARAMS ASSIGN TO "PARAMS"                           
013200         ORGANIZATION LINE SEQUENTIAL                             
013300         FILE STATUS IS WS-FS-PARAMS.                             
013400                                                                  
013500*    FINAL SCORE FILE - ALREADY SORTED AND NUMBERED BY            
013600*    4-SCORE-SORT.  READ TWICE BELOW (SEE CR0341) - FIRST TO      
013700*    COUNT THE RECORDS FOR THE HEADER LINE, THEN AGAIN TO         
013800*    PRINT THE DETAIL LINES.  A LINE SEQUENTIAL FILE HAS NO       
013900*    REWIND VERB, SO THE SECOND PASS IS A FRESH CLOSE/OPEN.       
014000     SELECT F-SCORE ASSIGN TO "SCORE"                             
014100         ORGANIZATION LINE SEQUENTIAL                             
014200         FILE STATUS IS WS-FS-SCORE.                              
014300                                                                  
014400*    PHASE 1 REFERENCE LOOK-UPS - RANDOM ACCESS, USED ONLY TO     
014500*    PICK UP THE DISTRICT/COLLEGE/BRANCH NAME FOR THE PALMARES    
014600*    LINES (THE SCORE FILE ALREADY CARRIES ITS OWN NAMES, SO      
014700*    THESE THREE ARE NOT NEEDED FOR THE RECOMMENDATION LISTING).  
014800     SELECT X-DISTRICTS ASSIGN TO "DISTIDX"                       
014900         ORGANIZATION IS INDEXED                                  
015000         ACCESS MODE IS RANDOM                                    
015100         RECORD KEY IS XD-DISTRICT-ID                             
015200         FILE STATUS IS WS-FS-X-DISTRICTS.                        
015300                                                                  
015400     SELECT X-COLLEGES ASSIGN TO "COLLIDX"                        
015500         ORGANIZATION IS INDEXED                                  
015600         ACCESS MODE IS RANDOM                                    
015700         RECORD KEY IS XC-COLLEGE-CODE                            
015800         FILE STATUS IS WS-FS-X-COLLEGES.                         
015900                                                                  
016000     SELECT X-BRANCHES ASSIGN TO "BRANIDX"                        
016100         ORGANIZATION IS INDEXED                                  
016200         ACCESS MODE IS RANDOM                                    
016300         RECORD KEY IS XB-BRANCH-CODE                             
016400         FILE STATUS IS WS-FS-X-BRANCHES.                         
016500                                                                  
016600*    PHASE 2 RANK/TIER FILES - OPENED HERE WITH ACCESS MODE       
016700*    SEQUENTIAL (NOT RANDOM, AS 3-MASTER-BUILD USES THEM) SO      
016800*    THIS PROGRAM CAN WALK EVERY ENTRY OF EACH FILE LOOKING       
016900*    FOR TIER = "Top" - THAT IS A FULL-FILE SCAN, NOT A           
017000*    KEYED LOOK-UP, SO RANDOM ACCESS WOULD BE NO USE HERE.        
017100     SELECT X-DISTRICT-RANK ASSIGN TO "DISTRNK"                   
017200         ORGANIZATION IS INDEXED                                  
017300         ACCESS MODE IS SEQUENTIAL                                
017400         RECORD KEY IS XR-DIST-ID                                 
017500         FILE STATUS IS WS-FS-X-DIST-RANK.                        
017600                                                                  
017700     SELECT X-BRANCH-RANK ASSIGN TO "BRNCHRNK"                    
017800         ORGANIZATION IS INDEXED                                  
017900         ACCESS MODE IS SEQUENTIAL                                
018000         RECORD KEY IS XR-BRANCH-CODE                             
018100         FILE STATUS IS WS-FS-X-BR-RANK.                          
018200                                                                  
018300     SELECT X-COLLEGE-RANK ASSIGN TO "COLLGRNK"                   
018400         ORGANIZATION IS INDEXED                                  
018500         ACCESS MODE IS SEQUENTIAL                                
018600         RECORD KEY IS XR-COLLEGE-CODE                            
018700         FILE STATUS IS WS-FS-X-COLL-RANK.                        
018800                                                                  
018900*    THE PRINTED LISTING ITSELF - ONE 132-COLUMN LINE PER         
019000*    WRITE, SAME WIDTH THE DIRECTORATE'S LINE PRINTERS HAVE       
019100*    USED SINCE THE EARLIER PHASES OF THIS SHOP'S WORK.           
019200     SELECT F-REPORT ASSIGN TO "REPORT"                           
019300         ORGANIZATION LINE SEQUENTIAL                             
019400         FILE STATUS IS WS-FS-REPORT.                             
019500                                                                  
019600******************************************************************
019700 DATA DIVISION.                                                   
019800 FILE SECTION.                                                    
019900                                                                  
020000*    PARAMETER CARD LAYOUT - IDENTICAL TO THE ONE 4-SCORE-SORT    
020100*    READS.  ONLY THE FOUR WEIGHT FIELDS ARE USED HERE; THE       
020200*    THREE TIER-SELECTION FLAGS PLAY NO PART IN PRINTING.         
020300 FD  F-PARAMS.                                                    
020400 01  FD-PARAM-REC.                                                
020500*    TIER-SELECTION FLAGS - NOT REFERENCED BY THIS PROGRAM,       
020600*    CARRIED ONLY BECAUSE THE RECORD LAYOUT MUST MATCH THE        
020700*    CARD FORMAT FIELD FOR FIELD OR THE READ WILL MIS-ALIGN.      
020800     05 FD-PARAM-COLLEGE-SEL       PIC X(4).                      
020900     05 FD-PARAM-BRANCH-SEL        PIC X(4).                      
021000     05 FD-PARAM-DISTRICT-SEL      PIC X(4).                      
021100*    THE FOUR RAW WEIGHTS - THESE ARE WHAT GETS ECHOED ON THE     
021200*    HEADER LINE (SEE RPT-WEIGHT-LINE BELOW).  NOTE THE CARD      
021300*    NEVER STORES A DEPARTMENT RANK WEIGHT FOR DISPLAY            
021400*    SEPARATELY FROM THE OTHER THREE - IT IS IN THE SAME          
021500*    FOUR-FIELD GROUP AS DISTRICT/BRANCH/COLLEGE AND IS           
021600*    ECHOED THE SAME WAY, EVEN THOUGH THERE IS NO DEPARTMENT      
021700*    PALMARES TABLE TO GO WITH IT.                                
021800     05 FD-PARAM-DISTRICT-W        PIC 9(3).                      
021900     05 FD-PARAM-DEPARTMENT-W      PIC 9(3).                      
022000     05 FD-PARAM-BRANCH-W          PIC 9(3).                      
022100     05 FD-PARAM-COLLEGE-W         PIC 9(3).                      
022200                                                                  
022300*    SCORE RECORD - SAME SHAPE 4-SCORE-SORT WRITES.  CHOOSE-      
022400*    ORDER IS ALREADY ASSIGNED, SO THIS PROGRAM PRINTS THE        
022500*    FILE STRAIGHT THROUGH WITHOUT ANY FURTHER SORTING.  THE      
022600*    TRAILING FILLER(10) PAD IS SPARE ROOM LEFT BY 4-SCORE-       
022700*    SORT FOR A FIFTH SCORING CATEGORY THAT HAS NEVER BEEN        
022800*    ASKED FOR - SEE THE SAME NOTE IN THAT PROGRAM'S COPY OF      
022900*    THIS LAYOUT.                                                 
023000 FD  F-SCORE.                                                     
023100 01  SC-SCORE-REC.                                                
023200     05 SC-CHOOSE-ORDER         PIC 9(4).                         
023300     05 SC-SUM-OF-TIERS         PIC 9(2).                         
023400     05 SC-FINAL-SCORE          PIC 9(3)V99.                      
023500     05 SC-COLLEGE-TIER         PIC X(9).                         
023600     05 SC-COLLEGE-TIER-SCORE   PIC 9(1).                         
023700     05 SC-BRANCH-TIER          PIC X(9).                         
023800     05 SC-BRANCH-TIER-SCORE    PIC 9(1).                         
023900     05 SC-DISTRICT-TIER        PIC X(9).                         
024000     05 SC-DISTRICT-TIER-SCORE  PIC 9(1).                         
024100     05 SC-COLLEGE-RANK         PIC 9(4).                         
024200     05 SC-BRANCH-RANK          PIC 9(4).                         
024300     05 SC-DISTRICT-RANK        PIC 9(4).                         
024400     05 SC-DEPARTMENT-RANK      PIC 9(4).                         
024500     05 SC-COLLEGE-NAME         PIC X(50).                        
024600     05 SC-BRANCH-NAME          PIC X(40).                        
024700     05 SC-DEPARTMENT-NAME      PIC X(30).                        
024800     05 SC-DISTRICT-NAME        PIC X(30).                        
024900     05 SC-OC-CUTOFF            PIC 9(3)V99.                      
025000     05 FILLER                  PIC X(10).                        
025100                                                                  
025200*    PHASE 1 INDEXED DISTRICT RECORD - KEYED RANDOM LOOK-UP,      
025300*    NAME ONLY, USED BY THE DISTRICT PALMARES BUILD BELOW.        
025400 FD  X-DISTRICTS.                                                 
025500 01  XD-DISTRICT-REC.                                             
025600     05 XD-DISTRICT-ID          PIC 9(4).                         
025700     05 XD-DISTRICT-NAME        PIC X(30).                        
025800     05 FILLER                  PIC X(10).                        
025900                                                                  
026000*    XC-COLLEGE-DISTRICT-ID RIDES ALONG ON THIS RECORD BUT IS     
026100*    NOT USED HERE - THE COLLEGE PALMARES PRINTS THE COLLEGE      
026200*    NAME ONLY, NOT ITS PARENT DISTRICT, SO THE FIELD IS READ     
026300*    IN BY THE FD BUT NEVER MOVED ANYWHERE BY THIS PROGRAM.       
026400 FD  X-COLLEGES.                                                  
026500 01  XC-COLLEGE-REC.                                              
026600     05 XC-COLLEGE-CODE         PIC 9(4).                         
026700     05 XC-COLLEGE-NAME         PIC X(50).                        
026800     05 XC-COLLEGE-DISTRICT-ID  PIC 9(4).                         
026900     05 FILLER                  PIC X(10).                        
027000                                                                  
027100*    XB-DEPARTMENT-ID/XB-DEPARTMENT-NAME ARE ALSO UNUSED BY       
027200*    THIS PROGRAM - THE BRANCH PALMARES SHOWS THE BRANCH NAME     
027300*    ONLY.  DEPARTMENT NAME FOR THE RECOMMENDATION LISTING        
027400*    COMES OFF THE SCORE FILE ITSELF, ALREADY JOINED IN BY        
027500*    3-MASTER-BUILD, NOT FROM THIS LOOK-UP.                       
027600 FD  X-BRANCHES.                                                  
027700 01  XB-BRANCH-REC.                                               
027800     05 XB-BRANCH-CODE          PIC X(4).                         
027900     05 XB-BRANCH-NAME          PIC X(40).                        
028000     05 XB-DEPARTMENT-ID        PIC 9(4).                         
028100     05 XB-DEPARTMENT-NAME      PIC X(30).                        
028200     05 FILLER                  PIC X(10).                        
028300                                                                  
028400*    RANK/TIER RECORDS - SAME SHAPE 2-RANK-TIER WRITES, ONE       
028500*    FD PER CATEGORY FILE.  THERE IS NO DEPARTMENT PALMARES       
028600*    ON THE PRINTED FORM, SO THE DEPARTMENT RANK FILE IS NOT      
028700*    OPENED BY THIS PROGRAM AT ALL.                               
028800 FD  X-DISTRICT-RANK.                                             
028900 01  XR-DISTRICT-REC.                                             
029000     05 XR-DIST-ID              PIC 9(4).                         
029100     05 XR-DIST-MAXCUT          PIC 9(3)V99.                      
029200     05 XR-DIST-RANK            PIC 9(4).                         
029300     05 XR-DIST-TIER            PIC X(9).                         
029400     05 FILLER                  PIC X(10).                        
029500                                                                  
029600 FD  X-BRANCH-RANK.                                               
029700 01  XR-BRANCH-REC.                                               
029800     05 XR-BRANCH-CODE          PIC X(4).                         
029900     05 XR-BRANCH-MAXCUT        PIC 9(3)V99.                      
030000     05 XR-BRANCH-RANK          PIC 9(4).                         
030100     05 XR-BRANCH-TIER          PIC X(9).                         
030200     05 FILLER                  PIC X(10).                        
030300                                                                  
030400 FD  X-COLLEGE-RANK.                                              
030500 01  XR-COLLEGE-REC.                                              
030600     05 XR-COLLEGE-CODE         PIC 9(4).                         
030700     05 XR-COLLEGE-MAXCUT       PIC 9(3)V99.                      
030800     05 XR-COLLEGE-RANK         PIC 9(4).                         
030900     05 XR-COLLEGE-TIER         PIC X(9).                         
031000     05 FILLER                  PIC X(10).                        
031100                                                                  
031200*    THE PRINT LINE ITSELF.  ALL OF THE RPT-xxx WORKING-          
031300*    STORAGE GROUPS BELOW ARE MOVED INTO THIS ONE FIELD, ONE      
031400*    AT A TIME, BEFORE EACH WRITE - SAME "ONE FD RECORD, MANY     
031500*    01-LEVEL LINE LAYOUTS" IDIOM THE OLDER REPORT PROGRAMS       
031600*    IN THIS DIRECTORATE HAVE ALWAYS USED.                        
031700 FD  F-REPORT.                                                    
031800 01  FD-REPORT-LINE              PIC X(132).                      
031900                                                                  
032000******************************************************************
032100 WORKING-STORAGE SECTION.                                         
032200                                                                  
032300*    ONE TWO-CHARACTER FILE STATUS PER SELECT CLAUSE ABOVE -      
032400*    CHECKED AFTER EVERY OPEN AND, FOR THE SCORE FILE, AFTER      
032500*    THE RE-OPEN AT 403-REOUVRIR-SCORE AS WELL.                   
032600 01  WS-FILE-STATUSES.                                            
032700     05 WS-FS-PARAMS            PIC X(02) VALUE "00".             
032800     05 WS-FS-SCORE             PIC X(02) VALUE "00".             
032900     05 WS-FS-X-DISTRICTS       PIC X(02) VALUE "00".             
033000     05 WS-FS-X-COLLEGES        PIC X(02) VALUE "00".             
033100     05 WS-FS-X-BRANCHES        PIC X(02) VALUE "00".             
033200     05 WS-FS-X-DIST-RANK       PIC X(02) VALUE "00".             
033300     05 WS-FS-X-BR-RANK         PIC X(02) VALUE "00".             
033400     05 WS-FS-X-COLL-RANK       PIC X(02) VALUE "00".             
033500     05 WS-FS-REPORT            PIC X(02) VALUE "00".             
033600     05 FILLER                  PIC X(02).                        
033700                                                                  
033800*    EOF-SCORE IS TESTED TWICE IN THIS PROGRAM - ONCE DURING      
033900*    THE COUNTING PASS, ONCE DURING THE PRINTING PASS - AND       
034000*    MUST BE RESET TO SPACE BETWEEN THE TWO, SEE                  
034100*    403-REOUVRIR-SCORE BELOW.  THE OTHER THREE EOF SWITCHES      
034200*    ARE CARRIED FOR SYMMETRY WITH THE OTHER PROGRAMS OF THE      
034300*    PIPELINE BUT ARE NOT ACTUALLY TESTED HERE - THE THREE        
034400*    RANK FILE SCANS BELOW BRANCH ON THE READ'S OWN AT END        
034500*    CLAUSE RATHER THAN ON A SAVED SWITCH.                        
034600 01  WS-EOF-SWITCHES.                                             
034700     05 WS-EOF-SCORE            PIC X(01) VALUE SPACE.            
034800         88 EOF-SCORE                   VALUE "Y".                
034900     05 WS-EOF-DIST-RANK        PIC X(01) VALUE SPACE.            
035000         88 EOF-DIST-RANK                VALUE "Y".               
035100     05 WS-EOF-BR-RANK          PIC X(01) VALUE SPACE.            
035200         88 EOF-BR-RANK                  VALUE "Y".               
035300     05 WS-EOF-COLL-RANK        PIC X(01) VALUE SPACE.            
035400         88 EOF-COLL-RANK                VALUE "Y".               
035500     05 FILLER                  PIC X(06).                        
035600                                                                  
035700*    SPARE KEY-AREA RE-USED FOR DISPLAY MESSAGES ON A MISSING     
035800*    REFERENCE KEY, SAME IDIOM AS THE EARLIER PHASES.  THE        
035900*    ALPHA REDEFINES LET A DISPLAY STATEMENT SHOW THE NUMERIC     
036000*    KEY AS A PLAIN CHARACTER STRING WITHOUT AN EDIT PICTURE.     
036100 01  WS-DISPLAY-KEYS.                                             
036200     05 WS-DISTRICT-ID-WORK     PIC 9(4)  VALUE ZEROES.           
036300     05 WS-DISTRICT-ID-ALPHA REDEFINES WS-DISTRICT-ID-WORK        
036400                                 PIC X(4).                        
036500     05 WS-COLLEGE-CODE-WORK    PIC 9(4)  VALUE ZEROES.           
036600     05 WS-COLLEGE-CODE-ALPHA REDEFINES WS-COLLEGE-CODE-WORK      
036700                                 PIC X(4).                        
036800     05 WS-CHOOSE-ORDER-WORK    PIC 9(4)  VALUE ZEROES.           
036900     05 WS-CHOOSE-ORDER-ALPHA REDEFINES WS-CHOOSE-ORDER-WORK      
037000                                 PIC X(4).                        
037100     05 FILLER                  PIC X(04).                        
037200                                                                  
037300*    THE THREE "TOP TIER" PALMARES TABLES.  ONE ROW PER           
037400*    ENTITY WHOSE TIER CAME BACK "Top" FROM 2-RANK-TIER - NOT     
037500*    EVERY DISTRICT/BRANCH/COLLEGE ON FILE, ONLY THE WINNERS.     
037600*    THE OCCURS LIMIT ON EACH TABLE IS THE MAXIMUM NUMBER OF      
037700*    ENTITIES OF THAT CATEGORY THE DIRECTORATE TRACKS, NOT THE    
037800*    10-LINE PRINTED CAP - MANY MORE THAN 10 CAN TIE FOR "Top"    
037900*    TIER BEFORE THE SORT-AND-CAP STEP TRIMS THE LISTING DOWN.    
038000*    AN OCCURS LIMIT TOO SMALL FOR THE NUMBER OF "Top" ROWS       
038100*    IN A GIVEN YEAR WOULD SUBSCRIPT OUT OF BOUNDS ON THE         
038200*    READ LOOP BELOW - THE THREE LIMITS HAVE BEEN RAISED          
038300*    TWICE SINCE 1987 (CR0089, CR0206) AS THE DIRECTORATE'S       
038400*    OWN COLLEGE AND BRANCH COUNTS GREW.                          
038500 01  WS-DISTRICT-TOP-TABLE.                                       
038600     05 WS-DT-ENTRY OCCURS 50 TIMES.                              
038700         10 WS-DT-ID             PIC 9(4).                        
038800         10 WS-DT-NAME           PIC X(30).                       
038900         10 WS-DT-RANK           PIC 9(4).                        
039000         10 WS-DT-MAXCUT         PIC 9(3)V99.                     
039100     05 FILLER                  PIC X(04).                        
039200                                                                  
039300 01  WS-BRANCH-TOP-TABLE.                                         
039400     05 WS-BT-ENTRY OCCURS 100 TIMES.                             
039500         10 WS-BT-CODE           PIC X(4).                        
039600         10 WS-BT-NAME           PIC X(40).                       
039700         10 WS-BT-RANK           PIC 9(4).                        
039800         10 WS-BT-MAXCUT         PIC 9(3)V99.                     
039900     05 FILLER                  PIC X(04).                        
040000                                                                  
040100 01  WS-COLLEGE-TOP-TABLE.                                        
040200     05 WS-CT-ENTRY OCCURS 600 TIMES.                             
040300         10 WS-CT-CODE           PIC 9(4).                        
040400         10 WS-CT-NAME           PIC X(50).                       
040500         10 WS-CT-RANK           PIC 9(4).                        
040600         10 WS-CT-MAXCUT         PIC 9(3)V99.                     
040700     05 FILLER                  PIC X(04).                        
040800                                                                  
040900*    WHOLE-ENTRY SWAP AREAS FOR THE BUBBLE SORTS BELOW - ONE      
041000*    PER TABLE SINCE THE THREE ENTRY SHAPES ARE DIFFERENT         
041100*    WIDTHS.  A GROUP-TO-ALPHANUMERIC MOVE COPIES THE WHOLE       
041200*    ENTRY BYTE FOR BYTE, SO NO PER-FIELD SWAP CODE IS NEEDED.    
041300*    THE THREE WIDTHS (43/53/63) MUST TRACK THE WS-*-ENTRY        
041400*    GROUP WIDTHS ABOVE EXACTLY - A MAINTAINER WHO WIDENS A       
041500*    NAME FIELD IN ONE OF THE THREE TOP TABLES WITHOUT            
041600*    WIDENING THE MATCHING SWAP TEMP HERE WILL TRUNCATE THE       
041700*    LAST BYTES OF EVERY SWAPPED ENTRY SILENTLY.                  
041800 01  WS-SWAP-TEMPS.                                               
041900     05 WS-DT-SWAP-TEMP         PIC X(43).                        
042000     05 WS-BT-SWAP-TEMP         PIC X(53).                        
042100     05 WS-CT-SWAP-TEMP         PIC X(63).                        
042200                                                                  
042300*    RUNNING COUNTS AND SUBSCRIPTS - ALL COMP, NONE OF THEM       
042400*    EVER APPEAR ON THE PRINTED LISTING DIRECTLY.                 
042500 77  WS-DISTRICT-TOP-COUNT      PIC 9(4) COMP VALUE ZERO.         
042600 77  WS-BRANCH-TOP-COUNT        PIC 9(4) COMP VALUE ZERO.         
042700 77  WS-COLLEGE-TOP-COUNT       PIC 9(4) COMP VALUE ZERO.         
042800 77  WS-DISTRICT-PRINT-COUNT    PIC 9(4) COMP VALUE ZERO.         
042900 77  WS-BRANCH-PRINT-COUNT      PIC 9(4) COMP VALUE ZERO.         
043000 77  WS-COLLEGE-PRINT-COUNT     PIC 9(4) COMP VALUE ZERO.         
043100*    WS-SUB-I/WS-SUB-J ARE SHARED ACROSS ALL THREE PALMARES       
043200*    BUBBLE SORTS AND ALL THREE PALMARES PRINT LOOPS - EACH       
043300*    USE RE-INITIALISES THEM, SO SHARING IS SAFE.                 
043400 77  WS-SUB-I                   PIC 9(4) COMP VALUE ZERO.         
043500 77  WS-SUB-J                   PIC 9(4) COMP VALUE ZERO.         
043600*    COUNTS RECORDS ON THE SCORE FILE.  SET BACK TO ZERO AT       
043700*    THE TOP OF 400-IMPRIMER-RECOMMANDATIONS EACH RUN, THEN       
043800*    USED AS THE "n" IN "RECOMMENDATIONS: n RECORDS" AND AS       
043900*    THE FINAL DISPLAY COUNT AT FIN-PGM.                          
044000 77  WS-SCORE-READ              PIC 9(6) COMP VALUE ZERO.         
044100                                                                  
044200*    PAGE 1 TITLE LINE - ONE LITERAL, NO VARIABLE PARTS.          
044300 01  RPT-TITLE-LINE             PIC X(132) VALUE                  
044400     "TN ENGINEERING COUNSELLING ADVISOR - COUNSELLING YEAR 2020".
044500                                                                  
044600*    ECHOES THE FOUR RAW WEIGHTS OFF THE PARAMETER CARD SO        
044700*    THE COUNSELLING OFFICER CAN SEE WHAT WAS KEYED IN FOR        
044800*    THIS RUN WITHOUT HAVING TO GO BACK TO THE CARD DECK.  THE    
044900*    FOUR RPT-W-* FIELDS ARE PIC ZZ9 RATHER THAN ZZZ9 BECAUSE     
045000*    THE CARD'S WEIGHT FIELDS ARE ONLY THREE DIGITS WIDE - SEE    
045100*    FD-PARAM-DISTRICT-W AND ITS THREE NEIGHBOURS BELOW.          
045200 01  RPT-WEIGHT-LINE.                                             
045300     05 FILLER                  PIC X(9) VALUE "DISTRICT=".       
045400     05 RPT-W-DISTRICT          PIC ZZ9.                          
045500     05 FILLER                  PIC X(6) VALUE " DEPT=".          
045600     05 RPT-W-DEPARTMENT        PIC ZZ9.                          
045700     05 FILLER                  PIC X(8) VALUE " BRANCH=".        
045800     05 RPT-W-BRANCH            PIC ZZ9.                          
045900     05 FILLER                  PIC X(9) VALUE " COLLEGE=".       
046000     05 RPT-W-COLLEGE           PIC ZZ9.                          
046100     05 FILLER                  PIC X(88) VALUE SPACES.           
046200                                                                  
046300*    ONE-LINE REMINDER OF THE SORT KEY ORDER 4-SCORE-SORT         
046400*    USED - SPLIT ACROSS TWO FILLERS SO NEITHER HALF OF THE       
046500*    LITERAL OVERRUNS THE 66-CHARACTER SOURCE LINE LIMIT.         
046600 01  RPT-SORT-NOTE-LINE.                                          
046700     05 FILLER PIC X(43) VALUE                                    
046800         "SORT: TIER SUM DESC, FINAL SCORE DESC, OC ".            
046900     05 FILLER PIC X(89) VALUE                                    
047000         "CUTOFF DESC, RANK ASC".                                 
047100                                                                  
047200 01  RPT-BLANK-LINE             PIC X(132) VALUE SPACES.          
047300                                                                  
047400*    CAPTION LINE ABOVE EACH OF THE THREE PALMARES TABLES -       
047500*    THE CAPTION TEXT ITSELF IS MOVED IN BY THE CALLING           
047600*    PARAGRAPH (310/320/330) JUST BEFORE THE WRITE.               
047700 01  RPT-TOPTIER-HEADER.                                          
047800     05 RPT-TOPTIER-CAPTION     PIC X(20).                        
047900     05 FILLER                  PIC X(112) VALUE SPACES.          
048000                                                                  
048100*    ONE DETAIL LINE PER PALMARES ENTRY - NAME, RANK, CUTOFF.     
048200 01  RPT-TOPTIER-DETAIL.                                          
048300     05 RPT-TT-NAME              PIC X(30).                       
048400     05 FILLER                   PIC X(2)  VALUE SPACES.          
048500     05 RPT-TT-RANK               PIC ZZZ9.                       
048600     05 FILLER                   PIC X(2)  VALUE SPACES.          
048700     05 RPT-TT-MAXCUT            PIC ZZ9.99.                      
048800     05 FILLER                   PIC X(88) VALUE SPACES.          
048900                                                                  
049000*    THE COUNT LINE THAT MUST PRECEDE THE RECOMMENDATION          
049100*    LISTING - SEE THE LONG NOTE AT 400-IMPRIMER-                 
049200*    RECOMMANDATIONS BELOW FOR HOW RPT-COUNT-N GETS FILLED.       
049300 01  RPT-COUNT-LINE.                                              
049400     05 FILLER                  PIC X(17)                         
049500         VALUE "RECOMMENDATIONS: ".                               
049600     05 RPT-COUNT-N              PIC ZZZZ9.                       
049700     05 FILLER                  PIC X(8) VALUE " RECORDS".        
049800     05 FILLER                  PIC X(102) VALUE SPACES.          
049900                                                                  
050000*    COLUMN HEADINGS FOR THE DETAIL LISTING - WIDTHS MATCH        
050100*    RPT-DETAIL-LINE BELOW FIELD FOR FIELD SO THE HEADINGS        
050200*    LINE UP OVER THE COLUMNS THEY NAME.  A MAINTAINER            
050300*    WIDENING ANY RPT-D-* FIELD BELOW MUST WIDEN THE MATCHING     
050400*    FILLER HERE BY THE SAME AMOUNT OR THE HEADINGS DRIFT OUT     
050500*    OF ALIGNMENT WITH THE DATA COLUMNS - THERE IS NO             
050600*    COMPILE-TIME CHECK THAT TIES THE TWO LAYOUTS TOGETHER.       
050700 01  RPT-COLHDR-LINE.                                             
050800     05 FILLER PIC X(4)  VALUE "   #".                            
050900     05 FILLER PIC X(1)  VALUE SPACE.                             
051000     05 FILLER PIC X(2)  VALUE "TS".                              
051100     05 FILLER PIC X(1)  VALUE SPACE.                             
051200     05 FILLER PIC X(9)  VALUE "CT".                              
051300     05 FILLER PIC X(1)  VALUE "S".                               
051400     05 FILLER PIC X(1)  VALUE SPACE.                             
051500     05 FILLER PIC X(9)  VALUE "BT".                              
051600     05 FILLER PIC X(1)  VALUE "S".                               
051700     05 FILLER PIC X(1)  VALUE SPACE.                             
051800     05 FILLER PIC X(9)  VALUE "DT".                              
051900     05 FILLER PIC X(1)  VALUE "S".                               
052000     05 FILLER PIC X(1)  VALUE SPACE.                             
052100     05 FILLER PIC X(4)  VALUE "CRNK".                            
052200     05 FILLER PIC X(4)  VALUE "BRNK".                            
052300     05 FILLER PIC X(4)  VALUE "DRNK".                            
052400     05 FILLER PIC X(4)  VALUE "DPRK".                            
052500     05 FILLER PIC X(1)  VALUE SPACE.                             
052600     05 FILLER PIC X(20) VALUE "COLLEGE".                         
052700     05 FILLER PIC X(1)  VALUE SPACE.                             
052800     05 FILLER PIC X(15) VALUE "BRANCH".                          
052900     05 FILLER PIC X(1)  VALUE SPACE.                             
053000     05 FILLER PIC X(10) VALUE "DEPT".                            
053100     05 FILLER PIC X(1)  VALUE SPACE.                             
053200     05 FILLER PIC X(12) VALUE "DISTRICT".                        
053300     05 FILLER PIC X(1)  VALUE SPACE.                             
053400     05 FILLER PIC X(6)  VALUE "OCCUT".                           
053500     05 FILLER PIC X(7)  VALUE "FSCORE".                          
053600                                                                  
053700*    THE RECOMMENDATION DETAIL LINE - ONE PER SCORE RECORD.       
053800*    FOUR GROUPS OF FIELDS: THE TIER SUMMARY (TS/CT/BT/DT AND     
053900*    THEIR SUB-SCORES), THE FOUR RANK NUMBERS, THE FOUR NAME      
054000*    FIELDS, AND FINALLY THE CUTOFF AND THE COMPUTED SCORE.       
054100 01  RPT-DETAIL-LINE.                                             
054200     05 RPT-D-CHOOSE             PIC ZZZ9.                        
054300     05 FILLER                   PIC X(1) VALUE SPACE.            
054400     05 RPT-D-TIERSUM            PIC Z9.                          
054500     05 FILLER                   PIC X(1) VALUE SPACE.            
054600     05 RPT-D-CT                 PIC X(9).                        
054700     05 RPT-D-CTS                PIC 9.                           
054800     05 FILLER                   PIC X(1) VALUE SPACE.            
054900     05 RPT-D-BT                 PIC X(9).                        
055000     05 RPT-D-BTS                PIC 9.                           
055100     05 FILLER                   PIC X(1) VALUE SPACE.            
055200     05 RPT-D-DT                 PIC X(9).                        
055300     05 RPT-D-DTS                PIC 9.                           
055400     05 FILLER                   PIC X(1) VALUE SPACE.            
055500     05 RPT-D-CRNK               PIC ZZZ9.                        
055600     05 RPT-D-BRNK               PIC ZZZ9.                        
055700     05 RPT-D-DRNK               PIC ZZZ9.                        
055800     05 RPT-D-DEPRNK             PIC ZZZ9.                        
055900     05 FILLER                   PIC X(1) VALUE SPACE.            
056000     05 RPT-D-COLLEGE            PIC X(20).                       
056100     05 FILLER                   PIC X(1) VALUE SPACE.            
056200     05 RPT-D-BRANCH             PIC X(15).                       
056300     05 FILLER                   PIC X(1) VALUE SPACE.            
056400     05 RPT-D-DEPT               PIC X(10).                       
056500     05 FILLER                   PIC X(1) VALUE SPACE.            
056600     05 RPT-D-DISTRICT           PIC X(12).                       
056700     05 FILLER                   PIC X(1) VALUE SPACE.            
056800     05 RPT-D-OCCUTOFF           PIC ZZ9.99.                      
056900     05 RPT-D-FINALSCORE         PIC ZZZ9.99.                     
057000                                                                  
057100******************************************************************
057200 PROCEDURE DIVISION.                                              
057300                                                                  
057400*-----------------------------------------------------------------
057500*    TOP OF THE PROGRAM.  EACH STEP BELOW IS CALLED AS A          
057600*    PERFORM ... THRU ... -EXIT RANGE SO A LATER MAINTAINER       
057700*    CAN SLOT MORE PARAGRAPHS INTO THE MIDDLE OF A STEP           
057800*    WITHOUT TOUCHING THIS CALLING SEQUENCE - HOUSE PRACTICE      
057900*    ON ALL FIVE PROGRAMS OF THIS PIPELINE.                       
058000*-----------------------------------------------------------------
058100 MAIN-PROCEDURE.                                                  
058200*    STEP 1 - GET THE FILES OPEN AND THE WEIGHT CARD READ.        
058300*    THIS HAS TO HAPPEN BEFORE STEP 2 SINCE THE HEADER BLOCK      
058400*    PRINTED IN STEP 3 NEEDS THE WEIGHTS ALREADY IN RPT-W-*.      
058500     PERFORM 100-OUVRIR-FICHIERS THRU 100-OUVRIR-FICHIERS-EXIT    
058600     PERFORM 110-LIRE-PARAMETRES THRU 110-LIRE-PARAMETRES-EXIT    
058700                                                                  
058800*    STEP 2 - BUILD THE THREE TOP TIER PALMARES TABLES IN         
058900*    WORKING STORAGE (NOTHING IS PRINTED YET).  BUILDING ALL      
059000*    THREE BEFORE ANY PRINTING BEGINS MEANS THE HEADER AND        
059100*    ALL THREE TABLES CAN BE WRITTEN BACK TO BACK IN STEP 3       
059200*    WITH NO READ ACTIVITY INTERLEAVED BETWEEN THE WRITES.        
059300     PERFORM 200-PALMARES-DISTRICT                                
059400         THRU 206-DISTRICT-CAP-COUNT-EXIT                         
059500     PERFORM 210-PALMARES-BRANCHE                                 
059600         THRU 216-BRANCHE-CAP-COUNT-EXIT                          
059700     PERFORM 220-PALMARES-COLLEGE                                 
059800         THRU 226-COLLEGE-CAP-COUNT-EXIT                          
059900                                                                  
060000*    STEP 3 - PRINT THE HEADER, THEN THE THREE PALMARES           
060100*    TABLES BUILT IN STEP 2, THEN THE RECOMMENDATION LISTING.     
060200     PERFORM 300-ENTETE-RAPPORT THRU 300-ENTETE-RAPPORT-EXIT      
060300     PERFORM 310-IMPRIMER-PALMARES-COLLEGE                        
060400         THRU 310-IMPRIMER-PALMARES-COLLEGE-EXIT                  
060500     PERFORM 320-IMPRIMER-PALMARES-BRANCHE                        
060600         THRU 320-IMPRIMER-PALMARES-BRANCHE-EXIT                  
060700     PERFORM 330-IMPRIMER-PALMARES-DISTRICT                       
060800         THRU 330-IMPRIMER-PALMARES-DISTRICT-EXIT                 
060900     PERFORM 400-IMPRIMER-RECOMMANDATIONS                         
061000         THRU 400-IMPRIMER-RECOMMANDATIONS-EXIT                   
061100                                                                  
061200*    STEP 4 - CLOSE UP AND STOP.  GO TO FIN-PGM RATHER THAN       
061300*    FALLING THROUGH, SINCE FIN-PGM IS ALSO THE TARGET OF THE     
061400*    EARLY-ABORT GO TO IN 100-OUVRIR-FICHIERS ABOVE AND MUST      
061500*    BE REACHABLE FROM BOTH PLACES BY THE SAME ROUTE.             
061600     PERFORM 900-FERMER-FICHIERS THRU 900-FERMER-FICHIERS-EXIT    
061700     GO TO FIN-PGM.                                               
061800                                                                  
061900*-----------------------------------------------------------------
062000*    OPEN EVERY FILE THE LISTING NEEDS.  THE PARAMETER CARD       
062100*    IS CHECKED ON ITS OWN BECAUSE A MISSING PARAMETER FILE       
062200*    MEANS THERE IS NOTHING SENSIBLE TO PRINT AT ALL - THE        
062300*    OTHER SEVEN FILES ARE ASSUMED PRESENT SINCE THE EARLIER      
062400*    STEPS OF THE PIPELINE JUST FINISHED WRITING THEM.            
062500*-----------------------------------------------------------------
062600 100-OUVRIR-FICHIERS.                                             
062700     OPEN INPUT F-PARAMS                                          
062800     IF WS-FS-PARAMS NOT = "00"                                   
062900         DISPLAY "5-RAPPORT: PARAMS FILE OPEN ERROR "             
063000                 WS-FS-PARAMS                                     
063100         GO TO FIN-PGM                                            
063200     END-IF                                                       
063300*    NONE OF THE SIX OPENS BELOW ARE STATUS-CHECKED - IF ANY      
063400*    OF THEM IS MISSING THE FIRST READ AGAINST IT WILL FAIL       
063500*    AND THE JOB WILL ABEND THERE INSTEAD, WHICH IS GOOD          
063600*    ENOUGH FOR A STEP THAT ONLY EVER RUNS RIGHT BEHIND THE       
063700*    FOUR STEPS THAT JUST WROTE THESE FILES.                      
063800     OPEN INPUT F-SCORE                                           
063900     OPEN INPUT X-DISTRICTS X-COLLEGES X-BRANCHES                 
064000     OPEN INPUT X-DISTRICT-RANK X-BRANCH-RANK X-COLLEGE-RANK      
064100     OPEN OUTPUT F-REPORT.                                        
064200 100-OUVRIR-FICHIERS-EXIT.                                        
064300     EXIT.                                                        
064400                                                                  
064500*-----------------------------------------------------------------
064600*    THE PARAMETER FILE CARRIES ONE CARD.  READ IT ONCE,          
064700*    CLOSE IT STRAIGHT AWAY (NOBODY ELSE IN THIS PROGRAM          
064800*    NEEDS IT), AND HOLD THE FOUR RAW WEIGHTS FOR THE HEADER.     
064900*    AN EMPTY PARAMETER FILE IS NOT FATAL HERE THE WAY A          
065000*    MISSING ONE IS IN 100-OUVRIR-FICHIERS - THE DISPLAY          
065100*    BELOW JUST WARNS THE OPERATOR, AND THE FOUR RPT-W-*          
065200*    FIELDS ARE LEFT AT THEIR WORKING-STORAGE DEFAULT OF          
065300*    LOW-VALUES, WHICH PRINTS AS BLANKS ON THE HEADER LINE.       
065400*-----------------------------------------------------------------
065500 110-LIRE-PARAMETRES.                                             
065600     READ F-PARAMS                                                
065700         AT END                                                   
065800             DISPLAY "5-RAPPORT: PARAMS FILE IS EMPTY"            
065900         NOT AT END                                               
066000             CONTINUE                                             
066100     END-READ                                                     
066200     CLOSE F-PARAMS                                               
066300     MOVE FD-PARAM-DISTRICT-W   TO RPT-W-DISTRICT                 
066400     MOVE FD-PARAM-DEPARTMENT-W TO RPT-W-DEPARTMENT               
066500     MOVE FD-PARAM-BRANCH-W     TO RPT-W-BRANCH                   
066600     MOVE FD-PARAM-COLLEGE-W    TO RPT-W-COLLEGE.                 
066700 110-LIRE-PARAMETRES-EXIT.                                        
066800     EXIT.                                                        
066900                                                                  
067000*-----------------------------------------------------------------
067100*    TOP TIER PALMARES - DISTRICT.  A FULL SCAN OF THE            
067200*    DISTRICT RANK FILE, KEEPING ONLY THE ROWS TIER = "Top",      
067300*    THEN A BUBBLE SORT ASCENDING BY RANK SO THE BEST             
067400*    DISTRICT PRINTS FIRST, THEN A CAP AT 10 PRINTED LINES.       
067500*    ALL THREE STEPS (READ LOOP, SORT, CAP) ARE WRITTEN AS ONE    
067600*    CONTIGUOUS PERFORM-THRU RANGE USING GO TO TO MOVE BETWEEN    
067700*    THEM, RATHER THAN AS SEPARATE NESTED PERFORM-UNTIL CALLS -   
067800*    THE OLDER HOUSE STYLE FOR A STRAIGHT-LINE, NO-BRANCH-BACK    
067900*    SEQUENCE OF WORK LIKE THIS ONE.  THE SAME SHAPE REPEATS      
068000*    FOR BRANCH (210-216) AND COLLEGE (220-226) BELOW.            
068100*-----------------------------------------------------------------
068200 200-PALMARES-DISTRICT.                                           
068300*    CLEAR THE RUNNING COUNT BEFORE THE READ LOOP - THIS          
068400*    PARAGRAPH CAN ONLY SAFELY RUN ONCE PER JOB, WHICH IS ALL     
068500*    IT EVER DOES IN THIS PROGRAM.                                
068600     MOVE ZERO TO WS-DISTRICT-TOP-COUNT.                          
068700                                                                  
068800*    READ LOOP - WALK EVERY ENTRY OF THE DISTRICT RANK FILE,      
068900*    KEEP ONLY TIER = "Top" ROWS.  LOOPS BACK TO ITSELF VIA       
069000*    GO TO RATHER THAN PERFORM ... UNTIL SINCE THE EXIT TEST      
069100*    (AT END) COMES FROM THE MIDDLE OF THE READ, NOT THE TOP.     
069200 201-LIRE-DISTRICT-RANK.                                          
069300     READ X-DISTRICT-RANK NEXT                                    
069400         AT END                                                   
069500             GO TO 203-DISTRICT-SORT-INIT                         
069600         NOT AT END                                               
069700             CONTINUE                                             
069800     END-READ                                                     
069900     IF XR-DIST-TIER NOT = "Top"                                  
070000         GO TO 201-LIRE-DISTRICT-RANK                             
070100     END-IF                                                       
070200     ADD 1 TO WS-DISTRICT-TOP-COUNT                               
070300     MOVE XR-DIST-ID                                              
070400         TO WS-DT-ID(WS-DISTRICT-TOP-COUNT)                       
070500     MOVE XR-DIST-RANK                                            
070600         TO WS-DT-RANK(WS-DISTRICT-TOP-COUNT)                     
070700     MOVE XR-DIST-MAXCUT                                          
070800         TO WS-DT-MAXCUT(WS-DISTRICT-TOP-COUNT)                   
070900*    PICK UP THE PRINTABLE DISTRICT NAME FROM THE PHASE 1         
071000*    REFERENCE INDEX.  A MISS HERE LEAVES A BLANK NAME RATHER     
071100*    THAN STOPPING THE RUN (SEE THE 19/06/1993 ENTRY ABOVE).      
071200     MOVE XR-DIST-ID TO XD-DISTRICT-ID                            
071300     READ X-DISTRICTS                                             
071400         INVALID KEY                                              
071500             MOVE SPACES                                          
071600                 TO WS-DT-NAME(WS-DISTRICT-TOP-COUNT)             
071700         NOT INVALID KEY                                          
071800             MOVE XD-DISTRICT-NAME                                
071900                 TO WS-DT-NAME(WS-DISTRICT-TOP-COUNT)             
072000     END-READ                                                     
072100     GO TO 201-LIRE-DISTRICT-RANK.                                
072200                                                                  
072300*    BUBBLE SORT, ASCENDING ON RANK - SMALLEST RANK NUMBER IS     
072400*    THE BEST AND MUST COME OUT FIRST.  WS-SUB-I IS THE OUTER     
072500*    PASS COUNTER, WS-SUB-J THE INNER COMPARE INDEX.  THE         
072600*    OUTER TEST GUARDS AGAINST A TOP-COUNT OF ZERO OR ONE,        
072700*    WHERE NO COMPARISON IS EVER NEEDED (SEE 17/11/2008).         
072800 203-DISTRICT-SORT-INIT.                                          
072900     MOVE 1 TO WS-SUB-I.                                          
073000                                                                  
073100 204-DISTRICT-SORT-OUTER.                                         
073200     IF WS-SUB-I >= WS-DISTRICT-TOP-COUNT                         
073300         GO TO 206-DISTRICT-CAP-COUNT                             
073400     END-IF                                                       
073500     MOVE 1 TO WS-SUB-J.                                          
073600                                                                  
073700 205-DISTRICT-SORT-INNER.                                         
073800     IF WS-SUB-J > WS-DISTRICT-TOP-COUNT - WS-SUB-I               
073900         ADD 1 TO WS-SUB-I                                        
074000         GO TO 204-DISTRICT-SORT-OUTER                            
074100     END-IF                                                       
074200     IF WS-DT-RANK(WS-SUB-J) > WS-DT-RANK(WS-SUB-J + 1)           
074300         MOVE WS-DT-ENTRY(WS-SUB-J)     TO WS-DT-SWAP-TEMP        
074400         MOVE WS-DT-ENTRY(WS-SUB-J + 1) TO WS-DT-ENTRY(WS-SUB-J)  
074500         MOVE WS-DT-SWAP-TEMP                                     
074600             TO WS-DT-ENTRY(WS-SUB-J + 1)                         
074700     END-IF                                                       
074800     ADD 1 TO WS-SUB-J                                            
074900     GO TO 205-DISTRICT-SORT-INNER.                               
075000                                                                  
075100*    THE PRINTED FORM HAS ROOM FOR 10 LINES PER PALMARES          
075200*    TABLE (SEE THE 02/09/1987 ENTRY ABOVE) - IF FEWER THAN       
075300*    10 DISTRICTS MADE TOP TIER, PRINT ALL OF THEM.               
075400 206-DISTRICT-CAP-COUNT.                                          
075500     IF WS-DISTRICT-TOP-COUNT > 10                                
075600         MOVE 10 TO WS-DISTRICT-PRINT-COUNT                       
075700     ELSE                                                         
075800         MOVE WS-DISTRICT-TOP-COUNT TO WS-DISTRICT-PRINT-COUNT    
075900     END-IF.                                                      
076000 206-DISTRICT-CAP-COUNT-EXIT.                                     
076100     EXIT.                                                        
076200                                                                  
076300*-----------------------------------------------------------------
076400*    TOP TIER PALMARES - BRANCH.  SAME THREE-STEP SHAPE AS        
076500*    200-PALMARES-DISTRICT ABOVE, JUST AGAINST THE BRANCH         
076600*    RANK FILE AND THE BRANCH TOP TABLE.  BRANCH CODE IS          
076700*    ALPHANUMERIC (PIC X), NOT NUMERIC LIKE DISTRICT AND          
076800*    COLLEGE, SO WS-BT-CODE CARRIES NO DISPLAY-KEY REDEFINE -     
076900*    IT IS ALREADY PRINTABLE AS STORED.                           
077000*-----------------------------------------------------------------
077100 210-PALMARES-BRANCHE.                                            
077200     MOVE ZERO TO WS-BRANCH-TOP-COUNT.                            
077300                                                                  
077400*    READ LOOP - SAME GO-TO SHAPE AS 201-LIRE-DISTRICT-RANK,      
077500*    INCLUDING THE SAME BLANK-NAME FALLBACK ON A MISSED           
077600*    BRANCH LOOK-UP (SEE THE 19/06/1993 CHANGE-LOG ENTRY).        
077700 211-LIRE-BRANCHE-RANK.                                           
077800     READ X-BRANCH-RANK NEXT                                      
077900         AT END                                                   
078000             GO TO 213-BRANCHE-SORT-INIT                          
078100         NOT AT END                                               
078200             CONTINUE                                             
078300     END-READ                                                     
078400     IF XR-BRANCH-TIER NOT = "Top"                                
078500         GO TO 211-LIRE-BRANCHE-RANK                              
078600     END-IF                                                       
078700     ADD 1 TO WS-BRANCH-TOP-COUNT                                 
078800     MOVE XR-BRANCH-CODE                                          
078900         TO WS-BT-CODE(WS-BRANCH-TOP-COUNT)                       
079000     MOVE XR-BRANCH-RANK                                          
079100         TO WS-BT-RANK(WS-BRANCH-TOP-COUNT)                       
079200     MOVE XR-BRANCH-MAXCUT                                        
079300         TO WS-BT-MAXCUT(WS-BRANCH-TOP-COUNT)                     
079400     MOVE XR-BRANCH-CODE TO XB-BRANCH-CODE                        
079500     READ X-BRANCHES                                              
079600         INVALID KEY                                              
079700             MOVE SPACES                                          
079800                 TO WS-BT-NAME(WS-BRANCH-TOP-COUNT)               
079900         NOT INVALID KEY                                          
080000             MOVE XB-BRANCH-NAME                                  
080100                 TO WS-BT-NAME(WS-BRANCH-TOP-COUNT)               
080200     END-READ                                                     
080300     GO TO 211-LIRE-BRANCHE-RANK.                                 
080400                                                                  
080500*    BUBBLE SORT - SAME SHAPE AS THE DISTRICT SORT ABOVE,         
080600*    SWAPPING WHOLE WS-BT-ENTRY GROUPS THROUGH WS-BT-SWAP-        
080700*    TEMP RATHER THAN FIELD BY FIELD.                             
080800 213-BRANCHE-SORT-INIT.                                           
080900     MOVE 1 TO WS-SUB-I.                                          
081000                                                                  
081100 214-BRANCHE-SORT-OUTER.                                          
081200     IF WS-SUB-I >= WS-BRANCH-TOP-COUNT                           
081300         GO TO 216-BRANCHE-CAP-COUNT                              
081400     END-IF                                                       
081500     MOVE 1 TO WS-SUB-J.                                          
081600                                                                  
081700 215-BRANCHE-SORT-INNER.                                          
081800     IF WS-SUB-J > WS-BRANCH-TOP-COUNT - WS-SUB-I                 
081900         ADD 1 TO WS-SUB-I                                        
082000         GO TO 214-BRANCHE-SORT-OUTER                             
082100     END-IF                                                       
082200     IF WS-BT-RANK(WS-SUB-J) > WS-BT-RANK(WS-SUB-J + 1)           
082300         MOVE WS-BT-ENTRY(WS-SUB-J)     TO WS-BT-SWAP-TEMP        
082400         MOVE WS-BT-ENTRY(WS-SUB-J + 1) TO WS-BT-ENTRY(WS-SUB-J)  
082500         MOVE WS-BT-SWAP-TEMP                                     
082600             TO WS-BT-ENTRY(WS-SUB-J + 1)                         
082700     END-IF                                                       
082800     ADD 1 TO WS-SUB-J                                            
082900     GO TO 215-BRANCHE-SORT-INNER.                                
083000                                                                  
083100*    CAP AT 10 PRINTED LINES, SAME AS THE DISTRICT TABLE.         
083200 216-BRANCHE-CAP-COUNT.                                           
083300     IF WS-BRANCH-TOP-COUNT > 10                                  
083400         MOVE 10 TO WS-BRANCH-PRINT-COUNT                         
083500     ELSE                                                         
083600         MOVE WS-BRANCH-TOP-COUNT TO WS-BRANCH-PRINT-COUNT        
083700     END-IF.                                                      
083800 216-BRANCHE-CAP-COUNT-EXIT.                                      
083900     EXIT.                                                        
084000                                                                  
084100*-----------------------------------------------------------------
084200*    TOP TIER PALMARES - COLLEGE.  SAME SHAPE AGAIN, AGAINST      
084300*    THE COLLEGE RANK FILE - THE LARGEST OF THE THREE TABLES      
084400*    SINCE THERE ARE MANY MORE COLLEGES THAN DISTRICTS OR         
084500*    BRANCH CODES (SEE THE 600-ENTRY SIZING NOTE, CR0089).        
084600*    A 600-ENTRY BUBBLE SORT IS NOT CHEAP, BUT THIS TABLE         
084700*    ONLY EVER HOLDS THE COLLEGES WHOSE TIER CAME BACK "Top",     
084800*    WHICH IN PRACTICE HAS NEVER BEEN MORE THAN A FEW DOZEN       
084900*    ENTRIES IN ANY COUNSELLING YEAR TO DATE.                     
085000*-----------------------------------------------------------------
085100 220-PALMARES-COLLEGE.                                            
085200     MOVE ZERO TO WS-COLLEGE-TOP-COUNT.                           
085300                                                                  
085400*    READ LOOP - SAME GO-TO SHAPE AS THE OTHER TWO PALMARES       
085500*    BUILDS ABOVE.  COLLEGE CODE IS NUMERIC, SO A MISSED          
085600*    LOOK-UP HERE FALLS BACK TO SPACES IN WS-CT-NAME RATHER       
085700*    THAN TO ZEROES, JUST LIKE THE DISTRICT AND BRANCH CASES.     
085800 221-LIRE-COLLEGE-RANK.                                           
085900     READ X-COLLEGE-RANK NEXT                                     
086000         AT END                                                   
086100             GO TO 223-COLLEGE-SORT-INIT                          
086200         NOT AT END                                               
086300             CONTINUE                                             
086400     END-READ                                                     
086500     IF XR-COLLEGE-TIER NOT = "Top"                               
086600         GO TO 221-LIRE-COLLEGE-RANK                              
086700     END-IF                                                       
086800     ADD 1 TO WS-COLLEGE-TOP-COUNT                                
086900     MOVE XR-COLLEGE-CODE                                         
087000         TO WS-CT-CODE(WS-COLLEGE-TOP-COUNT)                      
087100     MOVE XR-COLLEGE-RANK                                         
087200         TO WS-CT-RANK(WS-COLLEGE-TOP-COUNT)                      
087300     MOVE XR-COLLEGE-MAXCUT                                       
087400         TO WS-CT-MAXCUT(WS-COLLEGE-TOP-COUNT)                    
087500     MOVE XR-COLLEGE-CODE TO XC-COLLEGE-CODE                      
087600     READ X-COLLEGES                                              
087700         INVALID KEY                                              
087800             MOVE SPACES                                          
087900                 TO WS-CT-NAME(WS-COLLEGE-TOP-COUNT)              
088000         NOT INVALID KEY                                          
088100             MOVE XC-COLLEGE-NAME                                 
088200                 TO WS-CT-NAME(WS-COLLEGE-TOP-COUNT)              
088300     END-READ                                                     
088400     GO TO 221-LIRE-COLLEGE-RANK.                                 
088500                                                                  
088600*    BUBBLE SORT - SAME SHAPE AS THE OTHER TWO.                   
088700 223-COLLEGE-SORT-INIT.                                           
088800     MOVE 1 TO WS-SUB-I.                                          
088900                                                                  
089000 224-COLLEGE-SORT-OUTER.                                          
089100     IF WS-SUB-I >= WS-COLLEGE-TOP-COUNT                          
089200         GO TO 226-COLLEGE-CAP-COUNT                              
089300     END-IF                                                       
089400     MOVE 1 TO WS-SUB-J.                                          
089500                                                                  
089600 225-COLLEGE-SORT-INNER.                                          
089700     IF WS-SUB-J > WS-COLLEGE-TOP-COUNT - WS-SUB-I                
089800         ADD 1 TO WS-SUB-I                                        
089900         GO TO 224-COLLEGE-SORT-OUTER                             
090000     END-IF                                                       
090100     IF WS-CT-RANK(WS-SUB-J) > WS-CT-RANK(WS-SUB-J + 1)           
090200         MOVE WS-CT-ENTRY(WS-SUB-J)     TO WS-CT-SWAP-TEMP        
090300         MOVE WS-CT-ENTRY(WS-SUB-J + 1) TO WS-CT-ENTRY(WS-SUB-J)  
090400         MOVE WS-CT-SWAP-TEMP                                     
090500             TO WS-CT-ENTRY(WS-SUB-J + 1)                         
090600     END-IF                                                       
090700     ADD 1 TO WS-SUB-J                                            
090800     GO TO 225-COLLEGE-SORT-INNER.                                
090900                                                                  
091000*    CAP AT 10 PRINTED LINES, SAME AS THE OTHER TWO TABLES.       
091100 226-COLLEGE-CAP-COUNT.                                           
091200     IF WS-COLLEGE-TOP-COUNT > 10                                 
091300         MOVE 10 TO WS-COLLEGE-PRINT-COUNT                        
091400     ELSE                                                         
091500         MOVE WS-COLLEGE-TOP-COUNT TO WS-COLLEGE-PRINT-COUNT      
091600     END-IF.                                                      
091700 226-COLLEGE-CAP-COUNT-EXIT.                                      
091800     EXIT.                                                        
091900                                                                  
092000*-----------------------------------------------------------------
092100*    PRINT THE HEADER BLOCK - TITLE, THE RAW WEIGHTS OFF THE      
092200*    PARAMETER CARD, A ONE-LINE NOTE OF THE SORT ORDER 4-         
092300*    SCORE-SORT USED, AND A BLANK SEPARATOR LINE.  FOUR           
092400*    STRAIGHT-LINE WRITES, NO BRANCHING, SO THIS PARAGRAPH IS     
092500*    NOT SPLIT INTO A PERFORM-THRU RANGE THE WAY THE PALMARES     
092600*    AND RECOMMENDATION STEPS ARE.                                
092700*-----------------------------------------------------------------
092800 300-ENTETE-RAPPORT.                                              
092900     WRITE FD-REPORT-LINE FROM RPT-TITLE-LINE                     
093000     WRITE FD-REPORT-LINE FROM RPT-WEIGHT-LINE                    
093100     WRITE FD-REPORT-LINE FROM RPT-SORT-NOTE-LINE                 
093200     WRITE FD-REPORT-LINE FROM RPT-BLANK-LINE.                    
093300 300-ENTETE-RAPPORT-EXIT.                                         
093400     EXIT.                                                        
093500                                                                  
093600*-----------------------------------------------------------------
093700*    PRINT THE THREE TOP TIER PALMARES, ONE AFTER THE OTHER -     
093800*    COLLEGE, THEN BRANCH, THEN DISTRICT, MATCHING THE ORDER      
093900*    THE COUNSELLING CELL HAS ALWAYS WANTED THEM IN.  EACH OF     
094000*    THE THREE DRIVER PARAGRAPHS BELOW PERFORMS ITS OWN ONE-      
094100*    LINE SUB-PARAGRAPH VIA VARYING, SINCE EACH PASS HAS NO       
094200*    EOF TO TEST FOR - THE PRINT COUNT WAS ALREADY FIXED IN       
094300*    STEP 2 ABOVE, SO A COUNTED VARYING LOOP FITS BETTER HERE     
094400*    THAN THE GO-TO RANGES USED FOR THE READ LOOPS.               
094500*-----------------------------------------------------------------
094600*    COLLEGE PRINTS FIRST OF THE THREE PALMARES TABLES -          
094700*    SAME ORDER THE COUNSELLING CELL HAS ALWAYS ASKED FOR         
094800*    SINCE COLLEGE IS THE FINAL CHOICE A CANDIDATE MAKES.         
094900 310-IMPRIMER-PALMARES-COLLEGE.                                   
095000     MOVE "TOP TIER COLLEGES" TO RPT-TOPTIER-CAPTION              
095100     WRITE FD-REPORT-LINE FROM RPT-TOPTIER-HEADER                 
095200     PERFORM 311-UNE-LIGNE-COLLEGE                                
095300         VARYING WS-SUB-I FROM 1 BY 1                             
095400         UNTIL WS-SUB-I > WS-COLLEGE-PRINT-COUNT                  
095500     WRITE FD-REPORT-LINE FROM RPT-BLANK-LINE.                    
095600 310-IMPRIMER-PALMARES-COLLEGE-EXIT.                              
095700     EXIT.                                                        
095800                                                                  
095900*    ONE PALMARES LINE - NAME, RANK, CUTOFF FOR ONE COLLEGE.      
096000 311-UNE-LIGNE-COLLEGE.                                           
096100     MOVE WS-CT-NAME(WS-SUB-I)   TO RPT-TT-NAME                   
096200     MOVE WS-CT-RANK(WS-SUB-I)   TO RPT-TT-RANK                   
096300     MOVE WS-CT-MAXCUT(WS-SUB-I) TO RPT-TT-MAXCUT                 
096400     WRITE FD-REPORT-LINE FROM RPT-TOPTIER-DETAIL.                
096500 311-UNE-LIGNE-COLLEGE-EXIT.                                      
096600     EXIT.                                                        
096700                                                                  
096800*    BRANCH PRINTS SECOND - THE SAME WRITE SHAPE AS 310           
096900*    ABOVE, JUST AGAINST THE BRANCH TOP TABLE.                    
097000 320-IMPRIMER-PALMARES-BRANCHE.                                   
097100     MOVE "TOP TIER BRANCHES" TO RPT-TOPTIER-CAPTION              
097200     WRITE FD-REPORT-LINE FROM RPT-TOPTIER-HEADER                 
097300     PERFORM 321-UNE-LIGNE-BRANCHE                                
097400         VARYING WS-SUB-I FROM 1 BY 1                             
097500         UNTIL WS-SUB-I > WS-BRANCH-PRINT-COUNT                   
097600     WRITE FD-REPORT-LINE FROM RPT-BLANK-LINE.                    
097700 320-IMPRIMER-PALMARES-BRANCHE-EXIT.                              
097800     EXIT.                                                        
097900                                                                  
098000*    ONE PALMARES LINE - NAME, RANK, CUTOFF FOR ONE BRANCH.       
098100 321-UNE-LIGNE-BRANCHE.                                           
098200     MOVE WS-BT-NAME(WS-SUB-I)   TO RPT-TT-NAME                   
098300     MOVE WS-BT-RANK(WS-SUB-I)   TO RPT-TT-RANK                   
098400     MOVE WS-BT-MAXCUT(WS-SUB-I) TO RPT-TT-MAXCUT                 
098500     WRITE FD-REPORT-LINE FROM RPT-TOPTIER-DETAIL.                
098600 321-UNE-LIGNE-BRANCHE-EXIT.                                      
098700     EXIT.                                                        
098800                                                                  
098900*    DISTRICT PRINTS LAST OF THE THREE - THE BROADEST             
099000*    CATEGORY OF THE THREE PALMARES, PRINTED AFTER THE MORE       
099100*    SPECIFIC COLLEGE AND BRANCH TABLES.                          
099200 330-IMPRIMER-PALMARES-DISTRICT.                                  
099300     MOVE "TOP TIER DISTRICTS" TO RPT-TOPTIER-CAPTION             
099400     WRITE FD-REPORT-LINE FROM RPT-TOPTIER-HEADER                 
099500     PERFORM 331-UNE-LIGNE-DISTRICT                               
099600         VARYING WS-SUB-I FROM 1 BY 1                             
099700         UNTIL WS-SUB-I > WS-DISTRICT-PRINT-COUNT                 
099800     WRITE FD-REPORT-LINE FROM RPT-BLANK-LINE.                    
099900 330-IMPRIMER-PALMARES-DISTRICT-EXIT.                             
100000     EXIT.                                                        
100100                                                                  
100200*    ONE PALMARES LINE - NAME, RANK, CUTOFF FOR ONE DISTRICT.     
100300 331-UNE-LIGNE-DISTRICT.                                          
100400     MOVE WS-DT-NAME(WS-SUB-I)   TO RPT-TT-NAME                   
100500     MOVE WS-DT-RANK(WS-SUB-I)   TO RPT-TT-RANK                   
100600     MOVE WS-DT-MAXCUT(WS-SUB-I) TO RPT-TT-MAXCUT                 
100700     WRITE FD-REPORT-LINE FROM RPT-TOPTIER-DETAIL.                
100800 331-UNE-LIGNE-DISTRICT-EXIT.                                     
100900     EXIT.                                                        
101000                                                                  
101100*-----------------------------------------------------------------
101200*    RECOMMENDATION LISTING - ONE LINE PER SCORE RECORD, IN       
101300*    CHOOSE-ORDER SEQUENCE (THE SCORE FILE IS ALREADY SORTED      
101400*    AND NUMBERED BY THE SCORING PHASE).                          
101500*                                                                 
101600*    THE LISTING MUST BE PRECEDED BY A "RECOMMENDATIONS: n        
101700*    RECORDS" LINE, AND n IS NOT KNOWN UNTIL THE WHOLE FILE       
101800*    HAS BEEN READ.  SO THE SCORE FILE IS READ TWICE - ONCE       
101900*    HERE TO COUNT IT (401-COMPTER-SCORE), THEN CLOSED AND        
102000*    RE-OPENED (403-REOUVRIR-SCORE) TO PRINT IT                   
102100*    (410-LIRE-ET-IMPRIMER) - SAME TWO-PASS COUNT-THEN-PRINT      
102200*    IDEA USED ON THE OLD RETURNS LISTING (CR0341).  DO NOT       
102300*    MOVE WS-SCORE-READ TO RPT-COUNT-N AHEAD OF THE COUNTING      
102400*    LOOP - THE COUNTER IS STILL ZERO AT THAT POINT, WHICH IS     
102500*    EXACTLY THE BUG CR0341 FIXED.                                
102600*-----------------------------------------------------------------
102700 400-IMPRIMER-RECOMMANDATIONS.                                    
102800     MOVE ZERO TO WS-SCORE-READ.                                  
102900                                                                  
103000*    PASS ONE - COUNT ONLY, NO PRINTING.  LOOPS BACK TO           
103100*    ITSELF VIA GO TO UNTIL THE READ HITS END OF FILE.            
103200 401-COMPTER-SCORE.                                               
103300     READ F-SCORE                                                 
103400         AT END                                                   
103500             GO TO 403-REOUVRIR-SCORE                             
103600         NOT AT END                                               
103700             CONTINUE                                             
103800     END-READ                                                     
103900     ADD 1 TO WS-SCORE-READ                                       
104000     GO TO 401-COMPTER-SCORE.                                     
104100                                                                  
104200*    CLOSE AND RE-OPEN RATHER THAN A REWRITE - THIS FILE IS       
104300*    LINE SEQUENTIAL, SO THERE IS NO START/REWIND VERB            
104400*    AVAILABLE, ONLY A FRESH OPEN AT RECORD ONE.  NOW THAT        
104500*    WS-SCORE-READ HOLDS THE TRUE TOTAL, THE COUNT LINE AND       
104600*    COLUMN HEADER CAN BE WRITTEN BEFORE ANY DETAIL LINE.  AN     
104700*    INDEXED FILE WOULD HAVE ALLOWED A START/REWIND INSTEAD       
104800*    OF THIS CLOSE/OPEN PAIR, BUT THE SCORE FILE IS LINE          
104900*    SEQUENTIAL BY DESIGN SINCE NOTHING EVER NEEDS TO OPEN        
105000*    IT RANDOM BY CHOOSE-ORDER - SEE THE FD-F-SCORE NOTE IN       
105100*    4-SCORE-SORT.                                                
105200 403-REOUVRIR-SCORE.                                              
105300     CLOSE F-SCORE                                                
105400     OPEN INPUT F-SCORE                                           
105500     IF WS-FS-SCORE NOT = "00"                                    
105600         DISPLAY "5-RAPPORT: SCORE FILE REOPEN ERROR "            
105700                 WS-FS-SCORE                                      
105800         GO TO 400-IMPRIMER-RECOMMANDATIONS-EXIT                  
105900     END-IF                                                       
106000     MOVE SPACE TO WS-EOF-SCORE                                   
106100     MOVE WS-SCORE-READ TO RPT-COUNT-N                            
106200     WRITE FD-REPORT-LINE FROM RPT-COUNT-LINE                     
106300     WRITE FD-REPORT-LINE FROM RPT-COLHDR-LINE.                   
106400                                                                  
106500*    PASS TWO - PRINT ONE DETAIL LINE PER SCORE RECORD.  THE      
106600*    SEVENTEEN MOVES BELOW LOAD THE FOUR FIELD GROUPS OF THE      
106700*    DETAIL LINE IN TURN: TIER SUMMARY, RANKS, NAMES, THEN        
106800*    CUTOFF AND FINAL SCORE - SAME ORDER AS RPT-DETAIL-LINE       
106900*    IS LAID OUT IN WORKING STORAGE ABOVE.  THIS LOOP HAS NO      
107000*    PAGE-BREAK OR RE-PRINTED COLUMN-HEADER LOGIC - THE           
107100*    RECOMMENDATION LISTING HAS ALWAYS BEEN RUN TO A SINGLE       
107200*    CONTINUOUS LINE SEQUENTIAL FILE AND LEFT TO WHATEVER         
107300*    PRINTER OR VIEWER THE OFFICER USES TO PAGINATE IT.           
107400 410-LIRE-ET-IMPRIMER.                                            
107500     READ F-SCORE                                                 
107600         AT END                                                   
107700             GO TO 400-IMPRIMER-RECOMMANDATIONS-EXIT              
107800         NOT AT END                                               
107900             CONTINUE                                             
108000     END-READ                                                     
108100*    TIER SUMMARY GROUP - SEQUENCE NUMBER AND THE THREE-WAY       
108200*    TIER BREAKDOWN SCORED BY 4-SCORE-SORT.                       
108300     MOVE SC-CHOOSE-ORDER       TO RPT-D-CHOOSE                   
108400     MOVE SC-SUM-OF-TIERS       TO RPT-D-TIERSUM                  
108500     MOVE SC-COLLEGE-TIER       TO RPT-D-CT                       
108600     MOVE SC-COLLEGE-TIER-SCORE TO RPT-D-CTS                      
108700     MOVE SC-BRANCH-TIER        TO RPT-D-BT                       
108800     MOVE SC-BRANCH-TIER-SCORE  TO RPT-D-BTS                      
108900     MOVE SC-DISTRICT-TIER      TO RPT-D-DT                       
109000     MOVE SC-DISTRICT-TIER-SCORE TO RPT-D-DTS                     
109100*    RANK GROUP - THE FOUR DENSE RANKS FROM 2-RANK-TIER.          
109200     MOVE SC-COLLEGE-RANK       TO RPT-D-CRNK                     
109300     MOVE SC-BRANCH-RANK        TO RPT-D-BRNK                     
109400     MOVE SC-DISTRICT-RANK      TO RPT-D-DRNK                     
109500     MOVE SC-DEPARTMENT-RANK    TO RPT-D-DEPRNK                   
109600*    NAME GROUP - JOINED IN BY 3-MASTER-BUILD FROM THE            
109700*    PHASE 1 REFERENCE FILES.                                     
109800     MOVE SC-COLLEGE-NAME       TO RPT-D-COLLEGE                  
109900     MOVE SC-BRANCH-NAME        TO RPT-D-BRANCH                   
110000     MOVE SC-DEPARTMENT-NAME    TO RPT-D-DEPT                     
110100     MOVE SC-DISTRICT-NAME      TO RPT-D-DISTRICT                 
110200*    CUTOFF AND FINAL SCORE GROUP.                                
110300     MOVE SC-OC-CUTOFF          TO RPT-D-OCCUTOFF                 
110400     MOVE SC-FINAL-SCORE        TO RPT-D-FINALSCORE               
110500     WRITE FD-REPORT-LINE FROM RPT-DETAIL-LINE                    
110600     GO TO 410-LIRE-ET-IMPRIMER.                                  
110700 400-IMPRIMER-RECOMMANDATIONS-EXIT.                               
110800     EXIT.                                                        
110900                                                                  
111000*-----------------------------------------------------------------
111100*    CLOSE EVERYTHING ON THE WAY OUT.  CLOSE ORDER BELOW IS       
111200*    COSMETIC - OUTPUT FILES FIRST, THEN THE THREE NAME LOOK-     
111300*    UPS, THEN THE THREE RANK FILES - AND HAS NEVER MATTERED      
111400*    TO ANY COMPILER OR OPERATING SYSTEM THIS SHOP HAS RUN ON.    
111500*-----------------------------------------------------------------
111600 900-FERMER-FICHIERS.                                             
111700     CLOSE F-SCORE F-REPORT                                       
111800     CLOSE X-DISTRICTS X-COLLEGES X-BRANCHES                      
111900     CLOSE X-DISTRICT-RANK X-BRANCH-RANK X-COLLEGE-RANK.          
112000 900-FERMER-FICHIERS-EXIT.                                        
112100     EXIT.                                                        
112200                                                                  
112300******************************************************************
112400* END OF PROCEDURE DIVISION - COUNTS PRINTED AT FIN-PGM ARE FOR   
112500* THE OPERATOR'S RUN LOG, NOT FOR THE PRINTED LISTING ITSELF.     
112600* A RUN THAT ABENDS OUT OF 100-OUVRIR-FICHIERS LANDS HERE TOO,    
112700* SO WS-SCORE-READ WILL STILL BE ZERO ON THAT PATH - THE          
112800* OPERATOR SHOULD TREAT A ZERO COUNT ON THE RUN LOG ALONGSIDE     
112900* AN EARLIER FILE OPEN ERROR MESSAGE AS A FAILED RUN, NOT AS      
113000* A COUNSELLING YEAR WITH NO CANDIDATES.                          
113100******************************************************************
113200 FIN-PGM.                                                         
113300     DISPLAY "5-RAPPORT: RECOMMENDATION LINES PRINTED="           
113400             WS-SCORE-READ                                        
113500     STOP RUN.                                                    
113600******************************************************************
