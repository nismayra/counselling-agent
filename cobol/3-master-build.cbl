000100******************************************************************
000200* PROGRAM-ID  : 3-MASTER-BUILD                                    
000300* AUTHOR      : K. SARAVANAN                                      
000400* INSTALLATION: DIR TECH EDN - DATA CENTRE MADRAS                 
000500* DATE-WRITTEN: 18/03/1987                                        
000600* DATE-COMPILED:                                                  
000700* SECURITY    : RESTRICTED - COUNSELLING DATA                     
000800*-----------------------------------------------------------------
000900* THIS IS STEP 3 OF THE FIVE-STEP COUNSELLING PIPELINE.  IT       
001000* RE-READS THE SAME CUTOFF CARD FILE STEP 2 READ AND, FOR         
001100* EACH CARD, LOOKS UP THE DISTRICT/COLLEGE/BRANCH NAME AND        
001200* THE DISTRICT/DEPARTMENT/BRANCH/COLLEGE RANK AND TIER BUILT      
001300* BY STEPS 1 AND 2, ATTACHING ALL OF IT TO ONE "MASTER"           
001400* RECORD PER CARD.  THE MASTER FILE IS THE SOLE INPUT TO          
001500* STEP 4 (SCORING AND SORTING).  A CARD WHOSE KEY IS NOT          
001600* FOUND ON ONE OF THE SEVEN LOOK-UP FILES IS NOT DROPPED -        
001700* IT GOES THROUGH WITH A BLANK NAME OR A ZERO RANK AND IS         
001800* COUNTED AS A MISSING REFERENCE ON THE RUN-END DISPLAY.          
001900*                                                                 
002000* THIS PROGRAM DOES NO ARITHMETIC OF ITS OWN AND NO SORTING -     
002100* IT IS A PURE JOIN STEP, SEVEN RANDOM READS WIDE.  THAT IS       
002200* DELIBERATE: STEP 2 ALREADY PAID FOR THE RANK/TIER WORK AND      
002300* STEP 4 WILL PAY FOR THE SCORE/SORT WORK, SO THIS STEP'S ONLY    
002400* JOB IS TO BRING THE TWO HALVES TOGETHER ONTO ONE RECORD         
002500* WITHOUT CHANGING EITHER HALF'S VALUES.                          
002600*                                                                 
002700* SEVEN LOOK-UPS, NOT FOUR - THE FOUR RANK/TIER FILES EACH        
002800* ANSWER ONE QUESTION (DISTRICT/DEPARTMENT/BRANCH/COLLEGE RANK)   
002900* BUT THE CARD ALSO NEEDS THREE PLAIN NAMES (DISTRICT, COLLEGE,   
003000* BRANCH) FOR THE PALMARES REPORTS IN STEP 5 TO BE READABLE TO    
003100* A HUMAN - A REPORT OF BARE NUMERIC CODES WOULD BE USELESS TO    
003200* THE COUNSELLING CELL.  DEPARTMENT NAME RIDES ALONG ON THE       
003300* BRANCH LOOK-UP RATHER THAN NEEDING AN EIGHTH READ (SEE THE      
003400* 25/07/1987 CHANGE LOG ENTRY BELOW).                             
003500*-----------------------------------------------------------------
003600* CHANGE LOG                                                      
003700*-----------------------------------------------------------------
003800* 18/03/1987 KS  INITIAL WRITE-UP. RE-READS THE CUTOFF CARDS      
003900*                AND ATTACHES DISTRICT/COLLEGE/BRANCH/            
004000*                DEPARTMENT NAMES PLUS THE RANK AND TIER OF       
004100*                EACH, TO FORM ONE MASTER RECORD PER CUTOFF       
004200*                CARD FOR THE SCORING PHASE.                      
004300* 25/07/1987 KS  DEPARTMENT NAME NOW TAKEN FROM THE BRANCH        
004400*                INDEX (NOT CARRIED SEPARATELY) SINCE EVERY       
004500*                BRANCH BELONGS TO EXACTLY ONE DEPARTMENT.        
004600* 12/02/1991 MRM NO LONGER ABORTS THE RUN ON A MISSING            
004700*                REFERENCE KEY - LOGS IT AND CARRIES ON WITH      
004800*                BLANK NAME / ZERO RANK, TO MATCH THE CELL'S      
004900*                "NEVER DROP A CARD" INSTRUCTION.                 
005000*                                                  CR0081         
005100* 06/11/1993 MRM SEPARATED THE SEVEN LOOK-UP READS IN             
005200*                300-RATTACHER-REFERENCES INTO THEIR OWN          
005300*                NAMED PARAGRAPHS SO A FUTURE MAINTAINER CAN      
005400*                ADD AN EIGHTH LOOK-UP (E.G. A SEAT-MATRIX        
005500*                FILE) WITHOUT WADING THROUGH ONE LONG            
005600*                PARAGRAPH.                                       
005700* 10/09/1998 PJ  Y2K REVIEW - NO DATE FIELDS ON THESE             
005800*                RECORDS, NO CHANGE REQUIRED.                     
005900*                                                  Y2K003         
006000* 24/03/2004 PJ  WIDENED MR-COLLEGE-NAME TO MATCH THE NEW         
006100*                50-BYTE COLLEGE MASTER LAYOUT.                   
006200*                                                  CR0159         
006300* 18/07/2011 RSK RENUMBERED COLLEGE-CODE TO 4 DIGITS TO           
006400*                MATCH THE OTHER PHASE 3 PROGRAMS.                
006500*                                                  CR0312         
006600* 30/05/2019 RSK HOUSEKEEPING - COMMENT CLEAN-UP ONLY.            
006700* 08/10/2019 RSK RECAST 300-RATTACHER-REFERENCES AND THE          
006800*                OPEN/READ-LOOP/CLOSE PARAGRAPHS IN               
006900*                MAIN-PROCEDURE AS PERFORM ... THRU RANGES,       
007000*                MATCHING THE CONVENTION NOW USED IN THE          
007100*                OTHER FOUR PROGRAMS OF THIS PIPELINE.  NO        
007200*                CHANGE TO THE LOOK-UP OR "NEVER DROP A           
007300*                CARD" LOGIC ITSELF.                              
007400*                                                  CR0341         
007500* 19/01/1995 MRM REVIEWED ALL SEVEN INVALID KEY BRANCHES AFTER    
007600*                A COMPLAINT THAT A BAD BRANCH CODE WAS           
007700*                SILENTLY ZEROING THE DEPARTMENT COLUMNS TOO.     
007800*                CONFIRMED THIS IS CORRECT - DEPARTMENT RIDES     
007900*                ON THE BRANCH RECORD, SO A MISSING BRANCH        
008000*                MEANS A MISSING DEPARTMENT AS WELL.  NO CODE     
008100*                CHANGE, COMMENT ADDED AT 304 TO HEAD OFF THE     
008200*                SAME QUESTION NEXT TIME.                         
008300* 11/04/2002 PJ  WS-MISSING-REF-COUNT NOW DISPLAYED AT FIN-PGM    
008400*                ALONGSIDE THE READ/WRITTEN COUNTS SO THE         
008500*                OPERATOR DOES NOT HAVE TO SCROLL BACK THROUGH    
008600*                THE LOG TO TOTAL THE PER-CARD DISPLAY LINES.     
008700*                                                  CR0198         
008800* 14/10/2009 RSK MATCHING CHANGE TO STEP 2 - REPHRASED SEVERAL    
008900*                COMMENTS FOR THE NEW OPERATOR STAFF ROTATION,    
009000*                NO LOGIC TOUCHED.                                
009100******************************************************************
009200 IDENTIFICATION DIVISION.                                         
009300 PROGRAM-ID. 3-MASTER-BUILD.                                      
009400 AUTHOR. K. SARAVANAN.                                            
009500 INSTALLATION. DIR TECH EDN - DATA CENTRE MADRAS.                 
009600 DATE-WRITTEN. 18/03/1987.                                        
009700 DATE-COMPILED.                                                   
009800 SECURITY. RESTRICTED - COUNSELLING DATA.                         
009900******************************************************************
010000 ENVIRONMENT DIVISION.                                            
010100 CONFIGURATION SECTION.                                           
010200*    STANDARD SHOP SPECIAL-NAMES ENTRY - SAME IN ALL FIVE         
010300*    PROGRAMS OF THIS PIPELINE.  THIS PROGRAM HAS NO PRINTER      
010400*    OUTPUT OF ITS OWN BUT CARRIES THE ENTRY FOR CONSISTENCY.     
010500 SPECIAL-NAMES.                                                   
010600     C01 IS TOP-OF-FORM                                           
010700     UPSI-0 IS SW-RERUN-INDICATEUR                                
010800         ON STATUS IS SW-RERUN                                    
010900         OFF STATUS IS SW-1ERE-PASSE.                             
011000                                                                  
011100 INPUT-OUTPUT SECTION.                                            
011200 FILE-CONTROL.                                                    
011300                                                                  
011400*    DRIVER FILE - THE SAME CUTOFF CARDS STEP 2 READ.  THIS       
011500*    PROGRAM DOES NOT TOUCH THE FOUR *RNK FILES' CONTENT,         
011600*    ONLY READS THEM BACK RANDOM BY KEY BELOW.                    
011700     SELECT F-CUTOFF ASSIGN TO "CUTOFF"                           
011800         ORGANIZATION LINE SEQUENTIAL                             
011900         FILE STATUS IS WS-FS-CUTOFF.                             
012000                                                                  
012100*    REFERENCE NAME LOOK-UPS BUILT BY STEP 1.                     
012200     SELECT X-DISTRICTS ASSIGN TO "DISTIDX"                       
012300         ORGANIZATION IS INDEXED                                  
012400         ACCESS MODE IS RANDOM                                    
012500         RECORD KEY IS XD-DISTRICT-ID                             
012600         FILE STATUS IS WS-FS-X-DISTRICTS.                        
012700                                                                  
012800     SELECT X-COLLEGES ASSIGN TO "COLLIDX"                        
012900         ORGANIZATION IS INDEXED                                  
013000         ACCESS MODE IS RANDOM                                    
013100         RECORD KEY IS XC-COLLEGE-CODE                            
013200         FILE STATUS IS WS-FS-X-COLLEGES.                         
013300                                                                  
013400     SELECT X-BRANCHES ASSIGN TO "BRANIDX"                        
013500         ORGANIZATION IS INDEXED                                  
013600         ACCESS MODE IS RANDOM                                    
013700         RECORD KEY IS XB-BRANCH-CODE                             
013800         FILE STATUS IS WS-FS-X-BRANCHES.                         
013900                                                                  
014000*    RANK/TIER LOOK-UPS BUILT BY STEP 2.  ALL FOUR ARE            
014100*    INDEXED, RANDOM, READ-ONLY HERE - THIS PROGRAM NEVER         
014200*    WRITES TO ANY OF THE *RNK FILES, ONLY STEP 2 DOES.           
014300     SELECT X-DISTRICT-RANK ASSIGN TO "DISTRNK"                   
014400         ORGANIZATION IS INDEXED                                  
014500         ACCESS MODE IS RANDOM                                    
014600         RECORD KEY IS XR-DIST-ID                                 
014700         FILE STATUS IS WS-FS-X-DIST-RANK.                        
014800                                                                  
014900     SELECT X-DEPARTMENT-RANK ASSIGN TO "DEPTRNK"                 
015000         ORGANIZATION IS INDEXED                                  
015100         ACCESS MODE IS RANDOM                                    
015200         RECORD KEY IS XR-DEPT-ID                                 
015300         FILE STATUS IS WS-FS-X-DEPT-RANK.                        
015400                                                                  
015500     SELECT X-BRANCH-RANK ASSIGN TO "BRNCHRNK"                    
015600         ORGANIZATION IS INDEXED                                  
015700         ACCESS MODE IS RANDOM                                    
015800         RECORD KEY IS XR-BRANCH-CODE                             
015900         FILE STATUS IS WS-FS-X-BR-RANK.                          
016000                                                                  
016100     SELECT X-COLLEGE-RANK ASSIGN TO "COLLGRNK"                   
016200         ORGANIZATION IS INDEXED                                  
016300         ACCESS MODE IS RANDOM                                    
016400         RECORD KEY IS XR-COLLEGE-CODE                            
016500         FILE STATUS IS WS-FS-X-COLL-RANK.                        
016600                                                                  
016700*    JOINED MASTER RECORD - THE SOLE OUTPUT OF THIS PHASE,        
016800*    READ BACK SEQUENTIALLY BY STEP 4.                            
016900     SELECT F-MASTER ASSIGN TO "MASTER"                           
017000         ORGANIZATION LINE SEQUENTIAL                             
017100         FILE STATUS IS WS-FS-MASTER.                             
017200                                                                  
017300******************************************************************
017400 DATA DIVISION.                                                   
017500 FILE SECTION.                                                    
017600                                                                  
017700*    CUTOFF CARD - EXTERNAL CONTRACT, NO FILLER ADDED.            
017800 FD  F-CUTOFF.                                                    
017900 01  FD-CUTOFF-REC.                                               
018000     05 FD-CUTOFF-COLLEGE-CODE  PIC 9(4).                         
018100     05 FD-CUTOFF-BRANCH-CODE   PIC X(4).                         
018200     05 FD-CUTOFF-DISTRICT-ID   PIC 9(4).                         
018300     05 FD-CUTOFF-DEPARTMENT-ID PIC 9(4).                         
018400     05 FD-CUTOFF-OC-CUTOFF     PIC 9(3)V99.                      
018500                                                                  
018600*    THREE NAME LOOK-UP RECORDS, MATCHING THE LAYOUTS STEP 1      
018700*    WROTE - KEY, NAME, AND (FOR COLLEGE/BRANCH) ONE PARENT       
018800*    KEY.                                                         
018900 FD  X-DISTRICTS.                                                 
019000 01  XD-DISTRICT-REC.                                             
019100     05 XD-DISTRICT-ID          PIC 9(4).                         
019200     05 XD-DISTRICT-NAME        PIC X(30).                        
019300     05 FILLER                  PIC X(10).                        
019400                                                                  
019500 FD  X-COLLEGES.                                                  
019600 01  XC-COLLEGE-REC.                                              
019700     05 XC-COLLEGE-CODE         PIC 9(4).                         
019800     05 XC-COLLEGE-NAME         PIC X(50).                        
019900     05 XC-COLLEGE-DISTRICT-ID  PIC 9(4).                         
020000     05 FILLER                  PIC X(10).                        
020100                                                                  
020200 FD  X-BRANCHES.                                                  
020300 01  XB-BRANCH-REC.                                               
020400     05 XB-BRANCH-CODE          PIC X(4).                         
020500     05 XB-BRANCH-NAME          PIC X(40).                        
020600     05 XB-DEPARTMENT-ID        PIC 9(4).                         
020700     05 XB-DEPARTMENT-NAME      PIC X(30).                        
020800     05 FILLER                  PIC X(10).                        
020900                                                                  
021000*    FOUR RANK/TIER LOOK-UP RECORDS, MATCHING THE LAYOUTS         
021100*    STEP 2 WROTE.  KEY, MAXCUT, RANK, TIER, FILLER IN THAT       
021200*    ORDER ON ALL FOUR - A MAINTAINER WHO LEARNS ONE LEARNS       
021300*    ALL FOUR SHAPES, ONLY THE KEY FIELD'S NAME AND PICTURE       
021400*    CHANGE BETWEEN THEM.                                         
021500 FD  X-DISTRICT-RANK.                                             
021600 01  XR-DISTRICT-REC.                                             
021700     05 XR-DIST-ID              PIC 9(4).                         
021800     05 XR-DIST-MAXCUT          PIC 9(3)V99.                      
021900     05 XR-DIST-RANK            PIC 9(4).                         
022000     05 XR-DIST-TIER            PIC X(9).                         
022100     05 FILLER                  PIC X(10).                        
022200                                                                  
022300 FD  X-DEPARTMENT-RANK.                                           
022400 01  XR-DEPARTMENT-REC.                                           
022500     05 XR-DEPT-ID              PIC 9(4).                         
022600     05 XR-DEPT-MAXCUT          PIC 9(3)V99.                      
022700     05 XR-DEPT-RANK            PIC 9(4).                         
022800     05 XR-DEPT-TIER            PIC X(9).                         
022900     05 FILLER                  PIC X(10).                        
023000                                                                  
023100 FD  X-BRANCH-RANK.                                               
023200 01  XR-BRANCH-REC.                                               
023300     05 XR-BRANCH-CODE          PIC X(4).                         
023400     05 XR-BRANCH-MAXCUT        PIC 9(3)V99.                      
023500     05 XR-BRANCH-RANK          PIC 9(4).                         
023600     05 XR-BRANCH-TIER          PIC X(9).                         
023700     05 FILLER                  PIC X(10).                        
023800                                                                  
023900 FD  X-COLLEGE-RANK.                                              
024000 01  XR-COLLEGE-REC.                                              
024100     05 XR-COLLEGE-CODE         PIC 9(4).                         
024200     05 XR-COLLEGE-MAXCUT       PIC 9(3)V99.                      
024300     05 XR-COLLEGE-RANK         PIC 9(4).                         
024400     05 XR-COLLEGE-TIER         PIC X(9).                         
024500     05 FILLER                  PIC X(10).                        
024600                                                                  
024700*    THE JOINED MASTER RECORD - ONE ROW PER CUTOFF CARD,          
024800*    CARRYING ITS OWN KEYS, THE THREE REFERENCE NAMES, AND        
024900*    THE FOUR RANK/TIER TRIPLETS.  THIS IS THE ONLY RECORD        
025000*    IN THE PROGRAM WE OWN THE LAYOUT OF END-TO-END, SO IT        
025100*    CARRIES A GENEROUS TRAILING FILLER FOR FUTURE GROWTH.        
025200 FD  F-MASTER.                                                    
025300 01  FD-MASTER-REC.                                               
025400     05 MR-COLLEGE-CODE         PIC 9(4).                         
025500     05 MR-BRANCH-CODE          PIC X(4).                         
025600     05 MR-DISTRICT-ID          PIC 9(4).                         
025700     05 MR-DEPARTMENT-ID        PIC 9(4).                         
025800     05 MR-OC-CUTOFF            PIC 9(3)V99.                      
025900     05 MR-DISTRICT-NAME        PIC X(30).                        
026000     05 MR-COLLEGE-NAME         PIC X(50).                        
026100     05 MR-BRANCH-NAME          PIC X(40).                        
026200     05 MR-DEPARTMENT-NAME      PIC X(30).                        
026300     05 MR-DISTRICT-MAXCUT      PIC 9(3)V99.                      
026400     05 MR-DISTRICT-RANK        PIC 9(4).                         
026500     05 MR-DISTRICT-TIER        PIC X(9).                         
026600     05 MR-DEPARTMENT-MAXCUT    PIC 9(3)V99.                      
026700     05 MR-DEPARTMENT-RANK      PIC 9(4).                         
026800     05 MR-DEPARTMENT-TIER      PIC X(9).                         
026900     05 MR-BRANCH-MAXCUT        PIC 9(3)V99.                      
027000     05 MR-BRANCH-RANK          PIC 9(4).                         
027100     05 MR-BRANCH-TIER          PIC X(9).                         
027200     05 MR-COLLEGE-MAXCUT       PIC 9(3)V99.                      
027300     05 MR-COLLEGE-RANK         PIC 9(4).                         
027400     05 MR-COLLEGE-TIER         PIC X(9).                         
027500     05 FILLER                  PIC X(15).                        
027600                                                                  
027700******************************************************************
027800 WORKING-STORAGE SECTION.                                         
027900                                                                  
028000*    FILE STATUS GROUP COVERS ALL NINE FILES - ONE BYTE PAIR      
028100*    PER SELECT, CHECKED ONLY ON OPEN (THE RANDOM READS BELOW     
028200*    TEST INVALID KEY DIRECTLY, NOT THE STATUS CODE).  OF THE     
028300*    NINE, ONLY WS-FS-CUTOFF IS ACTUALLY TESTED IN CODE - THE     
028400*    EIGHT INDEXED FILES' STATUSES ARE CARRIED FOR CONSISTENCY    
028500*    WITH THE REST OF THE PIPELINE AND FOR A MAINTAINER TO        
028600*    INSPECT UNDER THE DEBUGGER, BUT AN INDEXED LOOK-UP FILE      
028700*    THAT FAILS TO OPEN IS ALREADY HANDLED BY THE "NEVER DROP     
028800*    A CARD" RULE - EVERY READ AGAINST IT SIMPLY MISSES.          
028900 01  WS-FILE-STATUSES.                                            
029000     05 WS-FS-CUTOFF            PIC X(02) VALUE "00".             
029100     05 WS-FS-X-DISTRICTS       PIC X(02) VALUE "00".             
029200     05 WS-FS-X-COLLEGES        PIC X(02) VALUE "00".             
029300     05 WS-FS-X-BRANCHES        PIC X(02) VALUE "00".             
029400     05 WS-FS-X-DIST-RANK       PIC X(02) VALUE "00".             
029500     05 WS-FS-X-DEPT-RANK       PIC X(02) VALUE "00".             
029600     05 WS-FS-X-BR-RANK         PIC X(02) VALUE "00".             
029700     05 WS-FS-X-COLL-RANK       PIC X(02) VALUE "00".             
029800     05 WS-FS-MASTER            PIC X(02) VALUE "00".             
029900     05 FILLER                  PIC X(02).                        
030000                                                                  
030100*    ONLY ONE DRIVER FILE IN THIS PROGRAM, SO ONLY ONE EOF        
030200*    SWITCH IS NEEDED - UNLIKE 1-REF-INDEX.CBL, WHICH DRIVES      
030300*    THREE SEPARATE CONVERSION PASSES AND CARRIES THREE.          
030400 01  WS-EOF-SWITCHES.                                             
030500     05 WS-EOF-CUTOFF           PIC X(01) VALUE SPACE.            
030600         88 EOF-CUTOFF                  VALUE "Y".                
030700     05 FILLER                  PIC X(09).                        
030800                                                                  
030900*    SPARE KEY-AREA RE-USED ACROSS THE SEVEN LOOK-UP READS        
031000*    FOR BUILDING A DISPLAY MESSAGE WHEN A REFERENCE KEY IS       
031100*    MISSING - THE NUMERIC KEY IS REDEFINED AS ALPHANUMERIC       
031200*    SO IT PRINTS CLEANLY NEXT TO THE MESSAGE TEXT.  ONLY         
031300*    THREE ENTRIES HERE, NOT SEVEN - THE FOUR RANK/TIER           
031400*    LOOK-UPS DO NOT DISPLAY THE MISSING KEY (THEY MOVE           
031500*    ZERO/SPACES AND JUST COUNT THE MISS), SO ONLY THE THREE      
031600*    NAME LOOK-UPS NEED A REDEFINED WORK AREA.  NO ENTRY FOR      
031700*    THE BRANCH CODE EITHER - IT IS ALREADY PIC X(4) ON THE       
031800*    CARD, SO 304-BRANCH-NAME-LOOKUP DISPLAYS IT DIRECTLY.        
031900 01  WS-DISPLAY-KEYS.                                             
032000     05 WS-DISTRICT-ID-WORK     PIC 9(4)  VALUE ZEROES.           
032100     05 WS-DISTRICT-ID-ALPHA REDEFINES WS-DISTRICT-ID-WORK        
032200                                 PIC X(4).                        
032300     05 WS-COLLEGE-CODE-WORK    PIC 9(4)  VALUE ZEROES.           
032400     05 WS-COLLEGE-CODE-ALPHA REDEFINES WS-COLLEGE-CODE-WORK      
032500                                 PIC X(4).                        
032600     05 WS-DEPARTMENT-ID-WORK   PIC 9(4)  VALUE ZEROES.           
032700     05 WS-DEPARTMENT-ID-ALPHA                                    
032800                         REDEFINES WS-DEPARTMENT-ID-WORK          
032900                                 PIC X(4).                        
033000     05 FILLER                  PIC X(04).                        
033100                                                                  
033200*    RUN-END COUNTERS, ALL COMP PER HOUSE STANDARD.  NOTE         
033300*    WS-CUTOFF-READ AND WS-MASTER-WRITTEN WILL ALWAYS MATCH       
033400*    EXACTLY - EVERY CARD READ PRODUCES EXACTLY ONE MASTER        
033500*    WRITE, SINCE THE "NEVER DROP A CARD" RULE MEANS THERE IS     
033600*    NO PATH THROUGH 300-RATTACHER-REFERENCES THAT SKIPS THE      
033700*    FOLLOWING 400-ECRIRE-MASTER CALL.  IF THE TWO EVER           
033800*    DIVERGE ON THE FIN-PGM DISPLAY, THAT IS A SIGN OF A          
033900*    PROGRAM BUG, NOT A DATA PROBLEM.                             
034000 77  WS-CUTOFF-READ                    PIC 9(6) COMP VALUE ZERO.  
034100 77  WS-MASTER-WRITTEN                 PIC 9(6) COMP VALUE ZERO.  
034200 77  WS-MISSING-REF-COUNT              PIC 9(6) COMP VALUE ZERO.  
034300                                                                  
034400******************************************************************
034500 PROCEDURE DIVISION.                                              
034600                                                                  
034700*-----------------------------------------------------------------
034800*    OPEN EVERYTHING, READ THE CUTOFF CARDS TO END OF FILE        
034900*    (EACH CARD DRIVES ONE LEFT-JOIN AND ONE MASTER WRITE),       
035000*    THEN CLOSE.  ALL THREE STEPS ARE PERFORM ... THRU RANGES     
035100*    PER THE 08/10/2019 CHANGE LOG ENTRY ABOVE.                   
035200*-----------------------------------------------------------------
035300 MAIN-PROCEDURE.                                                  
035400     PERFORM 100-OUVRIR-FICHIERS THRU 100-OUVRIR-FICHIERS-EXIT    
035500     PERFORM 200-LIRE-CUTOFF THRU 200-LIRE-CUTOFF-EXIT            
035600         UNTIL EOF-CUTOFF                                         
035700     PERFORM 210-FERMER-FICHIERS THRU 210-FERMER-FICHIERS-EXIT    
035800*    GO TO FIN-PGM RATHER THAN LETTING CONTROL FALL THROUGH -     
035900*    HOUSE STYLE, SAME AS THE OTHER FOUR PROGRAMS, SO FIN-PGM     
036000*    READS THE SAME WHETHER REACHED NORMALLY HERE OR VIA THE      
036100*    OPEN-ERROR ABORT IN 100-OUVRIR-FICHIERS BELOW.               
036200     GO TO FIN-PGM.                                               
036300                                                                  
036400*-----------------------------------------------------------------
036500*    OPEN THE DRIVER FILE, THE SEVEN RANDOM LOOK-UP FILES         
036600*    AND THE MASTER OUTPUT FILE.  ONLY THE DRIVER FILE'S          
036700*    OPEN STATUS IS FATAL - A LOOK-UP FILE THAT FAILS TO          
036800*    OPEN WILL SIMPLY MISS EVERY KEY, WHICH THE "NEVER DROP       
036900*    A CARD" LOGIC BELOW ALREADY HANDLES.                         
037000*-----------------------------------------------------------------
037100 100-OUVRIR-FICHIERS.                                             
037200*    ONLY THE DRIVER FILE'S OPEN IS TESTED HERE - SEE THE         
037300*    WS-FILE-STATUSES COMMENT ABOVE FOR WHY THE OTHER EIGHT       
037400*    ARE NOT.                                                     
037500     OPEN INPUT F-CUTOFF                                          
037600     IF WS-FS-CUTOFF NOT = "00"                                   
037700         DISPLAY "3-MASTER-BUILD: CUTOFF FILE OPEN ERROR "        
037800                 WS-FS-CUTOFF                                     
037900         GO TO FIN-PGM                                            
038000     END-IF                                                       
038100*    SEVEN LOOK-UP FILES OPENED IN TWO DISPLAY STATEMENTS OF      
038200*    ONE OPEN EACH, GROUPED NAME-LOOK-UPS-THEN-RANK-LOOK-UPS      
038300*    PURELY FOR READABILITY - THE ORDER OF OPENS DOES NOT         
038400*    MATTER TO ANY READ THAT FOLLOWS.                             
038500     OPEN INPUT X-DISTRICTS X-COLLEGES X-BRANCHES                 
038600     OPEN INPUT X-DISTRICT-RANK X-DEPARTMENT-RANK                 
038700                X-BRANCH-RANK X-COLLEGE-RANK                      
038800     OPEN OUTPUT F-MASTER.                                        
038900 100-OUVRIR-FICHIERS-EXIT.                                        
039000     EXIT.                                                        
039100                                                                  
039200 200-LIRE-CUTOFF.                                                 
039300*    ONE CARD IN, ONE JOIN PASS, ONE MASTER WRITE - THE TWO       
039400*    PERFORM STATEMENTS BELOW ALWAYS RUN TOGETHER, NEVER ONE      
039500*    WITHOUT THE OTHER, PER THE "NEVER DROP A CARD" RULE.         
039600     READ F-CUTOFF                                                
039700         AT END                                                   
039800             SET EOF-CUTOFF TO TRUE                               
039900         NOT AT END                                               
040000             ADD 1 TO WS-CUTOFF-READ                              
040100             PERFORM 300-RATTACHER-REFERENCES                     
040200                 THRU 308-COLLEGE-RANK-LOOKUP-EXIT                
040300             PERFORM 400-ECRIRE-MASTER                            
040400                 THRU 400-ECRIRE-MASTER-EXIT                      
040500     END-READ.                                                    
040600 200-LIRE-CUTOFF-EXIT.                                            
040700     EXIT.                                                        
040800                                                                  
040900 210-FERMER-FICHIERS.                                             
041000*    CLOSES THE DRIVER AND OUTPUT FILES FIRST, THEN THE SEVEN     
041100*    LOOK-UP FILES - ORDER IS COSMETIC ONLY, NONE OF THESE        
041200*    NINE CLOSES CAN FAIL IN A WAY THIS PROGRAM WOULD ACT ON.     
041300     CLOSE F-CUTOFF F-MASTER                                      
041400     CLOSE X-DISTRICTS X-COLLEGES X-BRANCHES                      
041500     CLOSE X-DISTRICT-RANK X-DEPARTMENT-RANK                      
041600           X-BRANCH-RANK X-COLLEGE-RANK.                          
041700 210-FERMER-FICHIERS-EXIT.                                        
041800     EXIT.                                                        
041900                                                                  
042000*-----------------------------------------------------------------
042100*    LEFT-JOIN RANGE - ONE CUTOFF CARD IN, SEVEN RANDOM READS     
042200*    OUT, EACH AGAINST A DIFFERENT REFERENCE OR RANK/TIER         
042300*    FILE.  EVERY READ FOLLOWS THE SAME "NEVER DROP A CARD"       
042400*    RULE FROM CHANGE LOG 12/02/1991: INVALID KEY LOGS THE        
042500*    MISS AND LEAVES THE MASTER FIELD BLANK/ZERO, IT NEVER        
042600*    ABORTS THE CARD.  THE SEVEN READS WERE SPLIT INTO THEIR      
042700*    OWN NAMED PARAGRAPHS BY THE 06/11/1993 CHANGE SO A NEW       
042800*    LOOK-UP CAN BE ADDED WITHOUT DISTURBING THE OTHERS.          
042900*-----------------------------------------------------------------
043000 300-RATTACHER-REFERENCES.                                        
043100     MOVE FD-CUTOFF-COLLEGE-CODE   TO MR-COLLEGE-CODE             
043200     MOVE FD-CUTOFF-BRANCH-CODE    TO MR-BRANCH-CODE              
043300     MOVE FD-CUTOFF-DISTRICT-ID    TO MR-DISTRICT-ID              
043400     MOVE FD-CUTOFF-DEPARTMENT-ID  TO MR-DEPARTMENT-ID            
043500     MOVE FD-CUTOFF-OC-CUTOFF      TO MR-OC-CUTOFF.               
043600                                                                  
043700*    LOOK-UP 1 OF 7 - DISTRICT NAME.  DISTRICT IS THE             
043800*    BROADEST OF THE THREE NAME LOOK-UPS AND THE ONLY ONE         
043900*    WITH NO PARENT KEY OF ITS OWN, SO IT IS DONE FIRST.          
044000 302-DISTRICT-NAME-LOOKUP.                                        
044100     MOVE FD-CUTOFF-DISTRICT-ID    TO XD-DISTRICT-ID              
044200     READ X-DISTRICTS                                             
044300         INVALID KEY                                              
044400             MOVE SPACES TO MR-DISTRICT-NAME                      
044500             MOVE FD-CUTOFF-DISTRICT-ID TO WS-DISTRICT-ID-WORK    
044600             DISPLAY "3-MASTER-BUILD: NO DISTRICT FOR ID "        
044700                     WS-DISTRICT-ID-ALPHA                         
044800             ADD 1 TO WS-MISSING-REF-COUNT                        
044900         NOT INVALID KEY                                          
045000             MOVE XD-DISTRICT-NAME TO MR-DISTRICT-NAME            
045100     END-READ.                                                    
045200 302-DISTRICT-NAME-LOOKUP-EXIT.                                   
045300     EXIT.                                                        
045400                                                                  
045500*    LOOK-UP 2 OF 7 - COLLEGE NAME.  NOTE THIS DOES NOT           
045600*    CROSS-CHECK XC-COLLEGE-DISTRICT-ID AGAINST THE CARD'S        
045700*    OWN DISTRICT ID - THE CARD IS TRUSTED AS PUNCHED, AND A      
045800*    MISMATCH (IF ONE EXISTS) IS A DATA-ENTRY QUESTION FOR        
045900*    THE COUNSELLING CELL, NOT SOMETHING THIS PROGRAM JUDGES.     
046000 303-COLLEGE-NAME-LOOKUP.                                         
046100     MOVE FD-CUTOFF-COLLEGE-CODE   TO XC-COLLEGE-CODE             
046200     READ X-COLLEGES                                              
046300         INVALID KEY                                              
046400             MOVE SPACES TO MR-COLLEGE-NAME                       
046500             MOVE FD-CUTOFF-COLLEGE-CODE TO WS-COLLEGE-CODE-WORK  
046600             DISPLAY "3-MASTER-BUILD: NO COLLEGE FOR CODE "       
046700                     WS-COLLEGE-CODE-ALPHA                        
046800             ADD 1 TO WS-MISSING-REF-COUNT                        
046900         NOT INVALID KEY                                          
047000             MOVE XC-COLLEGE-NAME TO MR-COLLEGE-NAME              
047100     END-READ.                                                    
047200 303-COLLEGE-NAME-LOOKUP-EXIT.                                    
047300     EXIT.                                                        
047400                                                                  
047500*    LOOK-UP 3 OF 7 - BRANCH NAME AND, RIDING ON THE SAME         
047600*    RECORD, ITS PARENT DEPARTMENT NAME (SEE THE 25/07/1987       
047700*    CHANGE LOG ENTRY - DEPARTMENT IS NOT A SEPARATE CARD         
047800*    FIELD, IT IS CARRIED ON THE BRANCH INDEX RECORD).            
047900 304-BRANCH-NAME-LOOKUP.                                          
048000     MOVE FD-CUTOFF-BRANCH-CODE    TO XB-BRANCH-CODE              
048100     READ X-BRANCHES                                              
048200         INVALID KEY                                              
048300             MOVE SPACES TO MR-BRANCH-NAME                        
048400             MOVE SPACES TO MR-DEPARTMENT-NAME                    
048500             DISPLAY "3-MASTER-BUILD: NO BRANCH FOR CODE "        
048600                     FD-CUTOFF-BRANCH-CODE                        
048700             ADD 1 TO WS-MISSING-REF-COUNT                        
048800         NOT INVALID KEY                                          
048900             MOVE XB-BRANCH-NAME TO MR-BRANCH-NAME                
049000             MOVE XB-DEPARTMENT-NAME TO MR-DEPARTMENT-NAME        
049100     END-READ.                                                    
049200 304-BRANCH-NAME-LOOKUP-EXIT.                                     
049300     EXIT.                                                        
049400                                                                  
049500*    LOOK-UP 4 OF 7 - DISTRICT RANK/TIER.  UNLIKE THE NAME        
049600*    LOOK-UPS ABOVE, A MISS HERE DISPLAYS NOTHING - ONLY THE      
049700*    COUNT IS BUMPED.  THE NAME LOOK-UPS DISPLAY BECAUSE A        
049800*    MISSING NAME IS VISIBLE ON THE FINAL REPORT AND WORTH AN     
049900*    OPERATOR'S ATTENTION IMMEDIATELY; A MISSING RANK SHOWS       
050000*    UP LATER AS A ZERO SCORE, WHICH STEP 4'S OWN DISPLAYS        
050100*    WILL ALREADY FLAG.                                           
050200 305-DISTRICT-RANK-LOOKUP.                                        
050300     MOVE FD-CUTOFF-DISTRICT-ID    TO XR-DIST-ID                  
050400     READ X-DISTRICT-RANK                                         
050500         INVALID KEY                                              
050600             MOVE ZERO TO MR-DISTRICT-MAXCUT MR-DISTRICT-RANK     
050700             MOVE SPACES TO MR-DISTRICT-TIER                      
050800             ADD 1 TO WS-MISSING-REF-COUNT                        
050900         NOT INVALID KEY                                          
051000             MOVE XR-DIST-MAXCUT TO MR-DISTRICT-MAXCUT            
051100             MOVE XR-DIST-RANK   TO MR-DISTRICT-RANK              
051200             MOVE XR-DIST-TIER   TO MR-DISTRICT-TIER              
051300     END-READ.                                                    
051400 305-DISTRICT-RANK-LOOKUP-EXIT.                                   
051500     EXIT.                                                        
051600                                                                  
051700*    LOOK-UP 5 OF 7 - DEPARTMENT RANK/TIER.  KEYED BY             
051800*    FD-CUTOFF-DEPARTMENT-ID, NOT BY THE BRANCH CODE - THE        
051900*    CARD CARRIES BOTH, AND STEP 2 BUILT A SEPARATE               
052000*    DEPARTMENT RANK TABLE FROM THE SAME FIELD, SO THIS READ      
052100*    MUST USE THE CARD'S DEPARTMENT ID DIRECTLY RATHER THAN       
052200*    XB-DEPARTMENT-ID FROM THE BRANCH LOOK-UP ABOVE.              
052300 306-DEPARTMENT-RANK-LOOKUP.                                      
052400     MOVE FD-CUTOFF-DEPARTMENT-ID  TO XR-DEPT-ID                  
052500     READ X-DEPARTMENT-RANK                                       
052600         INVALID KEY                                              
052700             MOVE ZERO TO MR-DEPARTMENT-MAXCUT                    
052800                         MR-DEPARTMENT-RANK                       
052900             MOVE SPACES TO MR-DEPARTMENT-TIER                    
053000             ADD 1 TO WS-MISSING-REF-COUNT                        
053100         NOT INVALID KEY                                          
053200             MOVE XR-DEPT-MAXCUT TO MR-DEPARTMENT-MAXCUT          
053300             MOVE XR-DEPT-RANK   TO MR-DEPARTMENT-RANK            
053400             MOVE XR-DEPT-TIER   TO MR-DEPARTMENT-TIER            
053500     END-READ.                                                    
053600 306-DEPARTMENT-RANK-LOOKUP-EXIT.                                 
053700     EXIT.                                                        
053800                                                                  
053900*    LOOK-UP 6 OF 7 - BRANCH RANK/TIER.  THE ONLY ONE OF THE      
054000*    FOUR RANK LOOK-UPS KEYED ON AN ALPHANUMERIC CODE RATHER      
054100*    THAN A NUMERIC ID, SINCE BRANCH CODE HAS ALWAYS BEEN         
054200*    ALPHANUMERIC ON THIS SYSTEM (SEE 1-REF-INDEX.CBL).           
054300 307-BRANCH-RANK-LOOKUP.                                          
054400     MOVE FD-CUTOFF-BRANCH-CODE    TO XR-BRANCH-CODE              
054500     READ X-BRANCH-RANK                                           
054600         INVALID KEY                                              
054700             MOVE ZERO TO MR-BRANCH-MAXCUT MR-BRANCH-RANK         
054800             MOVE SPACES TO MR-BRANCH-TIER                        
054900             ADD 1 TO WS-MISSING-REF-COUNT                        
055000         NOT INVALID KEY                                          
055100             MOVE XR-BRANCH-MAXCUT TO MR-BRANCH-MAXCUT            
055200             MOVE XR-BRANCH-RANK   TO MR-BRANCH-RANK              
055300             MOVE XR-BRANCH-TIER   TO MR-BRANCH-TIER              
055400     END-READ.                                                    
055500 307-BRANCH-RANK-LOOKUP-EXIT.                                     
055600     EXIT.                                                        
055700                                                                  
055800*    LOOK-UP 7 OF 7 - COLLEGE RANK/TIER.  LAST OF THE SEVEN       
055900*    BY CONVENTION ONLY - PUT LAST BECAUSE COLLEGE RANK IS        
056000*    THE ONE THE COUNSELLING CELL ASKS ABOUT MOST OFTEN AT        
056100*    THE HELP DESK, SO A MAINTAINER SCANNING DOWN THIS RANGE      
056200*    SEES THE WIDELY-USED FIELDS SET UP FIRST AND THE MOST-       
056300*    QUESTIONED ONE LAST, CLOSEST TO 400-ECRIRE-MASTER.           
056400 308-COLLEGE-RANK-LOOKUP.                                         
056500     MOVE FD-CUTOFF-COLLEGE-CODE   TO XR-COLLEGE-CODE             
056600     READ X-COLLEGE-RANK                                          
056700         INVALID KEY                                              
056800             MOVE ZERO TO MR-COLLEGE-MAXCUT MR-COLLEGE-RANK       
056900             MOVE SPACES TO MR-COLLEGE-TIER                       
057000             ADD 1 TO WS-MISSING-REF-COUNT                        
057100         NOT INVALID KEY                                          
057200             MOVE XR-COLLEGE-MAXCUT TO MR-COLLEGE-MAXCUT          
057300             MOVE XR-COLLEGE-RANK   TO MR-COLLEGE-RANK            
057400             MOVE XR-COLLEGE-TIER   TO MR-COLLEGE-TIER            
057500     END-READ.                                                    
057600 308-COLLEGE-RANK-LOOKUP-EXIT.                                    
057700     EXIT.                                                        
057800                                                                  
057900*-----------------------------------------------------------------
058000*    WRITE THE JOINED MASTER RECORD - ONE WRITE PER CUTOFF        
058100*    CARD, NO KEYING SO NO INVALID KEY TO TEST.                   
058200*-----------------------------------------------------------------
058300 400-ECRIRE-MASTER.                                               
058400*    NO KEY ON F-MASTER (LINE SEQUENTIAL), SO THIS WRITE          
058500*    CANNOT FAIL ON A DUPLICATE OR MISSING KEY THE WAY THE        
058600*    INDEXED WRITES IN STEP 2 CAN - IT EITHER WRITES OR THE       
058700*    FILE SYSTEM IS OUT OF SPACE, AND THE LATTER WOULD ABORT      
058800*    THE RUN BEFORE THIS PROGRAM COULD DISPLAY ANYTHING USEFUL    
058900*    ANYWAY, SO NO FILE STATUS CHECK IS MADE HERE.                
059000     WRITE FD-MASTER-REC                                          
059100     ADD 1 TO WS-MASTER-WRITTEN.                                  
059200 400-ECRIRE-MASTER-EXIT.                                          
059300     EXIT.                                                        
059400                                                                  
059500******************************************************************
059600* FIN-PGM DISPLAYS THE RUN'S COUNTS FOR THE OPERATOR'S LOG -      
059700* A MISSING-REFERENCE COUNT ABOVE ZERO IS NOT AN ERROR BY         
059800* ITSELF (SEE CR0081) BUT IS WORTH A SECOND LOOK IF IT IS         
059900* LARGE RELATIVE TO THE CUTOFF-READ COUNT.                        
060000******************************************************************
060100 FIN-PGM.                                                         
060200*    FIN-PGM IS ALSO THE OPEN-ERROR ABORT TARGET FROM             
060300*    100-OUVRIR-FICHIERS, SO A ZERO READ COUNT HERE MEANS THE     
060400*    CUTOFF FILE FAILED TO OPEN, NOT THAT IT WAS EMPTY - CHECK    
060500*    THE DISPLAY LINE ABOVE THIS ONE IN THE JOB LOG FIRST.        
060600     DISPLAY "3-MASTER-BUILD: CUTOFF RECORDS READ=" WS-CUTOFF-READ
060700     DISPLAY "3-MASTER-BUILD: MASTER RECORDS WRITTEN="            
060800             WS-MASTER-WRITTEN                                    
060900     DISPLAY "3-MASTER-BUILD: MISSING REFERENCES="                
061000             WS-MISSING-REF-COUNT                                 
061100     STOP RUN.                                                    
061200******************************************************************
061300                                                                  
